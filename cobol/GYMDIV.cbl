000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. GYMDIV.
000030 AUTHOR. C J TRASK.
000040 INSTALLATION. STATE GYMNASTICS OFFICE - BATCH SECTION.
000050 DATE-WRITTEN. 1990-04-09.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED - STATE MEET RESULTS ARE PUBLIC RECORD.
000080******************************************************************
000090*                                                                *
000100*   GYMDIV - DIVISION ORDER SCORER                              *
000110*                                                                *
000120*   ASSIGNS EVERY DISTINCT AGE-DIVISION NAME SEEN AT THE MEET A  *
000130*   SEQUENTIAL SORT POSITION, EITHER FROM A SMALL AGE-GROUP      *
000140*   SCORING RULE BUILT INTO THIS PROGRAM, OR FROM A STATE'S OWN  *
000150*   STATIC DIVISION-ORDER FILE WHEN ONE IS SUPPLIED. THE CSV     *
000160*   GENERATOR USES THE POSITION TO SORT ITS OUTPUT ROWS.         *
000170*                                                                *
000180******************************************************************
000190*
000200*   CHANGE LOG
000210*
000220*   DATE       BY   REQUEST     DESCRIPTION                       DIV-0101
000230*   ---------- ---- ----------- -----------------------           DIV-0102
000240*   1990-04-09 CJT  WO-1347     FIRST CUT - AGE-GROUP SCORE ONLY, DIV-0103
000250*                               NO STATE EVER ASKED FOR ITS OWN   DIV-0104
000260*                               ORDER YET.                        DIV-0105
000270*   1995-02-14 CJT  WO-1789     SPLIT THE SCORE INTO BASE AND     DIV-0106
000280*                               LETTER-OFFSET PIECES ON DIVWORK,  DIV-0107
000290*                               AUDIT WANTED TO SEE THEM APART.   DIV-0108
000300*   1999-10-05 DMS  Y2K-0007    Y2K REVIEW - NO DATE FIELDS IN    DIV-0109
000310*                               THIS PROGRAM, NO CHANGE NEEDED.   DIV-0110
000320*   2001-06-21 KAP  WO-2077     ADDED THE OPTIONAL DIVISION-ORDER DIV-0111
000330*                               CONFIG FILE SO A STATE CAN SUPPLY DIV-0112
000340*                               ITS OWN STATIC ORDER INSTEAD.     DIV-0113
000350*   2004-03-02 KAP  WO-2215     MOVED THE LETTER-CLASS TEST TO A  DIV-0114
000360*                               SPECIAL-NAMES CLASS CONDITION,    DIV-0115
000370*                               WAS FIVE OR-CLAUSES BEFORE.       DIV-0116
000380*
000390******************************************************************
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     c01 IS TOP-OF-FORM
000440     CLASS letter-a-thru-d IS "A" THRU "D".
000450
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT athwork-in    ASSIGN TO ws-name-athwork
000490            FILE STATUS IS fs-athwork.
000500
000510     SELECT OPTIONAL div-config-in ASSIGN TO ws-name-divcfg
000520            FILE STATUS IS fs-divcfg.
000530
000540     SELECT divwork-out   ASSIGN TO ws-name-divwork
000550            FILE STATUS IS fs-divwork.
000560
000570 DATA DIVISION.
000580 FILE SECTION.
000590 FD  athwork-in.
000600     COPY ATHREC.
000610
000620 FD  div-config-in.
000630 01  dcf-record.
000640     05  dcf-name                     PIC X(10).
000650     05  dcf-position                 PIC 9(02).
000660     05  FILLER                       PIC X(08).
000670
000680 FD  divwork-out.
000690     COPY DIVREC.
000700
000710 WORKING-STORAGE SECTION.
000720 77  fs-athwork                       PIC 9(02)  VALUE ZEROES.
000730 77  fs-divcfg                        PIC 9(02)  VALUE ZEROES.
000740 77  fs-divwork                       PIC 9(02)  VALUE ZEROES.
000750 77  ws-name-athwork                  PIC X(20)  VALUE SPACES.
000760 77  ws-name-divcfg                   PIC X(20)  VALUE SPACES.
000770 77  ws-name-divwork                  PIC X(20)  VALUE SPACES.
000780
000790 78  cte-01                                      VALUE 1.
000800 78  cte-base-child                              VALUE 100.
000810 78  cte-base-youth                              VALUE 200.
000820 78  cte-base-junior                             VALUE 300.
000830 78  cte-base-senior                              VALUE 400.
000840 78  cte-base-other                               VALUE 500.
000850
000860 01  ws-eof-switches.
000870     05  ws-athwork-eof-sw            PIC X(01)  VALUE "N".
000880         88  athwork-eof                          VALUE "Y".
000890     05  ws-divcfg-present-sw         PIC X(01)  VALUE "N".
000900         88  divcfg-is-present                    VALUE "Y".
000910     05  ws-divcfg-eof-sw             PIC X(01)  VALUE "N".
000920         88  divcfg-eof                            VALUE "Y".
000930     05  FILLER                       PIC X(05).
000940 01  ws-eof-switches-line REDEFINES ws-eof-switches.
000950     05  ws-eof-dump                  PIC X(08).
000960
000970 01  ws-control-counters.
000980     05  ws-records-read              PIC 9(06)  COMP VALUE 0.
000990     05  ws-divisions-found           PIC 9(04)  COMP VALUE 0.
001000     05  ws-from-config-count         PIC 9(04)  COMP VALUE 0.
001010     05  FILLER                       PIC X(04).
001020 01  ws-control-counters-line REDEFINES ws-control-counters.
001030     05  ws-ctl-dump                  PIC X(18).
001040
001050*    STATE-SUPPLIED STATIC DIVISION ORDER, WHEN ONE IS FOUND -
001060*    REPLACES THE AUTO-SCORE RULE ENTIRELY FOR EVERY DIVISION,
001070*    NOT JUST THE ONES IT NAMES.
001080 01  ws-config-count                  PIC 9(02)  COMP VALUE 0.
001090 01  ws-config-table.
001100     05  ws-cfg-entry  OCCURS 1 TO 50 TIMES
001110                        DEPENDING ON ws-config-count
001120                        INDEXED BY idx-cfg.
001130         10  ws-cfg-name               PIC X(10).
001140         10  ws-cfg-position           PIC 9(02).
001150         10  FILLER                    PIC X(02).
001160
001170*    ONE ROW PER DISTINCT DIVISION NAME SEEN ON ATHWORK. THE
001180*    SCORE BLOCK/REDEFINE PAIR MATCHES DIVREC SO THE MOVE TO THE
001190*    OUTPUT RECORD AT WRITE TIME IS A STRAIGHT GROUP MOVE.
001200 01  ws-div-count                     PIC 9(02)  COMP VALUE 0.
001210 01  ws-div-table.
001220     05  ws-div-entry  OCCURS 1 TO 50 TIMES
001230                        DEPENDING ON ws-div-count
001240                        INDEXED BY idx-div.
001250         10  ws-div-name               PIC X(10).
001260         10  ws-div-score-block.
001270             15  ws-div-base-score         PIC 9(03).
001280             15  ws-div-letter-offset      PIC 9(02).
001290         10  ws-div-score REDEFINES ws-div-score-block
001300                                       PIC 9(05).
001310         10  ws-div-position           PIC 9(02).
001320         10  ws-div-from-config-sw     PIC X(01).
001330             88  ws-div-from-config-file          VALUE "Y".
001340         10  FILLER                    PIC X(04).
001350
001360*    SCRATCH AREA FOR THE NAME CURRENTLY BEING SCORED BY
001370*    300-BEGIN-SCORE-ONE-DIVISION AND ITS HELPERS.
001380 01  ws-score-scratch.
001390     05  ws-name-work                 PIC X(10).
001400     05  ws-sig-len                   PIC 9(02)  COMP VALUE 0.
001410     05  ws-base-len                  PIC 9(02)  COMP VALUE 0.
001420     05  ws-letter-found-sw           PIC X(01)  VALUE "N".
001430         88  ws-letter-was-found                  VALUE "Y".
001440     05  ws-letter-char                PIC X(01).
001450     05  ws-letter-offset-work        PIC 9(01)  COMP VALUE 0.
001460     05  ws-base-score-work           PIC 9(03)  COMP VALUE 0.
001470
001480 PROCEDURE DIVISION.
001490 DECLARATIVES.
001500 athwork-handler SECTION.
001510     USE AFTER ERROR PROCEDURE ON athwork-in.
001520 athwork-error.
001530     DISPLAY "GYMDIV - I/O ERROR ON ATHWORK, STATUS " fs-athwork.
001540     STOP RUN.
001550
001560 divwork-handler SECTION.
001570     USE AFTER ERROR PROCEDURE ON divwork-out.
001580 divwork-error.
001590     DISPLAY "GYMDIV - I/O ERROR ON DIVWORK, STATUS " fs-divwork.
001600     STOP RUN.
001610 END DECLARATIVES.
001620
001630 MAIN-PARAGRAPH.
001640     PERFORM 100-begin-start-program
001650        THRU 100-end-start-program
001660
001670     PERFORM 150-begin-load-config
001680        THRU 150-end-load-config
001690
001700     PERFORM 200-begin-collect-divisions
001710        THRU 200-end-collect-divisions
001720
001730     IF divcfg-is-present
001740        PERFORM 350-begin-apply-config-order
001750           THRU 350-end-apply-config-order
001760     ELSE
001770        PERFORM 300-begin-score-all-divisions
001780           THRU 300-end-score-all-divisions
001790        PERFORM 400-begin-assign-positions
001800           THRU 400-end-assign-positions
001810     END-IF
001820
001830     PERFORM 600-begin-write-divwork
001840        THRU 600-end-write-divwork
001850
001860     PERFORM 700-begin-finish-program
001870        THRU 700-end-finish-program
001880
001890     STOP RUN.
001900
001910 100-begin-start-program.
001920     DISPLAY "GYMDIV - DIVISION ORDER SCORER."
001930     DISPLAY "ENTER THE ATHWORK FILE NAME: " WITH NO ADVANCING
001940     ACCEPT  ws-name-athwork
001950     DISPLAY "ENTER THE DIVISION-ORDER CONFIG FILE NAME, OR "
001960     DISPLAY "SPACES IF NONE IS SUPPLIED: " WITH NO ADVANCING
001970     ACCEPT  ws-name-divcfg
001980     DISPLAY "ENTER THE DIVWORK FILE NAME: " WITH NO ADVANCING
001990     ACCEPT  ws-name-divwork.
002000 100-end-start-program.
002010     EXIT.
002020
002030*----------------------------------------------------------------
002040*    WHEN THE STATE SUPPLIED ITS OWN STATIC ORDER, IT REPLACES
002050*    OUR SCORE RULE ENTIRELY - WE NEVER BLEND THE TWO.
002060*----------------------------------------------------------------
002070 150-begin-load-config.
002080     IF ws-name-divcfg = SPACES
002090        GO TO 150-end-load-config
002100     END-IF
002110     OPEN INPUT div-config-in
002120     IF fs-divcfg NOT = "00"
002130        GO TO 150-end-load-config
002140     END-IF
002150     SET divcfg-is-present TO TRUE
002160     READ div-config-in
002170       AT END
002180          SET divcfg-eof TO TRUE
002190     END-READ
002200     PERFORM 160-begin-load-one-config-line
002210        THRU 160-end-load-one-config-line
002220       UNTIL divcfg-eof
002230     CLOSE div-config-in.
002240 150-end-load-config.
002250     EXIT.
002260
002270 160-begin-load-one-config-line.
002280     ADD cte-01 TO ws-config-count
002290     SET idx-cfg TO ws-config-count
002300     MOVE dcf-name     TO ws-cfg-name(idx-cfg)
002310     MOVE dcf-position TO ws-cfg-position(idx-cfg)
002320     READ div-config-in
002330       AT END
002340          SET divcfg-eof TO TRUE
002350     END-READ.
002360 160-end-load-one-config-line.
002370     EXIT.
002380
002390*----------------------------------------------------------------
002400*    ONE PASS OVER ATHWORK, BUILDING THE DISTINCT-DIVISION TABLE
002410*    IN THE ORDER DIVISIONS ARE FIRST SEEN.
002420*----------------------------------------------------------------
002430 200-begin-collect-divisions.
002440     OPEN INPUT athwork-in
002450     READ athwork-in
002460       AT END
002470          SET athwork-eof TO TRUE
002480     END-READ
002490     PERFORM 210-begin-fold-one-record
002500        THRU 210-end-fold-one-record
002510       UNTIL athwork-eof
002520     CLOSE athwork-in.
002530 200-end-collect-divisions.
002540     EXIT.
002550
002560 210-begin-fold-one-record.
002570     ADD cte-01 TO ws-records-read
002580     SET idx-div TO 1
002590     SEARCH ws-div-entry
002600        AT END
002610           PERFORM 220-begin-insert-new-division
002620              THRU 220-end-insert-new-division
002630        WHEN ws-div-name(idx-div) = ath-division
002640           CONTINUE
002650     END-SEARCH
002660
002670     READ athwork-in
002680       AT END
002690          SET athwork-eof TO TRUE
002700     END-READ.
002710 210-end-fold-one-record.
002720     EXIT.
002730
002740 220-begin-insert-new-division.
002750     ADD cte-01 TO ws-div-count
002760     ADD cte-01 TO ws-divisions-found
002770     SET idx-div TO ws-div-count
002780     MOVE ath-division TO ws-div-name(idx-div)
002790     INSPECT ws-div-name(idx-div)
002800             CONVERTING "abcdefghijklmnopqrstuvwxyz"
002810                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002820     MOVE ZERO TO ws-div-base-score(idx-div)
002830     MOVE ZERO TO ws-div-letter-offset(idx-div)
002840     MOVE ZERO TO ws-div-position(idx-div)
002850     MOVE "N"  TO ws-div-from-config-sw(idx-div).
002860 220-end-insert-new-division.
002870     EXIT.
002880
002890*----------------------------------------------------------------
002900*    AGE-GROUP SCORE RULE - ONLY RUN WHEN NO STATIC CONFIG WAS
002910*    SUPPLIED.
002920*----------------------------------------------------------------
002930 300-begin-score-all-divisions.
002940     SET idx-div TO 1
002950     PERFORM 310-begin-score-one-division
002960        THRU 310-end-score-one-division
002970        ws-div-count TIMES.
002980 300-end-score-all-divisions.
002990     EXIT.
003000
003010 310-begin-score-one-division.
003020     MOVE ws-div-name(idx-div) TO ws-name-work
003030     MOVE "N" TO ws-letter-found-sw
003040     MOVE ZERO TO ws-letter-offset-work
003050
003060     PERFORM 320-begin-find-sig-len
003070        THRU 320-end-find-sig-len
003080
003090     PERFORM 330-begin-test-trailing-letter
003100        THRU 330-end-test-trailing-letter
003110
003120     PERFORM 340-begin-score-base-keyword
003130        THRU 340-end-score-base-keyword
003140
003150     MOVE ws-base-score-work      TO ws-div-base-score(idx-div)
003160     MOVE ws-letter-offset-work   TO ws-div-letter-offset(idx-div)
003170
003180     SET idx-div UP BY 1.
003190 310-end-score-one-division.
003200     EXIT.
003210
003220*    REVERSE SCAN FOR THE LAST NON-BLANK CHARACTER OF THE
003230*    UPPERCASED DIVISION NAME - A BODYLESS PARAGRAPH DRIVEN
003240*    ENTIRELY BY THE VARYING CLAUSE ON THE CALLING PERFORM.
003250 320-begin-find-sig-len.
003260     MOVE ZERO TO ws-sig-len
003270     PERFORM 322-begin-test-one-position
003280        THRU 322-end-test-one-position
003290        VARYING ws-sig-len FROM 10 BY -1
003300          UNTIL ws-sig-len = 0
003310             OR ws-name-work(ws-sig-len:1) NOT = SPACE.
003320 320-end-find-sig-len.
003330     EXIT.
003340
003350 322-begin-test-one-position.
003360     CONTINUE.
003370 322-end-test-one-position.
003380     EXIT.
003390
003400*    LOOKS AT THE LAST SIGNIFICANT CHARACTER - IF IT IS A-D AND
003410*    THE CHARACTER BEFORE IT IS A SPACE OR A PERIOD, A LETTER
003420*    SUFFIX WAS SUPPLIED AND WS-BASE-LEN IS SHORTENED TO EXCLUDE
003430*    THE SEPARATOR AND THE LETTER.
003440 330-begin-test-trailing-letter.
003450     MOVE ws-sig-len TO ws-base-len
003460     IF ws-sig-len > 1
003470        MOVE ws-name-work(ws-sig-len:1) TO ws-letter-char
003480        IF ws-letter-char IS letter-a-thru-d
003490           IF ws-name-work(ws-sig-len - 1:1) = SPACE
003500              OR ws-name-work(ws-sig-len - 1:1) = "."
003510              SET ws-letter-was-found TO TRUE
003520              COMPUTE ws-base-len = ws-sig-len - 2
003530              EVALUATE ws-letter-char
003540                 WHEN "A"  MOVE 1 TO ws-letter-offset-work
003550                 WHEN "B"  MOVE 2 TO ws-letter-offset-work
003560                 WHEN "C"  MOVE 3 TO ws-letter-offset-work
003570                 WHEN "D"  MOVE 4 TO ws-letter-offset-work
003580              END-EVALUATE
003590           END-IF
003600        END-IF
003610     END-IF.
003620 330-end-test-trailing-letter.
003630     EXIT.
003640
003650*    SCORES THE AGE-GROUP KEYWORD FOUND IN THE FIRST WS-BASE-LEN
003660*    CHARACTERS OF WS-NAME-WORK, THEN SETS THE OFFSET WHEN NO
003670*    LETTER SUFFIX WAS FOUND (LENGTH-BASED RULE).
003680 340-begin-score-base-keyword.
003690     MOVE cte-base-other TO ws-base-score-work
003700
003710     IF ws-base-len >= 5
003720        AND ws-name-work(1:5) = "CHILD"
003730        MOVE cte-base-child TO ws-base-score-work
003740     ELSE
003750        IF ws-base-len = 2 AND ws-name-work(1:2) = "CH"
003760           MOVE cte-base-child TO ws-base-score-work
003770        ELSE
003780           IF ws-base-len >= 5
003790              AND ws-name-work(1:5) = "YOUTH"
003800              MOVE cte-base-youth TO ws-base-score-work
003810           ELSE
003820              IF ws-base-len >= 6
003830                 AND ws-name-work(1:6) = "JUNIOR"
003840                 MOVE cte-base-junior TO ws-base-score-work
003850              ELSE
003860                 IF (ws-base-len = 2 AND ws-name-work(1:2) = "JR")
003870                    OR (ws-base-len = 3
003880                        AND ws-name-work(1:3) = "JR.")
003890                    MOVE cte-base-junior TO ws-base-score-work
003900                 ELSE
003910                    IF ws-base-len >= 6
003920                       AND ws-name-work(1:6) = "SENIOR"
003930                       MOVE cte-base-senior TO ws-base-score-work
003940                    ELSE
003950                       IF (ws-base-len = 2
003960                           AND ws-name-work(1:2) = "SR")
003970                          OR (ws-base-len = 3
003980                              AND ws-name-work(1:3) = "SR.")
003990                          MOVE cte-base-senior
004000                            TO ws-base-score-work
004010                       END-IF
004020                    END-IF
004030                 END-IF
004040              END-IF
004050           END-IF
004060        END-IF
004070     END-IF
004080
004090     IF NOT ws-letter-was-found
004100        IF ws-base-len > 3
004110           MOVE 5 TO ws-letter-offset-work
004120        ELSE
004130           MOVE 0 TO ws-letter-offset-work
004140        END-IF
004150     END-IF
004160
004170*    "ANYTHING ELSE" DIVISIONS CARRY A FLAT 500 - NO LETTER OR
004180*    LENGTH OFFSET EVER APPLIES TO THEM.
004190     IF ws-base-score-work = cte-base-other
004200        MOVE 0 TO ws-letter-offset-work
004210     END-IF.
004220 340-end-score-base-keyword.
004230     EXIT.
004240
004250*----------------------------------------------------------------
004260*    RANK THE DISTINCT DIVISIONS BY SCORE ASCENDING, TIES BROKEN
004270*    BY ORDER OF FIRST APPEARANCE ON ATHWORK, AND HAND OUT
004280*    SEQUENTIAL POSITIONS 1, 2, 3, ...
004290*----------------------------------------------------------------
004300 400-begin-assign-positions.
004310     SET idx-div TO 1
004320     PERFORM 410-begin-rank-one-division
004330        THRU 410-end-rank-one-division
004340        ws-div-count TIMES.
004350 400-end-assign-positions.
004360     EXIT.
004370
004380 410-begin-rank-one-division.
004390     MOVE 1 TO ws-div-position(idx-div)
004400     SET idx-cfg TO 1
004410     PERFORM 420-begin-compare-one-other
004420        THRU 420-end-compare-one-other
004430        ws-div-count TIMES
004440     SET idx-div UP BY 1.
004450 410-end-rank-one-division.
004460     EXIT.
004470
004480*    IDX-CFG IS BORROWED HERE AS THE "OTHER DIVISION" SUBSCRIPT -
004490*    THE CONFIG TABLE IS NOT IN USE WHILE WE ARE IN THIS BRANCH,
004500*    SINCE 400- ONLY RUNS WHEN DIVCFG-IS-PRESENT IS FALSE.
004510 420-begin-compare-one-other.
004520     IF ws-div-score(idx-cfg) < ws-div-score(idx-div)
004530        ADD cte-01 TO ws-div-position(idx-div)
004540     ELSE
004550        IF ws-div-score(idx-cfg) = ws-div-score(idx-div)
004560           AND idx-cfg < idx-div
004570           ADD cte-01 TO ws-div-position(idx-div)
004580        END-IF
004590     END-IF
004600     SET idx-cfg UP BY 1.
004610 420-end-compare-one-other.
004620     EXIT.
004630
004640*----------------------------------------------------------------
004650*    STATE-SUPPLIED STATIC ORDER - LOOK EVERY DIVISION UP IN THE
004660*    CONFIG TABLE, 99 WHEN IT IS NOT NAMED THERE.
004670*----------------------------------------------------------------
004680 350-begin-apply-config-order.
004690     SET idx-div TO 1
004700     PERFORM 360-begin-apply-one-division
004710        THRU 360-end-apply-one-division
004720        ws-div-count TIMES.
004730 350-end-apply-config-order.
004740     EXIT.
004750
004760 360-begin-apply-one-division.
004770     MOVE 99 TO ws-div-position(idx-div)
004780     SET idx-cfg TO 1
004790     SEARCH ws-cfg-entry
004800        AT END
004810           CONTINUE
004820        WHEN ws-cfg-name(idx-cfg) = ws-div-name(idx-div)
004830           MOVE ws-cfg-position(idx-cfg)
004832              TO ws-div-position(idx-div)
004840           SET ws-div-from-config-file(idx-div) TO TRUE
004850           ADD cte-01 TO ws-from-config-count
004860     END-SEARCH
004870     SET idx-div UP BY 1.
004880 360-end-apply-one-division.
004890     EXIT.
004900
004910*----------------------------------------------------------------
004920*    WRITE ONE DIVREC PER DISTINCT DIVISION, SCORED OR
004930*    CONFIG-POSITIONED AS ABOVE.
004940*----------------------------------------------------------------
004950 600-begin-write-divwork.
004960     OPEN OUTPUT divwork-out
004970     SET idx-div TO 1
004980     PERFORM 610-begin-write-one-division
004990        THRU 610-end-write-one-division
005000        ws-div-count TIMES
005010     CLOSE divwork-out.
005020 600-end-write-divwork.
005030     EXIT.
005040
005050 610-begin-write-one-division.
005060     MOVE ws-div-name(idx-div)          TO div-name
005070     MOVE ws-div-base-score(idx-div)    TO div-base-score
005080     MOVE ws-div-letter-offset(idx-div) TO div-letter-offset
005090     MOVE ws-div-position(idx-div)      TO div-position
005100     IF ws-div-from-config-file(idx-div)
005110        SET div-from-config-file TO TRUE
005120     ELSE
005130        SET div-from-auto-score TO TRUE
005140     END-IF
005150     WRITE div-record
005160     SET idx-div UP BY 1.
005170 610-end-write-one-division.
005180     EXIT.
005190
005200 700-begin-finish-program.
005210     DISPLAY SPACE
005220     DISPLAY "GYMDIV - CONTROL TOTALS."
005230     DISPLAY "  ATHWORK RECORDS READ . . . . : " ws-records-read
005240     DISPLAY "  DISTINCT DIVISIONS FOUND . . : "
005242        ws-divisions-found
005250     DISPLAY "  POSITIONS FROM CONFIG FILE . : "
005252        ws-from-config-count
005260     DISPLAY "  RAW COUNTER DUMP (FOR SUPPORT) : " ws-ctl-dump
005270     DISPLAY "  RAW EOF-SWITCH DUMP (SUPPORT) . : " ws-eof-dump.
005280 700-end-finish-program.
005290     EXIT.
005300
005310 END PROGRAM GYMDIV.
