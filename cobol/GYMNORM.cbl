000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. GYMNORM.
000030 AUTHOR. C J TANNER.
000040 INSTALLATION. STATE GYMNASTICS OFFICE - BATCH SECTION.
000050 DATE-WRITTEN. 1990-03-12.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED - STATE MEET RESULTS ARE PUBLIC RECORD.
000080******************************************************************
000090*                                                                *
000100*   GYMNORM - GYM/CLUB NAME NORMALIZER                          *
000110*                                                                *
000120*   REWRITES THE ATH-GYM FIELD OF EVERY ATHWORK RECORD IN PLACE *
000130*   TO A SINGLE CANONICAL SPELLING PER CLUB. RUNS THREE PASSES: *
000140*   (1) GROUP THE RAW SPELLINGS BY CASE/SPACE/HYPHEN-FOLDED KEY *
000150*   AND TITLE-CASE THE MOST COMMON ORIGINAL VARIANT IN EACH     *
000160*   GROUP, (2) MERGE A BARE CLUB NAME INTO ITS OWN SUFFIXED FORM*
000170*   ("ACME" INTO "ACME GYMNASTICS"), (3) APPLY THE STATE'S      *
000180*   OPTIONAL MANUAL ALIAS LIST ON TOP. FUZZY DUPLICATE LOOKUP   *
000190*   (PHASE 3 IN THE OFFICE'S OWN WRITE-UP) IS NOT DONE HERE -   *
000200*   IT WAS ALWAYS A SIGHT-REVIEW STEP, NEVER A BATCH STEP.      *
000210*                                                                *
000220******************************************************************
000230*
000240*   CHANGE LOG
000250*
000260*   DATE       BY   REQUEST     DESCRIPTION                       NRM-0001
000270*   ---------- ---- ----------- -----------------------           NRM-0002
000280*   1990-03-12 CJT  WO-1347     FIRST CUT - CASE/SPACE FOLD AND   NRM-0003
000290*                               TITLE-CASE ONLY, NO SUFFIX MERGE. NRM-0004
000300*   1991-09-25 CJT  WO-1401     ADDED THE SUFFIX-WORD MERGE, THE  NRM-0005
000310*                               REGIONALS ROSTER HAD "TUMBLE TOWN"NRM-0006
000320*                               AND "TUMBLE TOWN GYMNASTICS" BOTH.NRM-0007
000330*   1994-05-19 DMS  WO-1711     ACRONYM RULE ADDED - "LA GYMNASTICNRM-0008
000340*                               WAS COMING OUT "La Gymnastics"    NRM-0009
000350*                               INSTEAD OF "LA Gymnastics".       NRM-0010
000360*   1997-02-08 DMS  WO-1855     HYPHEN FOLDING - "TRI-CITY" AND   NRM-0011
000370*                               "TRI CITY" WERE COMING OUT AS TWO NRM-0012
000380*                               SEPARATE CLUBS.                   NRM-0013
000390*   1999-10-05 DMS  Y2K-0007    Y2K REVIEW - NO DATE FIELDS TOUCHENRM-0014
000400*                               BY THIS PROGRAM, NO CHANGE NEEDED.NRM-0015
000410*   2002-11-14 KAP  WO-2140     ADDED THE OPTIONAL GYM-ALIAS      NRM-0016
000420*                               LOOKUP FILE FOR THE HANDFUL OF    NRM-0017
000430*                               CLUBS THE AUTOMATIC RULES CANNOT  NRM-0018
000440*                               TELL APART.                       NRM-0019
000450*   2004-06-01 KAP  WO-2215     SWITCHED THE SUFFIX-WORD LIST FROMNRM-0020
000460*                               A CHAIN OF IFS TO A REDEFINED     NRM-0021
000470*                               FILLER TABLE - ONE PLACE TO ADD   NRM-0022
000480*                               A WORD NOW.                       NRM-0023
000490*
000500******************************************************************
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     c01 IS TOP-OF-FORM
000550     CLASS upper-only-test IS "A" THRU "Z".
000560
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT athwork-inout        ASSIGN TO ws-name-athwork
000600            FILE STATUS  IS fs-athwork.
000610
000620     SELECT OPTIONAL gym-alias-in ASSIGN TO ws-name-gym-alias
000630            ORGANIZATION IS LINE SEQUENTIAL
000640            FILE STATUS  IS fs-gym-alias.
000650
000660 DATA DIVISION.
000670 FILE SECTION.
000680 FD  athwork-inout.
000690     COPY ATHREC.
000700
000710 FD  gym-alias-in.
000720 01  ali-raw-line-rec.
000730     05  ali-raw-line                 PIC X(60).
000740     05  FILLER                       PIC X(01).
000750 01  ali-raw-line-asis REDEFINES ali-raw-line-rec.
000760     05  ali-raw-line-dump            PIC X(61).
000770
000780 WORKING-STORAGE SECTION.
000790 77  fs-athwork                       PIC 9(02)  VALUE ZEROES.
000800 77  fs-gym-alias                     PIC 9(02)  VALUE ZEROES.
000810 77  ws-name-athwork                  PIC X(20)  VALUE SPACES.
000820 77  ws-name-gym-alias                PIC X(20)  VALUE SPACES.
000830
000840 78  cte-01                                      VALUE 1.
000850 78  cte-max-work-len                            VALUE 30.
000860
000870 01  ws-alpha-constants.
000880     05  ws-lower-alpha     PIC X(26) VALUE
000890         "abcdefghijklmnopqrstuvwxyz".
000900     05  ws-upper-alpha     PIC X(26) VALUE
000910         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000920
000930*    RECOGNIZED SUFFIX WORDS, LOWERCASE, FINAL WORD OF A CLUB
000940*    NAME ONLY - THIS IS A REDEFINED FILLER TABLE SO ADDING A
000950*    WORD IS A ONE-LINE CHANGE.
000960 01  ws-suffix-words-lit.
000970     05  FILLER             PIC X(12) VALUE "gymnastics  ".
000980     05  FILLER             PIC X(12) VALUE "gym         ".
000990     05  FILLER             PIC X(12) VALUE "gymnastic   ".
001000     05  FILLER             PIC X(12) VALUE "academy     ".
001010     05  FILLER             PIC X(12) VALUE "athletics   ".
001020     05  FILLER             PIC X(12) VALUE "center      ".
001030     05  FILLER             PIC X(12) VALUE "centre      ".
001040     05  FILLER             PIC X(12) VALUE "club        ".
001050     05  FILLER             PIC X(12) VALUE "training    ".
001060     05  FILLER             PIC X(12) VALUE "tumbling    ".
001070     05  FILLER             PIC X(12) VALUE "cheer       ".
001080 01  ws-suffix-words-tbl REDEFINES ws-suffix-words-lit.
001090     05  ws-suffix-word     PIC X(12) OCCURS 11 TIMES
001100                             INDEXED BY idx-sfx.
001110
001120 01  ws-eof-switches.
001130     05  ws-athwork-eof-sw            PIC X(01)  VALUE "N".
001140         88  athwork-eof                          VALUE "Y".
001150     05  ws-alias-eof-sw              PIC X(01)  VALUE "N".
001160         88  alias-eof                            VALUE "Y".
001170     05  FILLER                       PIC X(02).
001180
001190 01  ws-control-counters.
001200     05  ws-records-read              PIC 9(06)  COMP VALUE 0.
001210     05  ws-unique-gyms               PIC 9(06)  COMP VALUE 0.
001220     05  ws-case-merges               PIC 9(06)  COMP VALUE 0.
001230     05  ws-suffix-merges             PIC 9(06)  COMP VALUE 0.
001240     05  FILLER                       PIC X(04).
001250 01  ws-control-counters-line REDEFINES ws-control-counters.
001260     05  ws-ctl-dump                  PIC X(28).
001270
001280*    PHASE 1 TABLE - EVERY DISTINCT EXACT-TEXT SPELLING SEEN AND
001290*    HOW MANY ATHLETES CARRIED IT.
001300 01  ws-variant-count                 PIC 9(03)  COMP VALUE 0.
001310 01  ws-variant-table.
001320     05  ws-variant-entry  OCCURS 1 TO 200 TIMES
001330                            DEPENDING ON ws-variant-count
001340                            INDEXED BY idx-var.
001350         10  ws-var-raw-text           PIC X(30).
001360         10  ws-var-casefold           PIC X(30).
001370         10  ws-var-count              PIC 9(05)  COMP.
001380
001390*    PHASE 1/2 TABLE - ONE ENTRY PER DISTINCT CASEFOLD KEY.
001400 01  ws-group-count                   PIC 9(03)  COMP VALUE 0.
001410 01  ws-group-table.
001420     05  ws-group-entry    OCCURS 1 TO 200 TIMES
001430                            DEPENDING ON ws-group-count
001440                            INDEXED BY idx-grp idx-grp2.
001450         10  ws-grp-casefold           PIC X(30).
001460         10  ws-grp-canon-name         PIC X(30).
001470         10  ws-grp-best-count         PIC 9(05)  COMP.
001480         10  ws-grp-total-count        PIC 9(05)  COMP.
001490         10  ws-grp-base-casefold      PIC X(30).
001500         10  ws-grp-suffixed-sw        PIC X(01).
001510             88  ws-grp-is-suffixed               VALUE "Y".
001520         10  ws-grp-final-name         PIC X(30).
001530
001540 01  ws-alias-count                   PIC 9(03)  COMP VALUE 0.
001550 01  ws-alias-table.
001560     05  ws-alias-entry    OCCURS 1 TO 100 TIMES
001570                            DEPENDING ON ws-alias-count
001580                            INDEXED BY idx-alias.
001590         10  ws-alias-from-casefold    PIC X(30).
001600         10  ws-alias-to-name          PIC X(30).
001610
001620*    CASEFOLD-KEY BUILDER WORK AREA - SHARED BY EVERY CALLER.
001630 01  ws-casefold-work.
001640     05  ws-cf-source                 PIC X(30).
001650     05  ws-cf-work                   PIC X(30).
001660     05  ws-cf-result                 PIC X(30).
001670     05  ws-cf-char                    PIC X(01).
001680     05  ws-cf-in-pos                 PIC 9(02)  COMP VALUE 0.
001690     05  ws-cf-out-pos                PIC 9(02)  COMP VALUE 0.
001700     05  ws-cf-prev-space-sw          PIC X(01)  VALUE "Y".
001710         88  ws-cf-prev-was-space                 VALUE "Y".
001720     05  FILLER                       PIC X(04).
001730
001740*    TITLE-CASE WORK AREA - SHARED BY EVERY CALLER.
001750 01  ws-titlecase-work.
001760     05  ws-tc-source                 PIC X(30).
001770     05  ws-tc-work                   PIC X(30).
001780     05  ws-tc-result                 PIC X(30).
001790     05  ws-tc-char                   PIC X(01).
001800     05  ws-tc-pos                    PIC 9(02)  COMP VALUE 0.
001810     05  ws-tc-at-word-start-sw       PIC X(01)  VALUE "Y".
001820         88  ws-tc-at-word-start                  VALUE "Y".
001830     05  ws-tc-first-char-sw          PIC X(01)  VALUE "N".
001840         88  ws-tc-first-char                      VALUE "Y".
001850     05  ws-tc-word-is-acronym-sw     PIC X(01)  VALUE "N".
001860         88  ws-tc-word-is-acronym                 VALUE "Y".
001870     05  ws-tc-word-allup-sw          PIC X(01)  VALUE "Y".
001880         88  ws-tc-word-is-allup                   VALUE "Y".
001890     05  ws-tc-word-len               PIC 9(02)  COMP VALUE 0.
001900     05  ws-tc-look-pos               PIC 9(02)  COMP VALUE 0.
001910     05  FILLER                       PIC X(04).
001920
001930*    SUFFIX/BASE-KEY WORK AREA - SHARED BY EVERY CALLER.
001940 01  ws-base-work.
001950     05  ws-base-source               PIC X(30).
001960     05  ws-base-result                PIC X(30).
001970     05  ws-base-is-suffixed-sw       PIC X(01)  VALUE "N".
001980         88  ws-base-is-suffixed                  VALUE "Y".
001990     05  ws-base-sig-len              PIC 9(02)  COMP VALUE 0.
002000     05  ws-base-scan-pos             PIC 9(02)  COMP VALUE 0.
002010     05  ws-base-last-space-pos       PIC 9(02)  COMP VALUE 0.
002020     05  ws-base-word-len             PIC 9(02)  COMP VALUE 0.
002030     05  ws-base-trim-len             PIC 9(02)  COMP VALUE 0.
002040     05  ws-base-last-word            PIC X(12)  VALUE SPACES.
002050     05  FILLER                       PIC X(04).
002060
002070*    PHASE 2 CLUSTER WORK AREA.
002080 01  ws-cluster-work.
002090     05  ws-clu-member-count          PIC 9(03)  COMP VALUE 0.
002100     05  ws-clu-winner-idx            PIC 9(03)  COMP VALUE 0.
002110     05  ws-clu-winner-count          PIC 9(05)  COMP VALUE 0.
002120     05  FILLER                       PIC X(04).
002130
002140*    PHASE 4 (ALIAS) AND RAW-LINE PARSE WORK AREA.
002150 01  ws-alias-parse-work.
002160     05  ws-ali-from-text             PIC X(30).
002170     05  ws-ali-to-text               PIC X(30).
002180     05  FILLER                       PIC X(04).
002190
002200 PROCEDURE DIVISION.
002210 DECLARATIVES.
002220 athwork-handler SECTION.
002230     USE AFTER ERROR PROCEDURE ON athwork-inout.
002240 athwork-error.
002250     DISPLAY "GYMNORM - I/O ERROR ON ATHWORK, STATUS " fs-athwork.
002260     STOP RUN.
002270
002280 gym-alias-handler SECTION.
002290     USE AFTER ERROR PROCEDURE ON gym-alias-in.
002300 gym-alias-error.
002310     DISPLAY "GYMNORM - I/O ERROR ON GYM-ALIAS-IN, STATUS "
002320             fs-gym-alias.
002330     STOP RUN.
002340 END DECLARATIVES.
002350
002360 MAIN-PARAGRAPH.
002370     PERFORM 100-begin-start-program
002380        THRU 100-end-start-program
002390
002400     PERFORM 200-begin-build-variant-table
002410        THRU 200-end-build-variant-table
002420
002430     PERFORM 300-begin-build-group-table
002440        THRU 300-end-build-group-table
002450
002460     PERFORM 400-begin-suffix-merge
002470        THRU 400-end-suffix-merge
002480
002490     PERFORM 500-begin-load-alias-map
002500        THRU 500-end-load-alias-map
002510
002520     PERFORM 600-begin-rewrite-athwork
002530        THRU 600-end-rewrite-athwork
002540
002550     PERFORM 700-begin-finish-program
002560        THRU 700-end-finish-program
002570
002580     STOP RUN.
002590
002600 100-begin-start-program.
002610     DISPLAY "GYMNORM - GYM NAME NORMALIZER."
002620     DISPLAY "ENTER THE ATHWORK FILE NAME: " WITH NO ADVANCING
002630     ACCEPT  ws-name-athwork
002640     DISPLAY "ENTER THE GYM-ALIAS FILE NAME (OR BLANK): "
002650        WITH NO ADVANCING
002660     ACCEPT  ws-name-gym-alias.
002670 100-end-start-program.
002680     EXIT.
002690
002700*----------------------------------------------------------------
002710*    PASS 1 - TALLY EVERY EXACT SPELLING OF ATH-GYM.
002720*----------------------------------------------------------------
002730 200-begin-build-variant-table.
002740     OPEN INPUT athwork-inout
002750     READ athwork-inout
002760       AT END
002770          SET athwork-eof TO TRUE
002780     END-READ
002790     PERFORM 210-begin-add-one-variant
002800        THRU 210-end-add-one-variant
002810       UNTIL athwork-eof
002820     CLOSE athwork-inout.
002830 200-end-build-variant-table.
002840     EXIT.
002850
002860 210-begin-add-one-variant.
002870     ADD cte-01 TO ws-records-read
002880     SET idx-var TO 1
002890     SEARCH ws-variant-entry
002900        AT END
002910           PERFORM 212-begin-insert-new-variant
002920              THRU 212-end-insert-new-variant
002930        WHEN ws-var-raw-text(idx-var) = ath-raw-gym
002940           ADD cte-01 TO ws-var-count(idx-var)
002950     END-SEARCH
002960
002970     READ athwork-inout
002980       AT END
002990          SET athwork-eof TO TRUE
003000     END-READ.
003010 210-end-add-one-variant.
003020     EXIT.
003030
003040 212-begin-insert-new-variant.
003050     ADD cte-01 TO ws-variant-count
003060     SET idx-var TO ws-variant-count
003070     MOVE ath-raw-gym TO ws-var-raw-text(idx-var)
003080     MOVE cte-01      TO ws-var-count(idx-var)
003090     MOVE ath-raw-gym TO ws-cf-source
003100     PERFORM 215-begin-build-casefold-key
003110        THRU 215-end-build-casefold-key
003120     MOVE ws-cf-result TO ws-var-casefold(idx-var).
003130 212-end-insert-new-variant.
003140     EXIT.
003150
003160*    CASEFOLD KEY - LOWERCASE, HYPHENS TO SPACES, INTERNAL
003170*    WHITESPACE COLLAPSED TO ONE SPACE, LEFT-TRIMMED.
003180 215-begin-build-casefold-key.
003190     MOVE SPACES TO ws-cf-result
003200     MOVE ws-cf-source TO ws-cf-work
003210     INSPECT ws-cf-work CONVERTING "-" TO " "
003220     INSPECT ws-cf-work CONVERTING ws-upper-alpha
003222        TO ws-lower-alpha
003230     MOVE 0 TO ws-cf-out-pos
003240     SET ws-cf-prev-was-space TO TRUE
003250     PERFORM 217-begin-cf-one-char
003260        THRU 217-end-cf-one-char
003270        VARYING ws-cf-in-pos FROM 1 BY 1
003280          UNTIL ws-cf-in-pos > cte-max-work-len.
003290 215-end-build-casefold-key.
003300     EXIT.
003310
003320 217-begin-cf-one-char.
003330     MOVE ws-cf-work(ws-cf-in-pos:1) TO ws-cf-char
003340     IF ws-cf-char = SPACE
003350        SET ws-cf-prev-was-space TO TRUE
003360     ELSE
003370        IF ws-cf-prev-was-space AND ws-cf-out-pos > 0
003380           ADD cte-01 TO ws-cf-out-pos
003390           MOVE SPACE TO ws-cf-result(ws-cf-out-pos:1)
003400        END-IF
003410        ADD cte-01 TO ws-cf-out-pos
003420        MOVE ws-cf-char TO ws-cf-result(ws-cf-out-pos:1)
003430        SET ws-cf-prev-was-space TO FALSE
003440     END-IF.
003450 217-end-cf-one-char.
003460     EXIT.
003470
003480*----------------------------------------------------------------
003490*    PASS 2 - ONE ROW PER DISTINCT CASEFOLD KEY, CANONICAL NAME
003500*    TAKEN FROM THE MOST-CARRIED ORIGINAL SPELLING.
003510*----------------------------------------------------------------
003520 300-begin-build-group-table.
003530     SET idx-var TO 1
003540     PERFORM 310-begin-fold-one-variant
003550        THRU 310-end-fold-one-variant
003560        ws-variant-count TIMES.
003570 300-end-build-group-table.
003580     EXIT.
003590
003600 310-begin-fold-one-variant.
003610     SET idx-grp TO 1
003620     SEARCH ws-group-entry
003630        AT END
003640           PERFORM 312-begin-insert-new-group
003650              THRU 312-end-insert-new-group
003660        WHEN ws-grp-casefold(idx-grp) = ws-var-casefold(idx-var)
003670           PERFORM 314-begin-fold-into-group
003680              THRU 314-end-fold-into-group
003690     END-SEARCH
003700     SET idx-var UP BY 1.
003710 310-end-fold-one-variant.
003720     EXIT.
003730
003740 312-begin-insert-new-group.
003750     ADD cte-01 TO ws-group-count
003760     SET idx-grp TO ws-group-count
003770     MOVE ws-var-casefold(idx-var)  TO ws-grp-casefold(idx-grp)
003780     MOVE ZERO                     TO ws-grp-total-count(idx-grp)
003790     MOVE ZERO                     TO ws-grp-best-count(idx-grp)
003800     MOVE SPACES                   TO ws-grp-canon-name(idx-grp)
003810     MOVE SPACES                   TO ws-grp-final-name(idx-grp)
003820     PERFORM 314-begin-fold-into-group
003830        THRU 314-end-fold-into-group.
003840 312-end-insert-new-group.
003850     EXIT.
003860
003870 314-begin-fold-into-group.
003880     ADD ws-var-count(idx-var) TO ws-grp-total-count(idx-grp)
003890     IF ws-var-count(idx-var) > ws-grp-best-count(idx-grp)
003900        MOVE ws-var-count(idx-var) TO ws-grp-best-count(idx-grp)
003910        MOVE ws-var-raw-text(idx-var) TO ws-tc-source
003920        PERFORM 320-begin-title-case-name
003930           THRU 320-end-title-case-name
003940        MOVE ws-tc-result TO ws-grp-canon-name(idx-grp)
003950     END-IF.
003960 314-end-fold-into-group.
003970     EXIT.
003980
003990*    TITLE-CASE ONE RAW NAME - SPACE AND HYPHEN SEPARATE WORDS,
004000*    EACH WORD GETS AN INITIAL CAP UNLESS IT IS A 2-4 LETTER
004010*    ALL-UPPERCASE ACRONYM, WHICH IS LEFT EXACTLY AS TYPED.
004020 320-begin-title-case-name.
004030     MOVE SPACES TO ws-tc-result
004040     MOVE ws-tc-source TO ws-tc-work
004050     SET ws-tc-at-word-start TO TRUE
004060     PERFORM 322-begin-tc-one-char
004070        THRU 322-end-tc-one-char
004080        VARYING ws-tc-pos FROM 1 BY 1
004090          UNTIL ws-tc-pos > cte-max-work-len.
004100 320-end-title-case-name.
004110     EXIT.
004120
004130 322-begin-tc-one-char.
004140     MOVE ws-tc-work(ws-tc-pos:1) TO ws-tc-char
004150     IF ws-tc-char = SPACE OR ws-tc-char = "-"
004160        MOVE ws-tc-char TO ws-tc-result(ws-tc-pos:1)
004170        SET ws-tc-at-word-start TO TRUE
004180     ELSE
004190        MOVE ws-tc-at-word-start-sw TO ws-tc-first-char-sw
004200        IF ws-tc-at-word-start
004210           PERFORM 324-begin-lookahead-word
004220              THRU 324-end-lookahead-word
004230        END-IF
004240        SET ws-tc-at-word-start TO FALSE
004250        MOVE ws-tc-char TO ws-tc-result(ws-tc-pos:1)
004260        IF ws-tc-word-is-acronym
004270           CONTINUE
004280        ELSE
004290           IF ws-tc-first-char
004300              INSPECT ws-tc-result(ws-tc-pos:1)
004310                 CONVERTING ws-lower-alpha TO ws-upper-alpha
004320           ELSE
004330              INSPECT ws-tc-result(ws-tc-pos:1)
004340                 CONVERTING ws-upper-alpha TO ws-lower-alpha
004350           END-IF
004360        END-IF
004370     END-IF.
004380 322-end-tc-one-char.
004390     EXIT.
004400
004410*    LOOKS AHEAD FROM THE CURRENT WORD-START POSITION TO THE
004420*    NEXT SPACE/HYPHEN/END, DECIDES IF THE WORD QUALIFIES AS
004430*    A 2-4 LETTER ALL-UPPERCASE ACRONYM.
004440 324-begin-lookahead-word.
004450     MOVE 0     TO ws-tc-word-len
004460     SET ws-tc-word-is-allup TO TRUE
004470     PERFORM 326-begin-lookahead-one-char
004480        THRU 326-end-lookahead-one-char
004490        VARYING ws-tc-look-pos FROM ws-tc-pos BY 1
004500          UNTIL ws-tc-look-pos > cte-max-work-len
004510             OR ws-tc-work(ws-tc-look-pos:1) = SPACE
004520             OR ws-tc-work(ws-tc-look-pos:1) = "-"
004530     IF ws-tc-word-is-allup
004540        AND ws-tc-word-len >= 2 AND ws-tc-word-len <= 4
004550        SET ws-tc-word-is-acronym TO TRUE
004560     ELSE
004570        SET ws-tc-word-is-acronym TO FALSE
004580     END-IF.
004590 324-end-lookahead-word.
004600     EXIT.
004610
004620 326-begin-lookahead-one-char.
004630     ADD cte-01 TO ws-tc-word-len
004640     IF ws-tc-work(ws-tc-look-pos:1) NOT upper-only-test
004650        SET ws-tc-word-is-allup TO FALSE
004660     END-IF.
004670 326-end-lookahead-one-char.
004680     EXIT.
004690
004700*----------------------------------------------------------------
004710*    PASS 3 - MERGE A BARE NAME INTO ITS SUFFIXED FORM, AND THE
004720*    LESS-CARRIED SUFFIXED FORMS INTO THE MOST-CARRIED ONE.
004730*----------------------------------------------------------------
004740 400-begin-suffix-merge.
004750     SET idx-grp TO 1
004760     PERFORM 410-begin-compute-base-key
004770        THRU 410-end-compute-base-key
004780        ws-group-count TIMES
004790
004800     SET idx-grp TO 1
004810     PERFORM 420-begin-process-one-cluster
004820        THRU 420-end-process-one-cluster
004830        ws-group-count TIMES.
004840 400-end-suffix-merge.
004850     EXIT.
004860
004870*    BASE KEY - THE GROUP'S CASEFOLD KEY WITH A RECOGNIZED
004880*    TRAILING SUFFIX WORD REMOVED, OR THE KEY UNCHANGED IF ITS
004890*    LAST WORD IS NOT A SUFFIX WORD.
004900 410-begin-compute-base-key.
004910     MOVE ws-grp-casefold(idx-grp) TO ws-base-source
004920     MOVE ws-base-source TO ws-base-result
004930     MOVE "N" TO ws-base-is-suffixed-sw
004940
004950     PERFORM 412-begin-find-sig-len
004960        THRU 412-end-find-sig-len
004970        VARYING ws-base-scan-pos FROM cte-max-work-len BY -1
004980          UNTIL ws-base-scan-pos < 1
004990             OR ws-base-source(ws-base-scan-pos:1) NOT = SPACE
005000     MOVE ws-base-scan-pos TO ws-base-sig-len
005010
005020     MOVE 0 TO ws-base-last-space-pos
005030     PERFORM 414-begin-find-last-space
005040        THRU 414-end-find-last-space
005050        VARYING ws-base-scan-pos FROM 1 BY 1
005060          UNTIL ws-base-scan-pos > ws-base-sig-len
005070
005080     MOVE SPACES TO ws-base-last-word
005090     IF ws-base-last-space-pos > 0
005100        COMPUTE ws-base-word-len =
005110                ws-base-sig-len - ws-base-last-space-pos
005120        MOVE ws-base-source(ws-base-last-space-pos + 1:
005130                            ws-base-word-len)
005140          TO ws-base-last-word
005150     ELSE
005160        MOVE ws-base-source(1:ws-base-sig-len)
005162          TO ws-base-last-word
005170     END-IF
005180
005190     PERFORM 416-begin-test-suffix-word
005200        THRU 416-end-test-suffix-word
005210
005220     IF ws-base-is-suffixed AND ws-base-last-space-pos > 0
005230        COMPUTE ws-base-trim-len = ws-base-last-space-pos - 1
005240        MOVE SPACES TO ws-base-result
005250        MOVE ws-base-source(1:ws-base-trim-len) TO ws-base-result
005260     END-IF
005270
005280     MOVE ws-base-result TO ws-grp-base-casefold(idx-grp)
005290     IF ws-base-is-suffixed AND ws-base-last-space-pos > 0
005300        SET ws-grp-is-suffixed(idx-grp) TO TRUE
005310     ELSE
005320        MOVE "N" TO ws-grp-suffixed-sw(idx-grp)
005330     END-IF
005340     SET idx-grp UP BY 1.
005350 410-end-compute-base-key.
005360     EXIT.
005370
005380 412-begin-find-sig-len.
005390     CONTINUE.
005400 412-end-find-sig-len.
005410     EXIT.
005420
005430 414-begin-find-last-space.
005440     IF ws-base-source(ws-base-scan-pos:1) = SPACE
005450        MOVE ws-base-scan-pos TO ws-base-last-space-pos
005460     END-IF.
005470 414-end-find-last-space.
005480     EXIT.
005490
005500 416-begin-test-suffix-word.
005510     SET idx-sfx TO 1
005520     PERFORM 417-begin-check-one-suffix
005530        THRU 417-end-check-one-suffix
005540        VARYING idx-sfx FROM 1 BY 1
005550          UNTIL idx-sfx > 11 OR ws-base-is-suffixed.
005560 416-end-test-suffix-word.
005570     EXIT.
005580
005590 417-begin-check-one-suffix.
005600     IF ws-base-last-word = ws-suffix-word(idx-sfx)
005610        SET ws-base-is-suffixed TO TRUE
005620     END-IF.
005630 417-end-check-one-suffix.
005640     EXIT.
005650
005660*    A GROUP WHOSE FINAL NAME IS STILL BLANK HAS NOT BEEN
005670*    PLACED IN A CLUSTER YET - FIND EVERY OTHER GROUP SHARING
005680*    ITS BASE KEY, PICK THE WINNER, STAMP THEM ALL AT ONCE.
005690 420-begin-process-one-cluster.
005700     IF ws-grp-final-name(idx-grp) = SPACES
005710        MOVE 0 TO ws-clu-member-count
005720        MOVE 0 TO ws-clu-winner-count
005730        MOVE idx-grp TO ws-clu-winner-idx
005740        SET idx-grp2 TO 1
005750        PERFORM 430-begin-scan-for-cluster-winner
005760           THRU 430-end-scan-for-cluster-winner
005770           ws-group-count TIMES
005780
005790        SET idx-grp2 TO 1
005800        PERFORM 440-begin-assign-cluster-final
005810           THRU 440-end-assign-cluster-final
005820           ws-group-count TIMES
005830     END-IF
005840     SET idx-grp UP BY 1.
005850 420-end-process-one-cluster.
005860     EXIT.
005870
005880 430-begin-scan-for-cluster-winner.
005890     IF ws-grp-base-casefold(idx-grp2)
005892        = ws-grp-base-casefold(idx-grp)
005900        ADD cte-01 TO ws-clu-member-count
005910        IF ws-grp-is-suffixed(idx-grp2)
005920           AND ws-grp-total-count(idx-grp2) > ws-clu-winner-count
005930           MOVE ws-grp-total-count(idx-grp2)
005932             TO ws-clu-winner-count
005940           MOVE idx-grp2 TO ws-clu-winner-idx
005950        END-IF
005960     END-IF
005970     SET idx-grp2 UP BY 1.
005980 430-end-scan-for-cluster-winner.
005990     EXIT.
006000
006010 440-begin-assign-cluster-final.
006020     IF ws-grp-base-casefold(idx-grp2)
006022        = ws-grp-base-casefold(idx-grp)
006030        MOVE ws-grp-canon-name(ws-clu-winner-idx)
006040          TO ws-grp-final-name(idx-grp2)
006050        IF idx-grp2 NOT = ws-clu-winner-idx
006060           AND ws-clu-member-count > 1
006070           ADD cte-01 TO ws-suffix-merges
006080        END-IF
006090     END-IF
006100     SET idx-grp2 UP BY 1.
006110 440-end-assign-cluster-final.
006120     EXIT.
006130
006140*----------------------------------------------------------------
006150*    PASS 4 - OPTIONAL MANUAL ALIAS MAP, APPLIED LAST.
006160*----------------------------------------------------------------
006170 500-begin-load-alias-map.
006180     IF ws-name-gym-alias NOT = SPACES
006190        OPEN INPUT gym-alias-in
006200        READ gym-alias-in
006210          AT END
006220             SET alias-eof TO TRUE
006230        END-READ
006240        PERFORM 510-begin-load-one-alias
006250           THRU 510-end-load-one-alias
006260          UNTIL alias-eof
006270        CLOSE gym-alias-in
006280        PERFORM 520-begin-apply-alias-map
006290           THRU 520-end-apply-alias-map
006300           ws-group-count TIMES
006310     END-IF.
006320 500-end-load-alias-map.
006330     EXIT.
006340
006350 510-begin-load-one-alias.
006360     MOVE SPACES TO ws-ali-from-text ws-ali-to-text
006370     UNSTRING ali-raw-line DELIMITED BY ","
006380         INTO ws-ali-from-text ws-ali-to-text
006390     END-UNSTRING
006400     IF ws-ali-from-text NOT = SPACES
006410        ADD cte-01 TO ws-alias-count
006420        SET idx-alias TO ws-alias-count
006430        MOVE ws-ali-from-text TO ws-cf-source
006440        PERFORM 215-begin-build-casefold-key
006450           THRU 215-end-build-casefold-key
006460        MOVE ws-cf-result     TO ws-alias-from-casefold(idx-alias)
006470        MOVE ws-ali-to-text   TO ws-alias-to-name(idx-alias)
006480     END-IF
006490
006500     READ gym-alias-in
006510       AT END
006520          SET alias-eof TO TRUE
006530     END-READ.
006540 510-end-load-one-alias.
006550     EXIT.
006560
006570 520-begin-apply-alias-map.
006580     MOVE ws-grp-final-name(idx-grp) TO ws-cf-source
006590     PERFORM 215-begin-build-casefold-key
006600        THRU 215-end-build-casefold-key
006610     SET idx-alias TO 1
006620     SEARCH ws-alias-entry
006630        AT END
006640           CONTINUE
006650        WHEN ws-alias-from-casefold(idx-alias) = ws-cf-result
006660           MOVE ws-alias-to-name(idx-alias)
006670             TO ws-grp-final-name(idx-grp)
006680     END-SEARCH
006690     SET idx-grp UP BY 1.
006700 520-end-apply-alias-map.
006710     EXIT.
006720
006730*----------------------------------------------------------------
006740*    PASS 5 - REWRITE EVERY ATHWORK RECORD WITH ITS GROUP'S
006750*    FINAL CANONICAL CLUB NAME.
006760*----------------------------------------------------------------
006770 600-begin-rewrite-athwork.
006780     OPEN I-O athwork-inout
006790     SET athwork-eof TO FALSE
006800     READ athwork-inout
006810       AT END
006820          SET athwork-eof TO TRUE
006830     END-READ
006840     PERFORM 610-begin-rewrite-one-record
006850        THRU 610-end-rewrite-one-record
006860       UNTIL athwork-eof
006870     CLOSE athwork-inout.
006880 600-end-rewrite-athwork.
006890     EXIT.
006900
006910 610-begin-rewrite-one-record.
006920     MOVE ath-raw-gym TO ws-cf-source
006930     PERFORM 215-begin-build-casefold-key
006940        THRU 215-end-build-casefold-key
006950     SET idx-grp TO 1
006960     SEARCH ws-group-entry
006970        AT END
006980           CONTINUE
006990        WHEN ws-grp-casefold(idx-grp) = ws-cf-result
007000           MOVE ws-grp-final-name(idx-grp) TO ath-gym
007010     END-SEARCH
007020     REWRITE ath-result-rec
007030
007040     READ athwork-inout
007050       AT END
007060          SET athwork-eof TO TRUE
007070     END-READ.
007080 610-end-rewrite-one-record.
007090     EXIT.
007100
007110 700-begin-finish-program.
007120     PERFORM 710-begin-count-unique-gyms
007130        THRU 710-end-count-unique-gyms
007140        ws-group-count TIMES
007150
007160     COMPUTE ws-case-merges =
007170             ws-variant-count - ws-group-count
007180
007190     DISPLAY SPACE
007200     DISPLAY "GYMNORM - CONTROL TOTALS."
007210     DISPLAY "  ATHWORK RECORDS READ . . . . : " ws-records-read
007220     DISPLAY "  DISTINCT SPELLINGS SEEN . . . : " ws-variant-count
007230     DISPLAY "  UNIQUE GYMS AFTER NORMALIZE . : " ws-unique-gyms
007240     DISPLAY "  CASE/SPACE MERGES . . . . . . : " ws-case-merges
007250     DISPLAY "  SUFFIX-WORD MERGES . . . . . . : "
007252        ws-suffix-merges
007260     DISPLAY "  RAW COUNTER DUMP (FOR SUPPORT) : " ws-ctl-dump.
007270 700-end-finish-program.
007280     EXIT.
007290
007300 710-begin-count-unique-gyms.
007310     IF ws-grp-final-name(idx-grp) = ws-grp-canon-name(idx-grp)
007320        ADD cte-01 TO ws-unique-gyms
007330     END-IF
007340     SET idx-grp UP BY 1.
007350 710-end-count-unique-gyms.
007360     EXIT.
007370
007380 END PROGRAM GYMNORM.
