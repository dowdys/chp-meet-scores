000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. GYMFORM.
000030 AUTHOR. W D OSTERMAN.
000040 INSTALLATION. STATE GYMNASTICS OFFICE - BATCH SECTION.
000050 DATE-WRITTEN. 1991-02-19.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED - STATE MEET RESULTS ARE PUBLIC RECORD.
000080******************************************************************
000090*                                                                *
000100*   GYMFORM - AWARD ORDER-FORM REPORT GENERATOR                 *
000110*                                                                *
000120*   PRINTS THE LIST THE AWARDS VENDOR USES TO CUT MEDALS AND     *
000130*   RIBBONS, ONE SECTION PER GYM, WITH EACH CHAMPION'S EVENTS    *
000140*   LISTED TOGETHER SO THE VENDOR DOES NOT HAVE TO LOOK UP THE   *
000150*   SAME GYMNAST TWICE.                                         *
000160*                                                                *
000170******************************************************************
000180*
000190*   CHANGE LOG
000200*
000210*   DATE       BY   REQUEST     DESCRIPTION                       FRM-0101
000220*   ---------- ---- ----------- -----------------------           FRM-0102
000230*   1991-02-19 WDO  WO-1398     FIRST CUT, ONE LINE PER EVENT     FRM-0103
000240*                               WON (VENDOR COMPLAINED THIS       FRM-0104
000250*                               DUPLICATED EVERY GYMNAST).        FRM-0105
000260*   1993-11-08 WDO  WO-1620     COLLAPSED TO ONE LINE PER         FRM-0106
000270*                               GYMNAST WITH THE EVENT LIST       FRM-0107
000280*                               RUN TOGETHER.                     FRM-0108
000290*   1999-10-05 DMS  Y2K-0007    Y2K REVIEW - NO DATE FIELDS IN    FRM-0109
000300*                               THIS PROGRAM, NO CHANGE NEEDED.   FRM-0110
000310*   2004-03-02 KAP  WO-2215     ADDED THE EVENT-TITLE TABLE SO A  FRM-0111
000320*                               SIXTH EVENT WOULD BE A ONE-LINE   FRM-0112
000330*                               CHANGE.                           FRM-0113
000340*
000350******************************************************************
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SPECIAL-NAMES.
000390     c01 IS TOP-OF-FORM.
000400
000410 INPUT-OUTPUT SECTION.
000420 FILE-CONTROL.
000430     SELECT winwork-in   ASSIGN TO ws-name-winwork
000440            FILE STATUS IS fs-winwork.
000450
000460     SELECT ordform-out  ASSIGN TO ws-name-ordform-rpt
000470            FILE STATUS IS fs-ordform.
000480
000490 DATA DIVISION.
000500 FILE SECTION.
000510 FD  winwork-in.
000520     COPY WINREC.
000530
000540 FD  ordform-out.
000550 01  ofr-line.
000560     05  ofr-text                     PIC X(78).
000570     05  FILLER                       PIC X(02).
000580
000590 WORKING-STORAGE SECTION.
000600 77  fs-winwork                       PIC 9(02)  VALUE ZEROES.
000610 77  fs-ordform                       PIC 9(02)  VALUE ZEROES.
000620 77  ws-name-winwork                  PIC X(20)  VALUE SPACES.
000630 77  ws-name-ordform-rpt              PIC X(20)  VALUE SPACES.
000640
000650 78  cte-01                                       VALUE 1.
000660 78  cte-max-events                               VALUE 5.
000670
000680*    SIXTY "=" CHARACTERS - THE RULE PRINTED ABOVE AND BELOW
000690*    EACH GYM'S NAME.
000700 01  ws-rule-line                     PIC X(60)  VALUE ALL "=".
000710
000720*    EVENT CODE / SHORT TITLE, INDEX 1-5 - ADD A SIXTH EVENT HERE
000730*    ONLY.
000740 01  ws-event-lit.
000750     05  FILLER  PIC X(05) VALUE "VAULT".
000760     05  FILLER  PIC X(05) VALUE "Vault".
000770     05  FILLER  PIC X(01) VALUE SPACE.
000780     05  FILLER  PIC X(05) VALUE "BARS ".
000790     05  FILLER  PIC X(05) VALUE "Bars ".
000800     05  FILLER  PIC X(01) VALUE SPACE.
000810     05  FILLER  PIC X(05) VALUE "BEAM ".
000820     05  FILLER  PIC X(05) VALUE "Beam ".
000830     05  FILLER  PIC X(01) VALUE SPACE.
000840     05  FILLER  PIC X(05) VALUE "FLOOR".
000850     05  FILLER  PIC X(05) VALUE "Floor".
000860     05  FILLER  PIC X(01) VALUE SPACE.
000870     05  FILLER  PIC X(05) VALUE "AA   ".
000880     05  FILLER  PIC X(05) VALUE "AA   ".
000890     05  FILLER  PIC X(01) VALUE SPACE.
000900 01  ws-event-tbl REDEFINES ws-event-lit.
000910     05  ws-evt-entry  OCCURS 5 TIMES INDEXED BY idx-evt.
000920         10  ws-evt-code               PIC X(05).
000930         10  ws-evt-short               PIC X(05).
000940         10  FILLER                    PIC X(01).
000950
000960 01  ws-eof-switches.
000970     05  ws-winwork-eof-sw            PIC X(01)  VALUE "N".
000980         88  winwork-eof                          VALUE "Y".
000990     05  FILLER                       PIC X(05).
001000 01  ws-eof-switches-line REDEFINES ws-eof-switches.
001010     05  ws-eof-dump                  PIC X(06).
001020
001030 01  ws-control-counters.
001040     05  ws-records-read              PIC 9(06)  COMP VALUE 0.
001050     05  ws-entries-written           PIC 9(06)  COMP VALUE 0.
001060     05  FILLER                       PIC X(06).
001070 01  ws-control-counters-line REDEFINES ws-control-counters.
001080     05  ws-ctl-dump                  PIC X(12).
001090
001100*    ONE ROW PER DISTINCT GYM SEEN, WITH ITS ALPHABETICAL PRINT
001110*    ORDER.
001120 01  ws-gym-count                     PIC 9(02)  COMP VALUE 0.
001130 01  ws-gym-table.
001140     05  ws-gym-entry  OCCURS 1 TO 50 TIMES
001150                         DEPENDING ON ws-gym-count
001160                         INDEXED BY idx-gym.
001170         10  gym-name                  PIC X(30).
001180         10  gym-order                 PIC 9(02)  COMP.
001190         10  FILLER                    PIC X(03).
001200
001210*    ONE ROW PER DISTINCT (GYM, NAME, LEVEL, DIVISION) WINNER
001220*    ENTRY, WITH A WON/NOT-WON SWITCH PER EVENT AND THE FINAL
001230*    PRINT ORDER (GYM ALPHA, THEN LEVEL NUMERIC, THEN DIVISION,
001240*    THEN NAME).
001250 01  ws-entry-count                   PIC 9(03)  COMP VALUE 0.
001260 01  ws-entry-table.
001270     05  ws-entry  OCCURS 1 TO 300 TIMES
001280                    DEPENDING ON ws-entry-count
001290                    INDEXED BY idx-ent.
001300         10  ent-gym                   PIC X(30).
001310         10  ent-name                  PIC X(30).
001320         10  ent-level-text            PIC X(05).
001330         10  ent-level-num             PIC 9(03)  COMP.
001340         10  ent-division              PIC X(10).
001350         10  ent-gym-order             PIC 9(02)  COMP.
001360         10  ent-print-order           PIC 9(03)  COMP.
001370         10  ent-evt  OCCURS 5 TIMES INDEXED BY idx-evw.
001380             15  ent-evt-won-sw        PIC X(01)  VALUE "N".
001390                 88  ent-evt-won                  VALUE "Y".
001400         10  FILLER                    PIC X(04).
001410
001420 01  ws-list-scratch.
001430     05  ws-event-list-text           PIC X(40)  VALUE SPACES.
001440     05  ws-list-ptr                  PIC 9(02)  COMP VALUE 1.
001450     05  ws-list-len                  PIC 9(02)  COMP VALUE 0.
001460     05  ws-list-count                PIC 9(01)  COMP VALUE 0.
001470     05  ws-cur-ent-idx               PIC 9(03)  COMP VALUE 0.
001480
001490 01  ws-want-order                    PIC 9(03)  COMP VALUE 0.
001500 01  ws-prev-gym                      PIC X(30)  VALUE SPACES.
001510 01  ws-first-gym-sw                  PIC X(01)  VALUE "Y".
001520     88  ws-first-gym-block                       VALUE "Y".
001530
001540 PROCEDURE DIVISION.
001550 DECLARATIVES.
001560 winwork-handler SECTION.
001570     USE AFTER ERROR PROCEDURE ON winwork-in.
001580 winwork-error.
001590     DISPLAY "GYMFORM - I/O ERROR ON WINWORK, STATUS " fs-winwork.
001600     STOP RUN.
001610
001620 ordform-handler SECTION.
001630     USE AFTER ERROR PROCEDURE ON ordform-out.
001640 ordform-error.
001650     DISPLAY "GYMFORM - I/O ERROR ON REPORT, STATUS " fs-ordform.
001660     STOP RUN.
001670 END DECLARATIVES.
001680
001690 MAIN-PARAGRAPH.
001700     PERFORM 100-begin-start-program
001710        THRU 100-end-start-program
001720
001730     PERFORM 200-begin-collect-entries
001740        THRU 200-end-collect-entries
001750
001760     PERFORM 300-begin-rank-gyms
001770        THRU 300-end-rank-gyms
001780
001790     PERFORM 400-begin-set-entry-gym-orders
001800        THRU 400-end-set-entry-gym-orders
001810
001820     PERFORM 500-begin-rank-entries
001830        THRU 500-end-rank-entries
001840
001850     PERFORM 600-begin-write-report
001860        THRU 600-end-write-report
001870
001880     PERFORM 900-begin-finish-program
001890        THRU 900-end-finish-program
001900
001910     STOP RUN.
001920
001930 100-begin-start-program.
001940     DISPLAY "GYMFORM - AWARD ORDER-FORM REPORT GENERATOR."
001950     DISPLAY "ENTER THE WINWORK FILE NAME: " WITH NO ADVANCING
001960     ACCEPT  ws-name-winwork
001970     DISPLAY "ENTER THE ORDER-FORM REPORT FILE NAME: "
001980         WITH NO ADVANCING
001990     ACCEPT  ws-name-ordform-rpt.
002000 100-end-start-program.
002010     EXIT.
002020
002030*----------------------------------------------------------------
002040*    ONE PASS OVER WINWORK, DEDUPING GYMS AND (GYM, NAME, LEVEL,
002050*    DIVISION) ENTRIES, AND FLAGGING EACH EVENT WON.
002060*----------------------------------------------------------------
002070 200-begin-collect-entries.
002080     OPEN INPUT winwork-in
002090     READ winwork-in
002100       AT END
002110          SET winwork-eof TO TRUE
002120     END-READ
002130     PERFORM 210-begin-fold-one-winner
002140        THRU 210-end-fold-one-winner
002150       UNTIL winwork-eof
002160     CLOSE winwork-in.
002170 200-end-collect-entries.
002180     EXIT.
002190
002200 210-begin-fold-one-winner.
002210     ADD cte-01 TO ws-records-read
002220
002230     SET idx-gym TO 1
002240     SEARCH ws-gym-entry
002250        AT END
002260           PERFORM 220-begin-insert-new-gym
002270              THRU 220-end-insert-new-gym
002280        WHEN gym-name(idx-gym) = win-gym
002290           CONTINUE
002300     END-SEARCH
002310
002320     SET idx-evt TO 1
002330     SEARCH ws-evt-entry
002340        AT END
002350           CONTINUE
002360        WHEN ws-evt-code(idx-evt) = win-event
002370           CONTINUE
002380     END-SEARCH
002390
002400     SET idx-ent TO 1
002410     SEARCH ws-entry
002420        AT END
002430           PERFORM 230-begin-insert-new-entry
002440              THRU 230-end-insert-new-entry
002450        WHEN ent-gym(idx-ent)      = win-gym
002460         AND ent-name(idx-ent)     = win-name
002470         AND ent-level-text(idx-ent) = win-level
002480         AND ent-division(idx-ent) = win-division
002490           CONTINUE
002500     END-SEARCH
002510
002520     SET idx-evw TO idx-evt
002530     SET ent-evt-won(idx-ent, idx-evw) TO TRUE
002540
002550     READ winwork-in
002560       AT END
002570          SET winwork-eof TO TRUE
002580     END-READ.
002590 210-end-fold-one-winner.
002600     EXIT.
002610
002620 220-begin-insert-new-gym.
002630     ADD cte-01 TO ws-gym-count
002640     SET idx-gym TO ws-gym-count
002650     MOVE win-gym TO gym-name(idx-gym)
002660     MOVE ZERO    TO gym-order(idx-gym).
002670 220-end-insert-new-gym.
002680     EXIT.
002690
002700 230-begin-insert-new-entry.
002710     ADD cte-01 TO ws-entry-count
002720     SET idx-ent TO ws-entry-count
002730     MOVE win-gym      TO ent-gym(idx-ent)
002740     MOVE win-name     TO ent-name(idx-ent)
002750     MOVE win-level    TO ent-level-text(idx-ent)
002760     MOVE win-division TO ent-division(idx-ent)
002770     MOVE ZERO         TO ent-level-num(idx-ent)
002780     MOVE ZERO         TO ent-gym-order(idx-ent)
002790     MOVE ZERO         TO ent-print-order(idx-ent)
002800     IF win-level IS NUMERIC
002810        MOVE win-level TO ent-level-num(idx-ent)
002820     END-IF
002830     ADD cte-01 TO ws-entries-written.
002840 230-end-insert-new-entry.
002850     EXIT.
002860
002870*----------------------------------------------------------------
002880*    ASSIGN EVERY DISTINCT GYM AN ALPHABETICAL PRINT ORDER.
002890*----------------------------------------------------------------
002900 300-begin-rank-gyms.
002910     SET idx-gym TO 1
002920     PERFORM 310-begin-rank-one-gym
002930        THRU 310-end-rank-one-gym
002940        ws-gym-count TIMES.
002950 300-end-rank-gyms.
002960     EXIT.
002970
002980 310-begin-rank-one-gym.
002990     MOVE 1 TO gym-order(idx-gym)
003000     SET idx-ent TO 1
003010     PERFORM 320-begin-compare-one-other-gym
003020        THRU 320-end-compare-one-other-gym
003030        ws-gym-count TIMES
003040     SET idx-gym UP BY 1.
003050 310-end-rank-one-gym.
003060     EXIT.
003070
003080*    IDX-ENT IS BORROWED HERE AS THE "OTHER GYM" SUBSCRIPT - THE
003090*    ENTRY TABLE IS NOT IN USE WHILE GYMS ARE BEING RANKED.
003100 320-begin-compare-one-other-gym.
003110     IF gym-name(idx-ent) < gym-name(idx-gym)
003120        ADD cte-01 TO gym-order(idx-gym)
003130     END-IF
003140     SET idx-ent UP BY 1.
003150 320-end-compare-one-other-gym.
003160     EXIT.
003170
003180*----------------------------------------------------------------
003190*    COPY EACH ENTRY'S GYM'S ALPHABETICAL ORDER ONTO THE ENTRY
003200*    ITSELF, SO THE FINAL RANK CAN COMPARE A SINGLE NUMBER.
003210*----------------------------------------------------------------
003220 400-begin-set-entry-gym-orders.
003230     PERFORM 410-begin-set-one-entry-gym-order
003240        THRU 410-end-set-one-entry-gym-order
003250        VARYING idx-ent FROM 1 BY 1
003260        UNTIL idx-ent > ws-entry-count.
003270 400-end-set-entry-gym-orders.
003280     EXIT.
003290
003300 410-begin-set-one-entry-gym-order.
003310     SET idx-gym TO 1
003320     SEARCH ws-gym-entry
003330        AT END
003340           CONTINUE
003350        WHEN gym-name(idx-gym) = ent-gym(idx-ent)
003360           CONTINUE
003370     END-SEARCH
003380     SET ent-gym-order(idx-ent) TO gym-order(idx-gym).
003390 410-end-set-one-entry-gym-order.
003400     EXIT.
003410
003420*----------------------------------------------------------------
003430*    FINAL PRINT ORDER - GYM ALPHA, THEN LEVEL NUMERIC, THEN
003440*    DIVISION, THEN NAME.  NO SORT VERB, JUST A COMPOUND
003450*    COUNT-OF-SMALLER-ENTRIES RANK.
003460*----------------------------------------------------------------
003470 500-begin-rank-entries.
003480     SET idx-ent TO 1
003490     PERFORM 510-begin-rank-one-entry
003500        THRU 510-end-rank-one-entry
003510        ws-entry-count TIMES.
003520 500-end-rank-entries.
003530     EXIT.
003540
003550 510-begin-rank-one-entry.
003560     MOVE 1 TO ent-print-order(idx-ent)
003570     SET idx-gym TO 1
003580     PERFORM 520-begin-compare-one-other-entry
003590        THRU 520-end-compare-one-other-entry
003600        ws-entry-count TIMES
003610     SET idx-ent UP BY 1.
003620 510-end-rank-one-entry.
003630     EXIT.
003640
003650*    IDX-GYM IS BORROWED HERE AS THE "OTHER ENTRY" SUBSCRIPT -
003660*    THE GYM TABLE IS NOT IN USE WHILE ENTRIES ARE BEING RANKED.
003670 520-begin-compare-one-other-entry.
003680     IF ent-gym-order(idx-gym) < ent-gym-order(idx-ent)
003690        ADD cte-01 TO ent-print-order(idx-ent)
003700     ELSE
003710        IF ent-gym-order(idx-gym) = ent-gym-order(idx-ent)
003720           PERFORM 530-begin-compare-within-gym
003730              THRU 530-end-compare-within-gym
003740        END-IF
003750     END-IF
003760     SET idx-gym UP BY 1.
003770 520-end-compare-one-other-entry.
003780     EXIT.
003790
003800 530-begin-compare-within-gym.
003810     IF ent-level-num(idx-gym) < ent-level-num(idx-ent)
003820        ADD cte-01 TO ent-print-order(idx-ent)
003830     ELSE
003840        IF ent-level-num(idx-gym) = ent-level-num(idx-ent)
003850           PERFORM 540-begin-compare-within-level
003860              THRU 540-end-compare-within-level
003870        END-IF
003880     END-IF.
003890 530-end-compare-within-gym.
003900     EXIT.
003910
003920 540-begin-compare-within-level.
003930     IF ent-division(idx-gym) < ent-division(idx-ent)
003940        ADD cte-01 TO ent-print-order(idx-ent)
003950     ELSE
003960        IF ent-division(idx-gym) = ent-division(idx-ent)
003970           AND ent-name(idx-gym) < ent-name(idx-ent)
003980           ADD cte-01 TO ent-print-order(idx-ent)
003990        END-IF
004000     END-IF.
004010 540-end-compare-within-level.
004020     EXIT.
004030
004040*----------------------------------------------------------------
004050*    WALK THE ENTRIES IN FINAL PRINT ORDER, OPENING A NEW GYM
004060*    SECTION EACH TIME THE GYM CHANGES.
004070*----------------------------------------------------------------
004080 600-begin-write-report.
004090     OPEN OUTPUT ordform-out
004100     MOVE SPACES TO ws-prev-gym
004110     SET ws-first-gym-block TO TRUE
004120
004130     PERFORM 610-begin-write-one-entry
004140        THRU 610-end-write-one-entry
004150        VARYING ws-want-order FROM 1 BY 1
004160        UNTIL ws-want-order > ws-entry-count
004170
004180     CLOSE ordform-out.
004190 600-end-write-report.
004200     EXIT.
004210
004220 610-begin-write-one-entry.
004230     SET idx-ent TO 1
004240     SEARCH ws-entry
004250        AT END
004260           CONTINUE
004270        WHEN ent-print-order(idx-ent) = ws-want-order
004280           CONTINUE
004290     END-SEARCH
004300     SET ws-cur-ent-idx TO idx-ent
004310
004320     IF ent-gym(idx-ent) NOT = ws-prev-gym
004330        PERFORM 620-begin-write-gym-heading
004340           THRU 620-end-write-gym-heading
004350        MOVE ent-gym(idx-ent) TO ws-prev-gym
004360     END-IF
004370
004380     PERFORM 700-begin-build-event-list
004390        THRU 700-end-build-event-list
004400
004410     COMPUTE ws-list-len = ws-list-ptr - 1
004420
004430     MOVE SPACES TO ofr-line
004440     STRING "  " DELIMITED BY SIZE
004450            ent-name(idx-ent) DELIMITED BY SPACE
004460            " - " DELIMITED BY SIZE
004470            ws-event-list-text(1:ws-list-len) DELIMITED BY SIZE
004480            INTO ofr-text
004490     WRITE ofr-line
004500
004510     MOVE SPACES TO ofr-line
004520     STRING "  Level " DELIMITED BY SIZE
004530            ent-level-text(idx-ent) DELIMITED BY SPACE
004540            " Division " DELIMITED BY SIZE
004550            ent-division(idx-ent) DELIMITED BY SPACE
004560            INTO ofr-text
004570     WRITE ofr-line
004580
004590     MOVE SPACES TO ofr-line
004600     WRITE ofr-line.
004610 610-end-write-one-entry.
004620     EXIT.
004630
004640 620-begin-write-gym-heading.
004650     MOVE SPACES TO ofr-line
004660     WRITE ofr-line
004670
004680     MOVE SPACES TO ofr-line
004690     MOVE ws-rule-line TO ofr-text(1:60)
004700     WRITE ofr-line
004710
004720     MOVE SPACES TO ofr-line
004730     STRING "  " DELIMITED BY SIZE
004740            ent-gym(idx-ent) DELIMITED BY SPACE
004750            INTO ofr-text
004760     WRITE ofr-line
004770
004780     MOVE SPACES TO ofr-line
004790     MOVE ws-rule-line TO ofr-text(1:60)
004800     WRITE ofr-line.
004810 620-end-write-gym-heading.
004820     EXIT.
004830
004840*----------------------------------------------------------------
004850*    BUILD "VAULT, BARS, BEAM" INTO WS-EVENT-LIST-TEXT FOR THE
004860*    CURRENT ENTRY (WS-CUR-ENT-IDX), FIXED EVENT ORDER.
004870*----------------------------------------------------------------
004880 700-begin-build-event-list.
004890     MOVE SPACES TO ws-event-list-text
004900     MOVE 1      TO ws-list-ptr
004910     MOVE 0      TO ws-list-count
004920
004930     PERFORM 710-begin-add-one-event
004940        THRU 710-end-add-one-event
004950        VARYING idx-evt FROM 1 BY 1
004960        UNTIL idx-evt > cte-max-events.
004970 700-end-build-event-list.
004980     EXIT.
004990
005000 710-begin-add-one-event.
005010     SET idx-evw TO idx-evt
005020     IF ent-evt-won(ws-cur-ent-idx, idx-evw)
005030        IF ws-list-count > 0
005040           STRING ", " DELIMITED BY SIZE
005050                  INTO ws-event-list-text
005060                  WITH POINTER ws-list-ptr
005070        END-IF
005080        STRING ws-evt-short(idx-evt) DELIMITED BY SPACE
005090               INTO ws-event-list-text
005100               WITH POINTER ws-list-ptr
005110        ADD cte-01 TO ws-list-count
005120     END-IF.
005130 710-end-add-one-event.
005140     EXIT.
005150
005160*----------------------------------------------------------------
005170*    CONTROL TOTALS FOR THE RUN LOG.
005180*----------------------------------------------------------------
005190 900-begin-finish-program.
005200     DISPLAY "GYMFORM - WINREC RECORDS READ    : "
005210        ws-records-read
005220     DISPLAY "GYMFORM - DISTINCT ENTRIES WRITTEN: "
005230        ws-entries-written
005240     DISPLAY "GYMFORM - DISTINCT GYMS SEEN      : "
005250        ws-gym-count
005260     DISPLAY "GYMFORM - RAW EOF SWITCH DUMP     : " ws-eof-dump
005270     DISPLAY "GYMFORM - RAW CONTROL CTR DUMP    : " ws-ctl-dump
005280     DISPLAY "GYMFORM - RUN COMPLETE.".
005290 900-end-finish-program.
005300     EXIT.
