000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. GYMCSV.
000030 AUTHOR. R G HUTTO.
000040 INSTALLATION. STATE GYMNASTICS OFFICE - BATCH SECTION.
000050 DATE-WRITTEN. 1991-08-27.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED - STATE MEET RESULTS ARE PUBLIC RECORD.
000080******************************************************************
000090*                                                                *
000100*   GYMCSV - WINNERS CSV GENERATOR                              *
000110*                                                                *
000120*   BUILDS THE SPREADSHEET THE STATE OFFICE HANDS THE NEWSPAPER  *
000130*   AND THE HALL-OF-FAME COMMITTEE - ONE ROW PER CHAMPION WITH   *
000140*   TRUE/FALSE COLUMNS FOR EACH EVENT WON, SORTED BY LEVEL       *
000150*   (HIGH TO LOW), DIVISION ORDER, SESSION, AND ALL-AROUND       *
000160*   SCORE (HIGH TO LOW).                                        *
000170*                                                                *
000180******************************************************************
000190*
000200*   CHANGE LOG
000210*
000220*   DATE       BY   REQUEST     DESCRIPTION                       CSV-0101
000230*   ---------- ---- ----------- -----------------------           CSV-0102
000240*   1991-08-27 RGH  WO-1449     FIRST CUT, SORTED ON LEVEL AND    CSV-0103
000250*                               NAME ONLY.                        CSV-0104
000260*   1994-03-15 CJT  WO-1658     ADDED THE DIVISION-ORDER AND      CSV-0105
000270*                               ALL-AROUND SCORE SORT KEYS, THE   CSV-0106
000280*                               COMMITTEE WANTED A CONSISTENT     CSV-0107
000290*                               ROW ORDER FOR THE PROGRAM BOOK.   CSV-0108
000300*   1999-10-05 DMS  Y2K-0007    Y2K REVIEW - NO DATE FIELDS IN    CSV-0109
000310*                               THIS PROGRAM, NO CHANGE NEEDED.   CSV-0110
000320*   2004-03-02 KAP  WO-2215     ADDED THE EVENT-TITLE TABLE SO A  CSV-0111
000330*                               SIXTH EVENT WOULD BE A ONE-LINE   CSV-0112
000340*                               CHANGE.                           CSV-0113
000350*
000360******************************************************************
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SPECIAL-NAMES.
000400     c01 IS TOP-OF-FORM.
000410
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440     SELECT athwork-in   ASSIGN TO ws-name-athwork
000450            FILE STATUS IS fs-athwork.
000460
000470     SELECT divwork-in   ASSIGN TO ws-name-divwork
000480            FILE STATUS IS fs-divwork.
000490
000500     SELECT winwork-in   ASSIGN TO ws-name-winwork
000510            FILE STATUS IS fs-winwork.
000520
000530     SELECT csvrpt-out   ASSIGN TO ws-name-csvrpt
000540            FILE STATUS IS fs-csvrpt.
000550
000560     SELECT sort-work    ASSIGN TO DISK.
000570
000580 DATA DIVISION.
000590 FILE SECTION.
000600 FD  athwork-in.
000610     COPY ATHREC.
000620
000630 FD  divwork-in.
000640     COPY DIVREC.
000650
000660 FD  winwork-in.
000670     COPY WINREC.
000680
000690 FD  csvrpt-out.
000700 01  csv-line.
000710     05  csv-text                     PIC X(78).
000720     05  FILLER                       PIC X(02).
000730
000740*    ONE ROW PER DISTINCT WINNING ATHLETE, KEYED FOR THE FOUR
000750*    SORT KEYS THE COMMITTEE ASKS FOR - LEVEL HIGH TO LOW,
000760*    DIVISION ORDER LOW TO HIGH, SESSION LOW TO HIGH, ALL-AROUND
000770*    SCORE HIGH TO LOW.
000780 SD  sort-work.
000790 01  sr-record.
000800     05  sr-level-num                 PIC 9(03).
000810     05  sr-div-position               PIC 9(02).
000820     05  sr-session                    PIC X(10).
000830     05  sr-aa-score                   PIC 9(03)V999.
000840     05  sr-name                       PIC X(30).
000850     05  sr-gym                        PIC X(30).
000860     05  sr-level-text                 PIC X(05).
000870     05  sr-evt-won-sw                 PIC X(05)  VALUE "NNNNN".
000880     05  FILLER                        PIC X(10).
000890
000900 WORKING-STORAGE SECTION.
000910 77  fs-athwork                       PIC 9(02)  VALUE ZEROES.
000920 77  fs-divwork                       PIC 9(02)  VALUE ZEROES.
000930 77  fs-winwork                       PIC 9(02)  VALUE ZEROES.
000940 77  fs-csvrpt                        PIC 9(02)  VALUE ZEROES.
000950 77  ws-name-athwork                  PIC X(20)  VALUE SPACES.
000960 77  ws-name-divwork                  PIC X(20)  VALUE SPACES.
000970 77  ws-name-winwork                  PIC X(20)  VALUE SPACES.
000980 77  ws-name-csvrpt                   PIC X(20)  VALUE SPACES.
000990
001000 78  cte-01                                       VALUE 1.
001010 78  cte-max-events                               VALUE 5.
001020 78  cte-default-div-position                     VALUE 99.
001030
001040*    EVENT CODE / CSV COLUMN TITLE, INDEX 1-5 - ADD A SIXTH
001050*    EVENT HERE ONLY.
001060 01  ws-event-lit.
001070     05  FILLER  PIC X(05) VALUE "VAULT".
001080     05  FILLER  PIC X(05) VALUE "Vault".
001090     05  FILLER  PIC X(05) VALUE "BARS ".
001100     05  FILLER  PIC X(05) VALUE "Bars ".
001110     05  FILLER  PIC X(05) VALUE "BEAM ".
001120     05  FILLER  PIC X(05) VALUE "Beam ".
001130     05  FILLER  PIC X(05) VALUE "FLOOR".
001140     05  FILLER  PIC X(05) VALUE "Floor".
001150     05  FILLER  PIC X(05) VALUE "AA   ".
001160     05  FILLER  PIC X(05) VALUE "AA".
001170     05  FILLER  PIC X(03) VALUE SPACES.
001180 01  ws-event-tbl REDEFINES ws-event-lit.
001190     05  ws-evt-entry  OCCURS 5 TIMES INDEXED BY idx-evt.
001200         10  ws-evt-code               PIC X(05).
001210         10  ws-evt-title              PIC X(05).
001220
001230 01  ws-eof-switches.
001240     05  ws-athwork-eof-sw            PIC X(01)  VALUE "N".
001250         88  athwork-eof                          VALUE "Y".
001260     05  ws-divwork-eof-sw            PIC X(01)  VALUE "N".
001270         88  divwork-eof                          VALUE "Y".
001280     05  ws-winwork-eof-sw            PIC X(01)  VALUE "N".
001290         88  winwork-eof                          VALUE "Y".
001300     05  ws-sort-eof-sw               PIC X(01)  VALUE "N".
001310         88  sort-work-eof                        VALUE "Y".
001320     05  FILLER                       PIC X(04).
001330 01  ws-eof-switches-line REDEFINES ws-eof-switches.
001340     05  ws-eof-dump                  PIC X(08).
001350
001360 01  ws-control-counters.
001370     05  ws-ath-records-read          PIC 9(06)  COMP VALUE 0.
001380     05  ws-div-records-read          PIC 9(06)  COMP VALUE 0.
001390     05  ws-win-records-read          PIC 9(06)  COMP VALUE 0.
001400     05  ws-rows-written              PIC 9(06)  COMP VALUE 0.
001410     05  FILLER                       PIC X(04).
001420 01  ws-control-counters-line REDEFINES ws-control-counters.
001430     05  ws-ctl-dump                  PIC X(28).
001440
001450*    ALL-AROUND SCORE LOOKUP, ONE ROW PER ATHLETE, BUILT FROM
001460*    ATHWORK BEFORE THE WINNER ENTRIES ARE GATHERED.
001470 01  ws-aa-count                      PIC 9(03)  COMP VALUE 0.
001480 01  ws-aa-table.
001490     05  ws-aa-entry  OCCURS 1 TO 500 TIMES
001500                        DEPENDING ON ws-aa-count
001510                        INDEXED BY idx-aa.
001520         10  aa-session                PIC X(10).
001530         10  aa-level                  PIC X(05).
001540         10  aa-division               PIC X(10).
001550         10  aa-name                   PIC X(30).
001560         10  aa-score                  PIC 9(03)V999.
001570         10  FILLER                    PIC X(04).
001580
001590*    DIVISION-ORDER POSITION LOOKUP, ONE ROW PER DIVISION, BUILT
001600*    FROM DIVWORK BEFORE THE WINNER ENTRIES ARE GATHERED.
001610 01  ws-div-count                     PIC 9(02)  COMP VALUE 0.
001620 01  ws-div-table.
001630     05  ws-div-entry  OCCURS 1 TO 50 TIMES
001640                         DEPENDING ON ws-div-count
001650                         INDEXED BY idx-div.
001660         10  dvl-name                  PIC X(10).
001670         10  dvl-position              PIC 9(02).
001680         10  FILLER                    PIC X(04).
001690
001700*    ONE ROW PER DISTINCT WINNING ATHLETE (NAME, GYM, LEVEL,
001710*    DIVISION, SESSION), WITH A WON/NOT-WON SWITCH PER EVENT -
001720*    GATHERED FROM WINWORK BEFORE BEING RELEASED TO SORT-WORK.
001730 01  ws-entry-count                   PIC 9(03)  COMP VALUE 0.
001740 01  ws-entry-table.
001750     05  ws-entry  OCCURS 1 TO 300 TIMES
001760                    DEPENDING ON ws-entry-count
001770                    INDEXED BY idx-ent.
001780         10  ent-name                  PIC X(30).
001790         10  ent-gym                   PIC X(30).
001800         10  ent-level-text            PIC X(05).
001810         10  ent-level-num             PIC 9(03)  COMP.
001820         10  ent-division              PIC X(10).
001830         10  ent-session               PIC X(10).
001840         10  ent-evt  OCCURS 5 TIMES INDEXED BY idx-evw.
001850             15  ent-evt-won-sw        PIC X(01)  VALUE "N".
001860                 88  ent-evt-won                  VALUE "Y".
001870         10  FILLER                    PIC X(04).
001880
001890 01  ws-csv-scratch.
001900     05  ws-col-ptr                   PIC 9(02)  COMP VALUE 1.
001910     05  FILLER                       PIC X(04).
001920
001930*    GENERIC TRAILING-SPACE TRIM AREA - NAME AND GYM BOTH CARRY
001940*    EMBEDDED SPACES, SO STRING'S "DELIMITED BY SPACE" CANNOT BE
001950*    USED ON THEM DIRECTLY.
001960 01  ws-trim-work                     PIC X(30)  VALUE SPACES.
001970 01  ws-trim-max                      PIC 9(02)  COMP VALUE 0.
001980 01  ws-trim-len                      PIC 9(02)  COMP VALUE 0.
001990
002000 PROCEDURE DIVISION.
002010 DECLARATIVES.
002020 athwork-handler SECTION.
002030     USE AFTER ERROR PROCEDURE ON athwork-in.
002040 athwork-error.
002050     DISPLAY "GYMCSV - I/O ERROR ON ATHWORK, STATUS " fs-athwork.
002060     STOP RUN.
002070
002080 divwork-handler SECTION.
002090     USE AFTER ERROR PROCEDURE ON divwork-in.
002100 divwork-error.
002110     DISPLAY "GYMCSV - I/O ERROR ON DIVWORK, STATUS " fs-divwork.
002120     STOP RUN.
002130
002140 winwork-handler SECTION.
002150     USE AFTER ERROR PROCEDURE ON winwork-in.
002160 winwork-error.
002170     DISPLAY "GYMCSV - I/O ERROR ON WINWORK, STATUS " fs-winwork.
002180     STOP RUN.
002190
002200 csvrpt-handler SECTION.
002210     USE AFTER ERROR PROCEDURE ON csvrpt-out.
002220 csvrpt-error.
002230     DISPLAY "GYMCSV - I/O ERROR ON REPORT, STATUS " fs-csvrpt.
002240     STOP RUN.
002250 END DECLARATIVES.
002260
002270 MAIN-PARAGRAPH.
002280     PERFORM 100-begin-start-program
002290        THRU 100-end-start-program
002300
002310     SORT sort-work
002320          DESCENDING KEY sr-level-num
002330          ASCENDING  KEY sr-div-position
002340          ASCENDING  KEY sr-session
002350          DESCENDING KEY sr-aa-score
002360          INPUT PROCEDURE  IS 200-begin-pre-process
002370                           THRU 200-end-pre-process
002380          OUTPUT PROCEDURE IS 600-begin-generate-csv
002390                           THRU 600-end-generate-csv
002400
002410     PERFORM 900-begin-finish-program
002420        THRU 900-end-finish-program
002430
002440     STOP RUN.
002450
002460 100-begin-start-program.
002470     DISPLAY "GYMCSV - WINNERS CSV GENERATOR."
002480     DISPLAY "ENTER THE ATHWORK FILE NAME: " WITH NO ADVANCING
002490     ACCEPT  ws-name-athwork
002500     DISPLAY "ENTER THE DIVWORK FILE NAME: " WITH NO ADVANCING
002510     ACCEPT  ws-name-divwork
002520     DISPLAY "ENTER THE WINWORK FILE NAME: " WITH NO ADVANCING
002530     ACCEPT  ws-name-winwork
002540     DISPLAY "ENTER THE WINNERS CSV FILE NAME: "
002550         WITH NO ADVANCING
002560     ACCEPT  ws-name-csvrpt.
002570 100-end-start-program.
002580     EXIT.
002590
002600*----------------------------------------------------------------
002610*    SORT INPUT PROCEDURE - LOAD THE TWO LOOKUP TABLES, GATHER
002620*    THE DISTINCT WINNER ENTRIES, THEN RELEASE ONE SORT-WORK
002630*    RECORD PER ENTRY.
002640*----------------------------------------------------------------
002650 200-begin-pre-process.
002660     PERFORM 210-begin-load-aa-table
002670        THRU 210-end-load-aa-table
002680
002690     PERFORM 220-begin-load-div-table
002700        THRU 220-end-load-div-table
002710
002720     PERFORM 230-begin-load-entries
002730        THRU 230-end-load-entries
002740
002750     PERFORM 300-begin-release-entries
002760        THRU 300-end-release-entries.
002770 200-end-pre-process.
002780     EXIT.
002790
002800 210-begin-load-aa-table.
002810     OPEN INPUT athwork-in
002820     READ athwork-in
002830       AT END
002840          SET athwork-eof TO TRUE
002850     END-READ
002860     PERFORM 212-begin-fold-one-athlete
002870        THRU 212-end-fold-one-athlete
002880       UNTIL athwork-eof
002890     CLOSE athwork-in.
002900 210-end-load-aa-table.
002910     EXIT.
002920
002930 212-begin-fold-one-athlete.
002940     ADD cte-01 TO ws-ath-records-read
002950     ADD cte-01 TO ws-aa-count
002960     SET idx-aa TO ws-aa-count
002970     MOVE ath-session  TO aa-session(idx-aa)
002980     MOVE ath-level    TO aa-level(idx-aa)
002990     MOVE ath-division TO aa-division(idx-aa)
003000     MOVE ath-name     TO aa-name(idx-aa)
003010     MOVE ZERO         TO aa-score(idx-aa)
003020     IF ath-aa-has-score
003030        MOVE ath-aa TO aa-score(idx-aa)
003040     END-IF
003050
003060     READ athwork-in
003070       AT END
003080          SET athwork-eof TO TRUE
003090     END-READ.
003100 212-end-fold-one-athlete.
003110     EXIT.
003120
003130 220-begin-load-div-table.
003140     OPEN INPUT divwork-in
003150     READ divwork-in
003160       AT END
003170          SET divwork-eof TO TRUE
003180     END-READ
003190     PERFORM 222-begin-fold-one-division
003200        THRU 222-end-fold-one-division
003210       UNTIL divwork-eof
003220     CLOSE divwork-in.
003230 220-end-load-div-table.
003240     EXIT.
003250
003260 222-begin-fold-one-division.
003270     ADD cte-01 TO ws-div-records-read
003280     ADD cte-01 TO ws-div-count
003290     SET idx-div TO ws-div-count
003300     MOVE div-name     TO dvl-name(idx-div)
003310     MOVE div-position TO dvl-position(idx-div)
003320
003330     READ divwork-in
003340       AT END
003350          SET divwork-eof TO TRUE
003360     END-READ.
003370 222-end-fold-one-division.
003380     EXIT.
003390
003400 230-begin-load-entries.
003410     OPEN INPUT winwork-in
003420     READ winwork-in
003430       AT END
003440          SET winwork-eof TO TRUE
003450     END-READ
003460     PERFORM 232-begin-fold-one-winner
003470        THRU 232-end-fold-one-winner
003480       UNTIL winwork-eof
003490     CLOSE winwork-in.
003500 230-end-load-entries.
003510     EXIT.
003520
003530 232-begin-fold-one-winner.
003540     ADD cte-01 TO ws-win-records-read
003550
003560     SET idx-evt TO 1
003570     SEARCH ws-evt-entry
003580        AT END
003590           CONTINUE
003600        WHEN ws-evt-code(idx-evt) = win-event
003610           CONTINUE
003620     END-SEARCH
003630
003640     SET idx-ent TO 1
003650     SEARCH ws-entry
003660        AT END
003670           PERFORM 234-begin-insert-new-entry
003680              THRU 234-end-insert-new-entry
003690        WHEN ent-name(idx-ent)      = win-name
003700         AND ent-gym(idx-ent)       = win-gym
003710         AND ent-level-text(idx-ent) = win-level
003720         AND ent-division(idx-ent)  = win-division
003730         AND ent-session(idx-ent)   = win-session
003740           CONTINUE
003750     END-SEARCH
003760
003770     SET idx-evw TO idx-evt
003780     SET ent-evt-won(idx-ent, idx-evw) TO TRUE
003790
003800     READ winwork-in
003810       AT END
003820          SET winwork-eof TO TRUE
003830     END-READ.
003840 232-end-fold-one-winner.
003850     EXIT.
003860
003870 234-begin-insert-new-entry.
003880     ADD cte-01 TO ws-entry-count
003890     SET idx-ent TO ws-entry-count
003900     MOVE win-name     TO ent-name(idx-ent)
003910     MOVE win-gym      TO ent-gym(idx-ent)
003920     MOVE win-level    TO ent-level-text(idx-ent)
003930     MOVE win-division TO ent-division(idx-ent)
003940     MOVE win-session  TO ent-session(idx-ent)
003950     MOVE ZERO         TO ent-level-num(idx-ent)
003960     IF win-level IS NUMERIC
003970        MOVE win-level TO ent-level-num(idx-ent)
003980     END-IF.
003990 234-end-insert-new-entry.
004000     EXIT.
004010
004020*----------------------------------------------------------------
004030*    RELEASE ONE SORT-WORK RECORD PER DISTINCT WINNER ENTRY,
004040*    LOOKING UP ITS ALL-AROUND SCORE AND DIVISION POSITION.
004050*----------------------------------------------------------------
004060 300-begin-release-entries.
004070     PERFORM 310-begin-release-one-entry
004080        THRU 310-end-release-one-entry
004090        VARYING idx-ent FROM 1 BY 1
004100        UNTIL idx-ent > ws-entry-count.
004110 300-end-release-entries.
004120     EXIT.
004130
004140 310-begin-release-one-entry.
004150     MOVE SPACES  TO sr-record
004160     MOVE ent-name(idx-ent)       TO sr-name
004170     MOVE ent-gym(idx-ent)        TO sr-gym
004180     MOVE ent-level-text(idx-ent) TO sr-level-text
004190     MOVE ent-level-num(idx-ent)  TO sr-level-num
004200     MOVE ent-session(idx-ent)    TO sr-session
004210
004220     MOVE cte-default-div-position TO sr-div-position
004230     SET idx-div TO 1
004240     SEARCH ws-div-entry
004250        AT END
004260           CONTINUE
004270        WHEN dvl-name(idx-div) = ent-division(idx-ent)
004280           MOVE dvl-position(idx-div) TO sr-div-position
004290     END-SEARCH
004300
004310     MOVE ZERO TO sr-aa-score
004320     SET idx-aa TO 1
004330     SEARCH ws-aa-entry
004340        AT END
004350           CONTINUE
004360        WHEN aa-session(idx-aa)  = ent-session(idx-ent)
004370         AND aa-level(idx-aa)    = ent-level-text(idx-ent)
004380         AND aa-division(idx-aa) = ent-division(idx-ent)
004390         AND aa-name(idx-aa)     = ent-name(idx-ent)
004400           MOVE aa-score(idx-aa) TO sr-aa-score
004410     END-SEARCH
004420
004430     PERFORM 320-begin-pack-event-switches
004440        THRU 320-end-pack-event-switches
004450
004460     RELEASE sr-record.
004470 310-end-release-one-entry.
004480     EXIT.
004490
004500*    SR-EVT-WON-SW CARRIES ONE "Y" OR "N" BYTE PER EVENT, FIXED
004510*    VAULT/BARS/BEAM/FLOOR/AA ORDER - THE OUTPUT PROCEDURE READS
004520*    THEM BACK BY POSITION WHEN IT WRITES THE CSV COLUMNS.
004530 320-begin-pack-event-switches.
004540     MOVE "NNNNN" TO sr-evt-won-sw
004550     PERFORM 322-begin-pack-one-switch
004560        THRU 322-end-pack-one-switch
004570        VARYING idx-evw FROM 1 BY 1
004580        UNTIL idx-evw > cte-max-events.
004590 320-end-pack-event-switches.
004600     EXIT.
004610
004620 322-begin-pack-one-switch.
004630     IF ent-evt-won(idx-ent, idx-evw)
004640        MOVE "Y" TO sr-evt-won-sw(idx-evw:1)
004650     END-IF.
004660 322-end-pack-one-switch.
004670     EXIT.
004680
004690*----------------------------------------------------------------
004700*    SORT OUTPUT PROCEDURE - WRITE THE HEADER ROW, THEN ONE CSV
004710*    ROW PER SORTED SORT-WORK RECORD.
004720*----------------------------------------------------------------
004730 600-begin-generate-csv.
004740     OPEN OUTPUT csvrpt-out
004750
004760     MOVE SPACES TO csv-line
004770     STRING "name,gym name,level,Vault,Bars,Beam,Floor,AA"
004780            DELIMITED BY SIZE
004790            INTO csv-text
004800     WRITE csv-line
004810
004820     RETURN sort-work
004830       AT END
004840          SET sort-work-eof TO TRUE
004850     END-RETURN
004860
004870     PERFORM 610-begin-write-one-row
004880        THRU 610-end-write-one-row
004890       UNTIL sort-work-eof
004900
004910     CLOSE csvrpt-out.
004920 600-end-generate-csv.
004930     EXIT.
004940
004950 610-begin-write-one-row.
004960     MOVE SPACES TO csv-line
004970     MOVE 1      TO ws-col-ptr
004980
004990     MOVE SPACES  TO ws-trim-work
005000     MOVE sr-name TO ws-trim-work
005010     MOVE 30      TO ws-trim-max
005020     PERFORM 800-begin-find-trim-len
005030        THRU 800-end-find-trim-len
005040     STRING ws-trim-work(1:ws-trim-len) DELIMITED BY SIZE
005050            INTO csv-text
005060            WITH POINTER ws-col-ptr
005070     STRING "," DELIMITED BY SIZE
005080            INTO csv-text
005090            WITH POINTER ws-col-ptr
005100
005110     MOVE SPACES TO ws-trim-work
005120     MOVE sr-gym TO ws-trim-work
005130     MOVE 30     TO ws-trim-max
005140     PERFORM 800-begin-find-trim-len
005150        THRU 800-end-find-trim-len
005160     STRING ws-trim-work(1:ws-trim-len) DELIMITED BY SIZE
005170            INTO csv-text
005180            WITH POINTER ws-col-ptr
005190     STRING "," DELIMITED BY SIZE
005200            INTO csv-text
005210            WITH POINTER ws-col-ptr
005220
005230     STRING sr-level-text DELIMITED BY SPACE
005240            INTO csv-text
005250            WITH POINTER ws-col-ptr
005260     STRING "," DELIMITED BY SIZE
005270            INTO csv-text
005280            WITH POINTER ws-col-ptr
005290
005300     PERFORM 620-begin-append-event-columns
005310        THRU 620-end-append-event-columns
005320
005330     WRITE csv-line
005340     ADD cte-01 TO ws-rows-written
005350
005360     RETURN sort-work
005370       AT END
005380          SET sort-work-eof TO TRUE
005390     END-RETURN.
005400 610-end-write-one-row.
005410     EXIT.
005420
005430*    CSV-TEXT ALREADY HOLDS "NAME,GYM,LEVEL," FROM 610, AND
005440*    WS-COL-PTR IS POSITIONED RIGHT AFTER IT - APPEND THE FIVE
005450*    TRUE/FALSE COLUMNS ONTO THE SAME RUNNING POINTER.
005460 620-begin-append-event-columns.
005470     PERFORM 622-begin-append-one-column
005480        THRU 622-end-append-one-column
005490        VARYING idx-evw FROM 1 BY 1
005500        UNTIL idx-evw > cte-max-events.
005510 620-end-append-event-columns.
005520     EXIT.
005530
005540 622-begin-append-one-column.
005550     IF sr-evt-won-sw(idx-evw:1) = "Y"
005560        STRING "TRUE" DELIMITED BY SIZE
005570               INTO csv-text
005580               WITH POINTER ws-col-ptr
005590     ELSE
005600        STRING "FALSE" DELIMITED BY SIZE
005610               INTO csv-text
005620               WITH POINTER ws-col-ptr
005630     END-IF
005640     IF idx-evw < cte-max-events
005650        STRING "," DELIMITED BY SIZE
005660               INTO csv-text
005670               WITH POINTER ws-col-ptr
005680     END-IF.
005690 622-end-append-one-column.
005700     EXIT.
005710
005720*----------------------------------------------------------------
005730*    FIND THE SIGNIFICANT (NON-TRAILING-SPACE) LENGTH OF
005740*    WS-TRIM-WORK, STARTING FROM WS-TRIM-MAX AND SCANNING
005750*    BACKWARD.  CALLER LOADS WS-TRIM-WORK AND WS-TRIM-MAX FIRST.
005760*----------------------------------------------------------------
005770 800-begin-find-trim-len.
005780     PERFORM 810-begin-test-one-trim-pos
005790        THRU 810-end-test-one-trim-pos
005800        VARYING ws-trim-len FROM ws-trim-max BY -1
005810        UNTIL ws-trim-len = 0
005820           OR ws-trim-work(ws-trim-len:1) NOT = SPACE.
005830 800-end-find-trim-len.
005840     EXIT.
005850
005860 810-begin-test-one-trim-pos.
005870     CONTINUE.
005880 810-end-test-one-trim-pos.
005890     EXIT.
005900
005910*----------------------------------------------------------------
005920*    CONTROL TOTALS FOR THE RUN LOG.
005930*----------------------------------------------------------------
005940 900-begin-finish-program.
005950     DISPLAY "GYMCSV - ATHWORK RECORDS READ : "
005952        ws-ath-records-read
005960     DISPLAY "GYMCSV - DIVWORK RECORDS READ : "
005962        ws-div-records-read
005970     DISPLAY "GYMCSV - WINWORK RECORDS READ : "
005972        ws-win-records-read
005980     DISPLAY "GYMCSV - CSV ROWS WRITTEN     : " ws-rows-written
005990     DISPLAY "GYMCSV - RAW EOF SWITCH DUMP  : " ws-eof-dump
006000     DISPLAY "GYMCSV - RAW CONTROL CTR DUMP : " ws-ctl-dump
006010     DISPLAY "GYMCSV - RUN COMPLETE.".
006020 900-end-finish-program.
006030     EXIT.
