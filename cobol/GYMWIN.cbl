000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. GYMWIN.
000030 AUTHOR. R G HUTTO.
000040 INSTALLATION. STATE GYMNASTICS OFFICE - BATCH SECTION.
000050 DATE-WRITTEN. 1988-12-05.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED - STATE MEET RESULTS ARE PUBLIC RECORD.
000080******************************************************************
000090*                                                                *
000100*   GYMWIN - EVENT WINNER DETERMINATION ENGINE                  *
000110*                                                                *
000120*   FOR EVERY SESSION/LEVEL/DIVISION GROUP AND EACH OF THE FIVE  *
000130*   EVENTS, DECIDES THE WINNER(S) EITHER BY JUDGES' RANK (WHEN   *
000140*   THE MEET SENT US PLACEMENTS) OR BY HIGH SCORE (WHEN IT DID   *
000150*   NOT), AND WRITES ONE WINWORK RECORD PER ATHLETE/EVENT WIN.   *
000160*   MAKES THREE PASSES OVER ATHWORK - ONE TO SIZE UP EACH GROUP, *
000170*   ONE TO COUNT HOW MANY SHARE THE WINNING SCORE, AND ONE TO    *
000180*   ACTUALLY LAY DOWN THE WINNER RECORDS - RATHER THAN HOLD THE  *
000190*   WHOLE ROSTER IN CORE AT ONCE.                                *
000200*                                                                *
000210******************************************************************
000220*
000230*   CHANGE LOG
000240*
000250*   DATE       BY   REQUEST     DESCRIPTION                       WIN-0101
000260*   ---------- ---- ----------- -----------------------           WIN-0102
000270*   1988-12-05 RGH  WO-1129     FIRST CUT - SCORE-BASED ONLY, NO  WIN-0103
000280*                               RANK INPUT EXISTED YET.           WIN-0104
000290*   1990-04-09 CJT  WO-1347     ADDED THE RANK-BASED STRATEGY AND WIN-0105
000300*                               THE FALLBACK TO SCORE-BASED WHEN  WIN-0106
000310*                               NOBODY IS RANKED FIRST.           WIN-0107
000320*   1994-07-11 DMS  WO-1699     SEPARATED THE WINNER-COUNT PASS   WIN-0108
000330*                               FROM THE WRITE PASS - WE WERE     WIN-0109
000340*                               SETTING THE TIE FLAG ONE RECORD   WIN-0110
000350*                               LATE.                             WIN-0111
000360*   1999-10-05 DMS  Y2K-0007    Y2K REVIEW - NO DATE FIELDS TOUCHEWIN-0112
000370*                               BY THIS PROGRAM, NO CHANGE NEEDED.WIN-0113
000380*   2004-03-02 KAP  WO-2215     ADDED THE EVENT-LOOP TABLE SO A   WIN-0114
000390*                               SIXTH EVENT WOULD BE A ONE-LINE   WIN-0115
000400*                               CHANGE INSTEAD OF FIVE.           WIN-0116
000410*
000420******************************************************************
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     c01 IS TOP-OF-FORM.
000470
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500     SELECT athwork-in  ASSIGN TO ws-name-athwork
000510            FILE STATUS IS fs-athwork.
000520
000530     SELECT winwork-out ASSIGN TO ws-name-winwork
000540            FILE STATUS IS fs-winwork.
000550
000560 DATA DIVISION.
000570 FILE SECTION.
000580 FD  athwork-in.
000590     COPY ATHREC.
000600
000610 FD  winwork-out.
000620     COPY WINREC.
000630
000640 WORKING-STORAGE SECTION.
000650 77  fs-athwork                       PIC 9(02)  VALUE ZEROES.
000660 77  fs-winwork                       PIC 9(02)  VALUE ZEROES.
000670 77  ws-name-athwork                  PIC X(20)  VALUE SPACES.
000680 77  ws-name-winwork                  PIC X(20)  VALUE SPACES.
000690
000700 78  cte-01                                      VALUE 1.
000710 78  cte-max-events                              VALUE 5.
000720
000730*    EVENT-NAME TABLE, INDEX 1-5 MATCHES THE EVENT SUB-TABLE IN
000740*    WS-GRP-ENTRY BELOW - ADD A SIXTH EVENT HERE ONLY.
000750 01  ws-event-names-lit.
000760     05  FILLER             PIC X(05) VALUE "VAULT".
000770     05  FILLER             PIC X(05) VALUE "BARS ".
000780     05  FILLER             PIC X(05) VALUE "BEAM ".
000790     05  FILLER             PIC X(05) VALUE "FLOOR".
000800     05  FILLER             PIC X(05) VALUE "AA   ".
000810 01  ws-event-names-tbl REDEFINES ws-event-names-lit.
000820     05  ws-event-name      PIC X(05) OCCURS 5 TIMES
000830                             INDEXED BY idx-evn.
000840
000850 01  ws-eof-switches.
000860     05  ws-athwork-eof-sw            PIC X(01)  VALUE "N".
000870         88  athwork-eof                          VALUE "Y".
000880     05  FILLER                       PIC X(03).
000890 01  ws-eof-switches-line REDEFINES ws-eof-switches.
000900     05  ws-eof-dump                  PIC X(04).
000910
000920 01  ws-control-counters.
000930     05  ws-records-read              PIC 9(06)  COMP VALUE 0.
000940     05  ws-groups-found              PIC 9(06)  COMP VALUE 0.
000950     05  ws-winners-written           PIC 9(06)  COMP VALUE 0.
000960     05  ws-tie-events                PIC 9(06)  COMP VALUE 0.
000970     05  FILLER                       PIC X(04).
000980 01  ws-control-counters-line REDEFINES ws-control-counters.
000990     05  ws-ctl-dump                  PIC X(28).
001000
001010*    ONE ROW PER DISTINCT SESSION/LEVEL/DIVISION GROUP, WITH A
001020*    FIXED FIVE-ENTRY SUB-TABLE CARRYING EACH EVENT'S WINNING
001030*    CRITERIA ONCE PASS 1 AND PASS 2 HAVE RUN.
001040 01  ws-group-count                   PIC 9(03)  COMP VALUE 0.
001050 01  ws-group-table.
001060     05  ws-grp-entry      OCCURS 1 TO 150 TIMES
001070                            DEPENDING ON ws-group-count
001080                            INDEXED BY idx-grp.
001090         10  ws-grp-key.
001100             15  ws-grp-session        PIC X(10).
001110             15  ws-grp-level          PIC X(05).
001120             15  ws-grp-division       PIC X(10).
001130         10  ws-grp-evt    OCCURS 5 TIMES INDEXED BY idx-evt.
001140             15  ws-grp-evt-max-score      PIC 9(03)V999.
001150             15  ws-grp-evt-any-score-sw   PIC X(01).
001160                 88  ws-grp-evt-any-score              VALUE "Y".
001170             15  ws-grp-evt-any-rank-sw    PIC X(01).
001180                 88  ws-grp-evt-any-rank               VALUE "Y".
001190             15  ws-grp-evt-rank1-count    PIC 9(03)  COMP.
001200             15  ws-grp-evt-strategy-sw    PIC X(01).
001210                 88  ws-grp-evt-by-rank                VALUE "R".
001220                 88  ws-grp-evt-by-score               VALUE "S".
001230             15  ws-grp-evt-winner-count   PIC 9(03)  COMP.
001240         15  FILLER                    PIC X(02).
001250
001260*    CURRENT-RECORD / CURRENT-EVENT SCRATCH AREA, FILLED BY
001270*    200-BEGIN-GET-EVENT-VALUES FOR WHICHEVER EVENT IS BEING
001280*    LOOKED AT THIS TIME THROUGH THE PASS.
001290 01  ws-event-scratch.
001300     05  ws-cur-score                 PIC 9(03)V999.
001310     05  ws-cur-rank                  PIC 9(03).
001320     05  ws-cur-has-score-sw          PIC X(01).
001330         88  ws-cur-has-score                     VALUE "Y".
001340     05  ws-cur-grp-idx               PIC 9(03)  COMP VALUE 0.
001350     05  FILLER                       PIC X(04).
001360
001370 PROCEDURE DIVISION.
001380 DECLARATIVES.
001390 athwork-handler SECTION.
001400     USE AFTER ERROR PROCEDURE ON athwork-in.
001410 athwork-error.
001420     DISPLAY "GYMWIN - I/O ERROR ON ATHWORK, STATUS " fs-athwork.
001430     STOP RUN.
001440
001450 winwork-handler SECTION.
001460     USE AFTER ERROR PROCEDURE ON winwork-out.
001470 winwork-error.
001480     DISPLAY "GYMWIN - I/O ERROR ON WINWORK, STATUS " fs-winwork.
001490     STOP RUN.
001500 END DECLARATIVES.
001510
001520 MAIN-PARAGRAPH.
001530     PERFORM 100-begin-start-program
001540        THRU 100-end-start-program
001550
001560     PERFORM 200-begin-build-group-table
001570        THRU 200-end-build-group-table
001580
001590     PERFORM 300-begin-decide-strategies
001600        THRU 300-end-decide-strategies
001610
001620     PERFORM 400-begin-count-score-winners
001630        THRU 400-end-count-score-winners
001640
001650     PERFORM 500-begin-write-winners
001660        THRU 500-end-write-winners
001670
001680     PERFORM 600-begin-finish-program
001690        THRU 600-end-finish-program
001700
001710     STOP RUN.
001720
001730 100-begin-start-program.
001740     DISPLAY "GYMWIN - EVENT WINNER DETERMINATION ENGINE."
001750     DISPLAY "ENTER THE ATHWORK FILE NAME: " WITH NO ADVANCING
001760     ACCEPT  ws-name-athwork
001770     DISPLAY "ENTER THE WINWORK FILE NAME: " WITH NO ADVANCING
001780     ACCEPT  ws-name-winwork.
001790 100-end-start-program.
001800     EXIT.
001810
001820*----------------------------------------------------------------
001830*    PASS 1 - ONE ROW PER GROUP, EACH EVENT'S MAX SCORE AND
001840*    RANK-1 COUNT TALLIED AS WE GO.
001850*----------------------------------------------------------------
001860 200-begin-build-group-table.
001870     OPEN INPUT athwork-in
001880     READ athwork-in
001890       AT END
001900          SET athwork-eof TO TRUE
001910     END-READ
001920     PERFORM 205-begin-fold-one-record
001930        THRU 205-end-fold-one-record
001940       UNTIL athwork-eof
001950     CLOSE athwork-in.
001960 200-end-build-group-table.
001970     EXIT.
001980
001990 205-begin-fold-one-record.
002000     ADD cte-01 TO ws-records-read
002010     SET idx-grp TO 1
002020     SEARCH ws-grp-entry
002030        AT END
002040           PERFORM 207-begin-insert-new-group
002050              THRU 207-end-insert-new-group
002060        WHEN ws-grp-session(idx-grp)  = ath-session
002070         AND ws-grp-level(idx-grp)    = ath-level
002080         AND ws-grp-division(idx-grp) = ath-division
002090           CONTINUE
002100     END-SEARCH
002110     MOVE idx-grp TO ws-cur-grp-idx
002120
002130     SET idx-evt TO 1
002140     PERFORM 210-begin-fold-one-event
002150        THRU 210-end-fold-one-event
002160        cte-max-events TIMES
002170
002180     READ athwork-in
002190       AT END
002200          SET athwork-eof TO TRUE
002210     END-READ.
002220 205-end-fold-one-record.
002230     EXIT.
002240
002250 207-begin-insert-new-group.
002260     ADD cte-01 TO ws-group-count
002270     ADD cte-01 TO ws-groups-found
002280     SET idx-grp TO ws-group-count
002290     MOVE ath-session  TO ws-grp-session(idx-grp)
002300     MOVE ath-level    TO ws-grp-level(idx-grp)
002310     MOVE ath-division TO ws-grp-division(idx-grp)
002320     SET idx-evt TO 1
002330     PERFORM 208-begin-clear-one-event
002340        THRU 208-end-clear-one-event
002350        cte-max-events TIMES.
002360 207-end-insert-new-group.
002370     EXIT.
002380
002390 208-begin-clear-one-event.
002400     MOVE ZERO TO ws-grp-evt-max-score(idx-grp, idx-evt)
002410     MOVE "N"  TO ws-grp-evt-any-score-sw(idx-grp, idx-evt)
002420     MOVE "N"  TO ws-grp-evt-any-rank-sw(idx-grp, idx-evt)
002430     MOVE ZERO TO ws-grp-evt-rank1-count(idx-grp, idx-evt)
002440     MOVE ZERO TO ws-grp-evt-winner-count(idx-grp, idx-evt)
002450     SET idx-evt UP BY 1.
002460 208-end-clear-one-event.
002470     EXIT.
002480
002490 210-begin-fold-one-event.
002500     PERFORM 220-begin-get-event-values
002510        THRU 220-end-get-event-values
002520
002530     IF ws-cur-has-score
002540        SET ws-grp-evt-any-score(ws-cur-grp-idx, idx-evt) TO TRUE
002550        IF ws-cur-score
002552           > ws-grp-evt-max-score(ws-cur-grp-idx, idx-evt)
002560           MOVE ws-cur-score
002570             TO ws-grp-evt-max-score(ws-cur-grp-idx, idx-evt)
002580        END-IF
002590     END-IF
002600
002610     IF ws-cur-rank > 0
002620        SET ws-grp-evt-any-rank(ws-cur-grp-idx, idx-evt) TO TRUE
002630        IF ws-cur-rank = cte-01 AND ws-cur-score > 0
002640           ADD cte-01
002650             TO ws-grp-evt-rank1-count(ws-cur-grp-idx, idx-evt)
002660        END-IF
002670     END-IF
002680
002690     SET idx-evt UP BY 1.
002700 210-end-fold-one-event.
002710     EXIT.
002720
002730*    FILLS WS-CUR-SCORE / WS-CUR-RANK / WS-CUR-HAS-SCORE-SW FOR
002740*    THE EVENT AT IDX-EVT ON THE RECORD CURRENTLY IN THE ATHWORK
002750*    BUFFER. EVENTS 1-4 COME OFF THE 4-OCCURS SCORE/RANK TABLE IN
002760*    ATHREC, EVENT 5 (AA) IS ITS OWN PAIR OF FIELDS.
002770 220-begin-get-event-values.
002780     EVALUATE idx-evt
002790        WHEN 5
002800           MOVE ath-aa      TO ws-cur-score
002810           MOVE ath-aa-rank TO ws-cur-rank
002820           IF ath-aa-has-score
002830              SET ws-cur-has-score TO TRUE
002840           ELSE
002850              MOVE "N" TO ws-cur-has-score-sw
002860           END-IF
002870        WHEN OTHER
002880           MOVE ath-score-of-event(idx-evt) TO ws-cur-score
002890           MOVE ath-rank-of-event(idx-evt)  TO ws-cur-rank
002900           EVALUATE idx-evt
002910              WHEN 1
002920                 IF ath-vault-has-score
002930                    SET ws-cur-has-score TO TRUE
002940                 ELSE
002950                    MOVE "N" TO ws-cur-has-score-sw
002960                 END-IF
002970              WHEN 2
002980                 IF ath-bars-has-score
002990                    SET ws-cur-has-score TO TRUE
003000                 ELSE
003010                    MOVE "N" TO ws-cur-has-score-sw
003020                 END-IF
003030              WHEN 3
003040                 IF ath-beam-has-score
003050                    SET ws-cur-has-score TO TRUE
003060                 ELSE
003070                    MOVE "N" TO ws-cur-has-score-sw
003080                 END-IF
003090              WHEN 4
003100                 IF ath-floor-has-score
003110                    SET ws-cur-has-score TO TRUE
003120                 ELSE
003130                    MOVE "N" TO ws-cur-has-score-sw
003140                 END-IF
003150           END-EVALUATE
003160     END-EVALUATE.
003170 220-end-get-event-values.
003180     EXIT.
003190
003200*----------------------------------------------------------------
003210*    DECIDE, PER GROUP AND EVENT, WHETHER THE WINNER IS PICKED
003220*    BY RANK OR BY SCORE - RANK ONLY WINS THE DECISION WHEN THE
003230*    GROUP CARRIES RANKS FOR THE EVENT AND AT LEAST ONE ATHLETE
003240*    IS RANKED FIRST WITH A SCORE ABOVE ZERO.
003250*----------------------------------------------------------------
003260 300-begin-decide-strategies.
003270     SET idx-grp TO 1
003280     PERFORM 310-begin-decide-one-group
003290        THRU 310-end-decide-one-group
003300        ws-group-count TIMES.
003310 300-end-decide-strategies.
003320     EXIT.
003330
003340 310-begin-decide-one-group.
003350     SET idx-evt TO 1
003360     PERFORM 320-begin-decide-one-event
003370        THRU 320-end-decide-one-event
003380        cte-max-events TIMES
003390     SET idx-grp UP BY 1.
003400 310-end-decide-one-group.
003410     EXIT.
003420
003430 320-begin-decide-one-event.
003440     IF ws-grp-evt-any-rank(idx-grp, idx-evt)
003450        AND ws-grp-evt-rank1-count(idx-grp, idx-evt) > 0
003460        SET ws-grp-evt-by-rank(idx-grp, idx-evt) TO TRUE
003470        MOVE ws-grp-evt-rank1-count(idx-grp, idx-evt)
003480          TO ws-grp-evt-winner-count(idx-grp, idx-evt)
003490     ELSE
003500        SET ws-grp-evt-by-score(idx-grp, idx-evt) TO TRUE
003510     END-IF
003520     SET idx-evt UP BY 1.
003530 320-end-decide-one-event.
003540     EXIT.
003550
003560*----------------------------------------------------------------
003570*    PASS 2 - FOR EVERY GROUP/EVENT DECIDED BY SCORE, COUNT HOW
003580*    MANY ATHLETES ACTUALLY CARRY THE WINNING SCORE, SO THE TIE
003590*    FLAG IS RIGHT BEFORE PASS 3 WRITES ANYTHING.
003600*----------------------------------------------------------------
003610 400-begin-count-score-winners.
003620     OPEN INPUT athwork-in
003630     SET athwork-eof TO FALSE
003640     READ athwork-in
003650       AT END
003660          SET athwork-eof TO TRUE
003670     END-READ
003680     PERFORM 410-begin-count-one-record
003690        THRU 410-end-count-one-record
003700       UNTIL athwork-eof
003710     CLOSE athwork-in.
003720 400-end-count-score-winners.
003730     EXIT.
003740
003750 410-begin-count-one-record.
003760     SET idx-grp TO 1
003770     SEARCH ws-grp-entry
003780        AT END
003790           CONTINUE
003800        WHEN ws-grp-session(idx-grp)  = ath-session
003810         AND ws-grp-level(idx-grp)    = ath-level
003820         AND ws-grp-division(idx-grp) = ath-division
003830           CONTINUE
003840     END-SEARCH
003850     MOVE idx-grp TO ws-cur-grp-idx
003860
003870     SET idx-evt TO 1
003880     PERFORM 420-begin-count-one-event
003890        THRU 420-end-count-one-event
003900        cte-max-events TIMES
003910
003920     READ athwork-in
003930       AT END
003940          SET athwork-eof TO TRUE
003950     END-READ.
003960 410-end-count-one-record.
003970     EXIT.
003980
003990 420-begin-count-one-event.
004000     PERFORM 220-begin-get-event-values
004010        THRU 220-end-get-event-values
004020
004030     IF ws-grp-evt-by-score(ws-cur-grp-idx, idx-evt)
004040        AND ws-cur-has-score
004050        AND ws-cur-score
004052           = ws-grp-evt-max-score(ws-cur-grp-idx, idx-evt)
004060        ADD cte-01
004070          TO ws-grp-evt-winner-count(ws-cur-grp-idx, idx-evt)
004080     END-IF
004090
004100     SET idx-evt UP BY 1.
004110 420-end-count-one-event.
004120     EXIT.
004130
004140*----------------------------------------------------------------
004150*    PASS 3 - WRITE ONE WINWORK RECORD PER ATHLETE/EVENT WIN,
004160*    TIE FLAG ALREADY KNOWN FROM PASS 2.
004170*----------------------------------------------------------------
004180 500-begin-write-winners.
004190     OPEN OUTPUT winwork-out
004200     OPEN INPUT athwork-in
004210     SET athwork-eof TO FALSE
004220     READ athwork-in
004230       AT END
004240          SET athwork-eof TO TRUE
004250     END-READ
004260     PERFORM 510-begin-write-one-record
004270        THRU 510-end-write-one-record
004280       UNTIL athwork-eof
004290     CLOSE athwork-in
004300     CLOSE winwork-out.
004310 500-end-write-winners.
004320     EXIT.
004330
004340 510-begin-write-one-record.
004350     SET idx-grp TO 1
004360     SEARCH ws-grp-entry
004370        AT END
004380           CONTINUE
004390        WHEN ws-grp-session(idx-grp)  = ath-session
004400         AND ws-grp-level(idx-grp)    = ath-level
004410         AND ws-grp-division(idx-grp) = ath-division
004420           CONTINUE
004430     END-SEARCH
004440     MOVE idx-grp TO ws-cur-grp-idx
004450
004460     SET idx-evt TO 1
004470     PERFORM 520-begin-write-one-event
004480        THRU 520-end-write-one-event
004490        cte-max-events TIMES
004500
004510     READ athwork-in
004520       AT END
004530          SET athwork-eof TO TRUE
004540     END-READ.
004550 510-end-write-one-record.
004560     EXIT.
004570
004580 520-begin-write-one-event.
004590     PERFORM 220-begin-get-event-values
004600        THRU 220-end-get-event-values
004610
004620     IF ws-grp-evt-by-rank(ws-cur-grp-idx, idx-evt)
004630        IF ws-cur-rank = cte-01 AND ws-cur-score > 0
004640           PERFORM 530-begin-file-one-winner
004650              THRU 530-end-file-one-winner
004660        END-IF
004670     ELSE
004680        IF ws-cur-has-score
004690           AND ws-cur-score =
004700               ws-grp-evt-max-score(ws-cur-grp-idx, idx-evt)
004710           PERFORM 530-begin-file-one-winner
004720              THRU 530-end-file-one-winner
004730        END-IF
004740     END-IF
004750
004760     SET idx-evt UP BY 1.
004770 520-end-write-one-event.
004780     EXIT.
004790
004800 530-begin-file-one-winner.
004810     MOVE ath-session  TO win-session
004820     MOVE ath-level    TO win-level
004830     MOVE ath-division TO win-division
004840     MOVE ath-name     TO win-name
004850     MOVE ath-gym      TO win-gym
004860     MOVE ws-event-name(idx-evt) TO win-event
004870     MOVE ws-cur-score TO win-score
004880     IF ws-grp-evt-by-rank(ws-cur-grp-idx, idx-evt)
004890        SET win-by-rank TO TRUE
004900     ELSE
004910        SET win-by-score TO TRUE
004920     END-IF
004930     IF ws-grp-evt-winner-count(ws-cur-grp-idx, idx-evt) > 1
004940        SET win-has-tie TO TRUE
004950     ELSE
004960        MOVE 0 TO win-is-tie
004970     END-IF
004980     MOVE ath-batch-date TO win-batch-date
004990
005000     WRITE win-record
005010     ADD cte-01 TO ws-winners-written.
005020 530-end-file-one-winner.
005030     EXIT.
005040
005050 600-begin-finish-program.
005060     SET idx-grp TO 1
005070     PERFORM 610-begin-tally-tie-events
005080        THRU 610-end-tally-tie-events
005090        ws-group-count TIMES
005100
005110     DISPLAY SPACE
005120     DISPLAY "GYMWIN - CONTROL TOTALS."
005130     DISPLAY "  ATHWORK RECORDS READ . . . . : " ws-records-read
005140     DISPLAY "  SESSION/LEVEL/DIV GROUPS . . : " ws-groups-found
005150     DISPLAY "  WINNER RECORDS WRITTEN . . . : "
005152        ws-winners-written
005160     DISPLAY "  EVENTS WITH A TIE . . . . . . : " ws-tie-events
005170     DISPLAY "  RAW COUNTER DUMP (FOR SUPPORT) : " ws-ctl-dump
005180     DISPLAY "  RAW EOF-SWITCH DUMP (SUPPORT) . : " ws-eof-dump.
005190 600-end-finish-program.
005200     EXIT.
005210
005220 610-begin-tally-tie-events.
005230     SET idx-evt TO 1
005240     PERFORM 620-begin-tally-one-event
005250        THRU 620-end-tally-one-event
005260        cte-max-events TIMES
005270     SET idx-grp UP BY 1.
005280 610-end-tally-tie-events.
005290     EXIT.
005300
005310 620-begin-tally-one-event.
005320     IF ws-grp-evt-winner-count(idx-grp, idx-evt) > 1
005330        ADD cte-01 TO ws-tie-events
005340     END-IF
005350     SET idx-evt UP BY 1.
005360 620-end-tally-one-event.
005370     EXIT.
005380
005390 END PROGRAM GYMWIN.
