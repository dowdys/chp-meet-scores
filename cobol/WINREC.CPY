000010******************************************************************
000020*                                                                *
000030*   COPYBOOK.... WINREC                                        *
000040*   DESCRIPTION.. WINNER RECORD - ONE ROW PER (ATHLETE, EVENT)  *
000050*                 WIN WITHIN A SESSION/LEVEL/DIVISION GROUP.    *
000060*                 WRITTEN BY GYMWIN, READ BY GYMSHRT, GYMFORM   *
000070*                 AND GYMCSV.                                   *
000080*                                                                *
000090******************************************************************
000100*
000110*   CHANGE LOG
000120*
000130*   DATE       BY   REQUEST     DESCRIPTION                       WIN-0001
000140*   ---------- ---- ----------- -----------------------           WIN-0002
000150*   1988-12-05 RGH  WO-1129     FIRST CUT, ONE WIN PER RECORD,    WIN-0003
000160*                               EVENT CARRIED AS A 5-CHAR CODE.   WIN-0004
000170*   1990-04-09 CJT  WO-1347     ADDED WIN-IS-TIE, BACK-OF-SHIRT   WIN-0005
000180*                               ASKED FOR A TIE MARKER ON THE     WIN-0006
000190*                               SHIRT SHEET.                      WIN-0007
000200*   1996-01-22 DMS  WO-1822     WIDENED WIN-DIVISION TO X(10) TO  WIN-0008
000210*                               MATCH THE ATHREC CHANGE.          WIN-0009
000220*   1999-10-05 DMS  Y2K-0007    Y2K REMEDIATION - NO 2-DIGIT YEAR WIN-0010
000230*                               FIELDS, REVIEWED, NO CHANGE NEEDEDWIN-0011
000240*   2004-03-02 KAP  WO-2215     ADDED WIN-EVENT-CD REDEFINE SO    WIN-0012
000250*                               GYMFORM CAN TEST A ONE-CHAR CODE  WIN-0013
000260*                               INSTEAD OF THE FULL EVENT NAME.   WIN-0014
000270*
000280******************************************************************
000290 01  win-record.
000300     05  win-group-key.
000310         10  win-session              PIC X(10).
000320         10  win-level                PIC X(05).
000330         10  win-division             PIC X(10).
000340     05  win-name                     PIC X(30).
000350     05  win-gym                      PIC X(30).
000360     05  win-event                    PIC X(05).
000370         88  win-event-is-vault                  VALUE "VAULT".
000380         88  win-event-is-bars                   VALUE "BARS ".
000390         88  win-event-is-beam                   VALUE "BEAM ".
000400         88  win-event-is-floor                  VALUE "FLOOR".
000410         88  win-event-is-aa                      VALUE "AA   ".
000420     05  win-event-cd REDEFINES win-event.
000430         10  win-event-cd-1           PIC X(01).
000440         10  FILLER                   PIC X(04).
000450     05  win-score                    PIC 9(03)V999.
000460     05  win-is-tie                   PIC 9(01)  VALUE 0.
000470         88  win-has-tie                          VALUE 1.
000480     05  win-strategy-sw              PIC X(01)  VALUE "S".
000490         88  win-by-score                         VALUE "S".
000500         88  win-by-rank                          VALUE "R".
000510     05  win-batch-date               PIC 9(08)  COMP.
000520     05  FILLER                       PIC X(10).
