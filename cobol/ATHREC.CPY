000010******************************************************************
000020*                                                                *
000030*   COPYBOOK.... ATHREC                                         *
000040*   DESCRIPTION.. ATHLETE-RESULT RECORD - ONE GYMNAST'S ENTRY   *
000050*                 AT A SANCTIONED MEET, ONE EVENT SCORE EACH    *
000060*                 FOR VAULT/BARS/BEAM/FLOOR PLUS THE ALL-AROUND *
000070*                 AND THE OPTIONAL PER-EVENT PLACE (RANK).      *
000080*   USED BY...... GYMVAL (BUILDS IT) GYMNORM (REWRITES GYM      *
000090*                 NAME) GYMWIN AND GYMCSV (READ ONLY)           *
000100*                                                                *
000110******************************************************************
000120*
000130*   CHANGE LOG
000140*
000150*   DATE       BY   REQUEST     DESCRIPTION                       ATH-0001
000160*   ---------- ---- ----------- -----------------------           ATH-0002
000170*   1987-02-09 RGH  INITIAL     FIRST CUT, CARRIED NAME/GYM/      ATH-0003
000180*                               SESSION/LEVEL/DIVISION AND THE    ATH-0004
000190*                               FOUR EVENT SCORES ONLY.           ATH-0005
000200*   1988-11-21 RGH  WO-1129     ADDED ATH-AA (ALL-AROUND TOTAL)   ATH-0006
000210*                               AND ATH-AA-RANK, STATE OFFICE     ATH-0007
000220*                               WANTS IT BROKEN OUT SEPARATELY.   ATH-0008
000230*   1990-04-02 CJT  WO-1347     ADDED PER-EVENT RANK FIELDS, SOME ATH-0009
000240*                               MEETS NOW SEND US THE JUDGES'     ATH-0010
000250*                               PLACEMENTS INSTEAD OF RAW SCORE.  ATH-0011
000260*   1993-08-30 CJT  WO-1601     ADDED ATH-RAW-GYM SO THE NORMALIZEATH-0012
000270*                               CAN KEEP THE ORIGINAL CLUB NAME FOATH-0013
000280*                               THE "MOST COMMON VARIANT" COUNT.  ATH-0014
000290*   1996-01-17 DMS  WO-1822     WIDENED ATH-DIVISION TO X(10),    ATH-0015
000300*                               "CHILD A" RAN PAST X(08).         ATH-0016
000310*   1999-10-05 DMS  Y2K-0007    Y2K REMEDIATION - NO 2-DIGIT YEAR ATH-0017
000320*                               FIELDS IN THIS RECORD, REVIEWED   ATH-0018
000330*                               AND SIGNED OFF, NO CHANGE NEEDED. ATH-0019
000340*   2001-06-14 KAP  WO-2077     ADDED ATH-EVENT-SW GROUP AND      ATH-0020
000350*                               88-LEVELS FOR THE VALIDATION PASS,ATH-0021
000360*                               GYMVAL WAS STEPPING ON FILLER.    ATH-0022
000370*   2004-02-27 KAP  WO-2215     REDEFINED THE EVENT-SCORE BLOCK ASATH-0023
000380*                               A 4-OCCURS TABLE FOR GYMWIN'S     ATH-0024
000390*                               GROUP SCAN, SAME BYTES UNDERNEATH.ATH-0025
000400*
000410******************************************************************
000420 01  ath-result-rec.
000430     05  ath-key-fields.
000440         10  ath-session              PIC X(10).
000450         10  ath-level                PIC X(05).
000460         10  ath-division             PIC X(10).
000470     05  ath-name                     PIC X(30).
000480     05  ath-gym                      PIC X(30).
000490     05  ath-raw-gym                  PIC X(30).
000500     05  ath-event-scores.
000510         10  ath-vault                PIC 9(02)V999.
000520         10  ath-bars                 PIC 9(02)V999.
000530         10  ath-beam                 PIC 9(02)V999.
000540         10  ath-floor                PIC 9(02)V999.
000550     05  ath-aa                       PIC 9(03)V999.
000560     05  ath-event-scores-tbl REDEFINES ath-event-scores.
000570         10  ath-score-of-event       PIC 9(02)V999
000580                                       OCCURS 4 TIMES
000590                                       INDEXED BY idx-ath-score.
000600     05  ath-event-ranks.
000610         10  ath-vt-rank              PIC 9(03).
000620         10  ath-ub-rank              PIC 9(03).
000630         10  ath-bb-rank              PIC 9(03).
000640         10  ath-fx-rank              PIC 9(03).
000650     05  ath-aa-rank                  PIC 9(03).
000660     05  ath-event-ranks-tbl  REDEFINES ath-event-ranks.
000670         10  ath-rank-of-event        PIC 9(03)
000680                                       OCCURS 4 TIMES
000690                                       INDEXED BY idx-ath-rank.
000700     05  ath-event-sw.
000710         10  ath-vault-score-sw       PIC X(01)  VALUE "N".
000720             88  ath-vault-has-score              VALUE "Y".
000730         10  ath-bars-score-sw        PIC X(01)  VALUE "N".
000740             88  ath-bars-has-score               VALUE "Y".
000750         10  ath-beam-score-sw        PIC X(01)  VALUE "N".
000760             88  ath-beam-has-score               VALUE "Y".
000770         10  ath-floor-score-sw       PIC X(01)  VALUE "N".
000780             88  ath-floor-has-score              VALUE "Y".
000790         10  ath-aa-score-sw          PIC X(01)  VALUE "N".
000800             88  ath-aa-has-score                 VALUE "Y".
000810         10  ath-name-empty-sw        PIC X(01)  VALUE "N".
000820             88  ath-name-is-empty                VALUE "Y".
000830     05  ath-control-block.
000840         10  ath-batch-date           PIC 9(08)  COMP.
000850         10  ath-source-line-no       PIC 9(06)  COMP.
000860     05  FILLER                       PIC X(12).
