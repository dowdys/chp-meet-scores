000010******************************************************************
000020*                                                                *
000030*   COPYBOOK.... DIVREC                                        *
000040*   DESCRIPTION.. DIVISION-ORDER RECORD - ONE ROW PER DISTINCT  *
000050*                 AGE-DIVISION NAME SEEN IN THE MEET, CARRYING  *
000060*                 ITS NUMERIC AGE-SORT SCORE AND THE SEQUENTIAL *
000070*                 SORT POSITION DERIVED FROM IT (OR SUPPLIED BY *
000080*                 A STATE'S OWN STATIC ORDER FILE).             *
000090*                 WRITTEN BY GYMDIV, READ BY GYMCSV.            *
000100*                                                                *
000110******************************************************************
000120*
000130*   CHANGE LOG
000140*
000150*   DATE       BY   REQUEST     DESCRIPTION                       DIV-0001
000160*   ---------- ---- ----------- -----------------------           DIV-0002
000170*   1990-04-09 CJT  WO-1347     FIRST CUT, SUPPORTS THE CSV       DIV-0003
000180*                               SORT-BY-DIVISION REQUEST FROM     DIV-0004
000190*                               THE STATE OFFICE.                 DIV-0005
000200*   1995-02-14 CJT  WO-1789     ADDED DIV-BASE-SCORE AND          DIV-0006
000210*                               DIV-LETTER-OFFSET AS SEPARATE     DIV-0007
000220*                               FIELDS, AUDIT WANTED TO SEE THE   DIV-0008
000230*                               PIECES, NOT JUST THE TOTAL.       DIV-0009
000240*   2001-06-21 KAP  WO-2077     ADDED DIV-FROM-CONFIG-SW, SOME    DIV-0010
000250*                               STATES SUPPLY THEIR OWN STATIC    DIV-0011
000260*                               ORDER AND WE SKIP THE AUTO SCORE. DIV-0012
000270*
000280******************************************************************
000290 01  div-record.
000300     05  div-name                     PIC X(10).
000310     05  div-score-block.
000320         10  div-base-score           PIC 9(03).
000330         10  div-letter-offset        PIC 9(02).
000340     05  div-score REDEFINES div-score-block PIC 9(05).
000350     05  div-position                 PIC 9(02)  VALUE 99.
000360     05  div-from-config-sw           PIC X(01)  VALUE "N".
000370         88  div-from-config-file                 VALUE "Y".
000380         88  div-from-auto-score                  VALUE "N".
000390     05  FILLER                       PIC X(08).
