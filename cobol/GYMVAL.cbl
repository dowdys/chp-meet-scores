000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. GYMVAL.
000030 AUTHOR. R G HUTTO.
000040 INSTALLATION. STATE GYMNASTICS OFFICE - BATCH SECTION.
000050 DATE-WRITTEN. 1987-02-09.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED - STATE MEET RESULTS ARE PUBLIC RECORD.
000080******************************************************************
000090*                                                                *
000100*   GYMVAL - ATHLETE RESULT INTAKE AND EDIT                     *
000110*                                                                *
000120*   READS THE RAW MEET RESULTS FILE (ONE DELIMITED LINE PER     *
000130*   GYMNAST, HEADER LINE FIRST), TRIMS AND CLEANS THE NAME/GYM/ *
000140*   SESSION/LEVEL/DIVISION FIELDS, EDITS THE FIVE EVENT SCORES  *
000150*   AND FIVE EVENT RANKS, AND WRITES ONE ATHREC PER SURVIVING   *
000160*   GYMNAST TO ATHWORK FOR THE REST OF THE NIGHT RUN.           *
000170*                                                                *
000180******************************************************************
000190*
000200*   CHANGE LOG
000210*
000220*   DATE       BY   REQUEST     DESCRIPTION                       VAL-0001
000230*   ---------- ---- ----------- -----------------------           VAL-0002
000240*   1987-02-09 RGH  INITIAL     FIRST CUT - NAME/GYM/SESSION/     VAL-0003
000250*                               LEVEL/DIVISION PLUS FOUR EVENT    VAL-0004
000260*                               SCORES, NO RANK HANDLING YET.     VAL-0005
000270*   1988-11-21 RGH  WO-1129     ADDED ALL-AROUND SCORE EDIT.      VAL-0006
000280*   1990-04-02 CJT  WO-1347     ADDED RANK PARSING, STRIP A       VAL-0007
000290*                               TRAILING T/t TIE MARKER BEFORE    VAL-0008
000300*                               TESTING FOR NUMERIC.              VAL-0009
000310*   1991-07-18 CJT  WO-1401     "SESSION:", "LEVEL:", "DIVISION:" VAL-0010
000320*                               PREFIX LABELS STARTED SHOWING UP  VAL-0011
000330*                               FROM THE NEW REGIONALS UPLOAD.    VAL-0012
000340*                               STRIP THEM BEFORE WE FILE THE     VAL-0013
000350*                               FIELD.                            VAL-0014
000360*   1993-08-30 CJT  WO-1601     STRIP "(VT)" STYLE PARENTHETICAL  VAL-0015
000370*                               NOTES OFF THE END OF THE NAME.    VAL-0016
000380*   1996-01-17 DMS  WO-1822     WIDENED DIVISION EDIT TO 10 BYTES VAL-0017
000390*                               TO MATCH THE NEW ATHREC LAYOUT.   VAL-0018
000400*   1999-10-05 DMS  Y2K-0007    Y2K REVIEW - ATH-BATCH-DATE IS AN VAL-0019
000410*                               8-DIGIT CCYYMMDD FIELD ALREADY,   VAL-0020
000420*                               NO CHANGE REQUIRED.               VAL-0021
000430*   2001-06-14 KAP  WO-2077     DROP RECORDS WITH AN EMPTY NAME   VAL-0022
000440*                               INSTEAD OF FILING THEM BLANK.     VAL-0023
000450*   2004-02-27 KAP  WO-2215     RAN OFF JUSTIFIED-LEFT WORK       VAL-0024
000460*                               FIELDS FOR THE TRIM INSTEAD OF    VAL-0025
000470*                               THE OLD RIGHT-SHIFT PATCH.        VAL-0026
000471*   2006-05-09 WJP  WO-2349     TIE MARKER WAS ONLY CHECKED AT    VAL-0027
000472*                               COLUMN 4 OF THE RANK FIELD - A    VAL-0028
000473*                               1- OR 2-DIGIT TIED RANK LIKE "4T" VAL-0029
000474*                               NEVER GOT STRIPPED AND FELL OUT   VAL-0030
000475*                               AS NO RANK.  NOW SCANS BACK TO    VAL-0031
000476*                               THE LAST NON-SPACE BYTE FIRST.    VAL-0032
000477*                               ALSO FOUND A ZERO SCORE WAS       VAL-0033
000478*                               MARKING HAS-SCORE TRUE FOR THE    VAL-0034
000479*                               FOUR-EVENT TABLE (AA WAS ALREADY  VAL-0035
000480*                               GATED RIGHT) - A SOLO ZERO WOULD  VAL-0036
000481*                               SHOW UP AS A SPURIOUS WINNER IN   VAL-0037
000482*                               GYMWIN.  GATED IT ON THE SAME     VAL-0038
000483*                               POSITIVE-VALUE TEST AS THE SCORE. VAL-0039
000484*
000490******************************************************************
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     c01 IS TOP-OF-FORM.
000540
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570     SELECT OPTIONAL athletes-in  ASSIGN TO ws-name-athletes-in
000580            ORGANIZATION IS LINE SEQUENTIAL
000590            FILE STATUS  IS fs-athletes-in.
000600
000610     SELECT athwork-out           ASSIGN TO ws-name-athwork-out
000620            FILE STATUS  IS fs-athwork-out.
000630
000640 DATA DIVISION.
000650 FILE SECTION.
000660 FD  athletes-in.
000670 01  ath-raw-line-rec.
000680     05  ath-raw-line                 PIC X(199).
000690     05  FILLER                       PIC X(01).
000700
000710 FD  athwork-out.
000720     COPY ATHREC.
000730
000740 WORKING-STORAGE SECTION.
000750 77  fs-athletes-in                   PIC 9(02)  VALUE ZEROES.
000760 77  fs-athwork-out                   PIC 9(02)  VALUE ZEROES.
000770 77  ws-name-athletes-in              PIC X(20)  VALUE SPACES.
000780 77  ws-name-athwork-out              PIC X(20)  VALUE SPACES.
000790
000800 78  cte-01                                      VALUE 01.
000810 78  cte-comma                                    VALUE ",".
000820
000830 01  ws-eof-switches.
000840     05  ws-athletes-eof-sw           PIC X(01)  VALUE "N".
000850         88  athletes-eof                         VALUE "Y".
000860     05  FILLER                       PIC X(01).
000870
000880 01  ws-control-counters.
000890     05  ws-lines-read                PIC 9(06)  COMP VALUE 0.
000900     05  ws-athletes-written          PIC 9(06)  COMP VALUE 0.
000910     05  ws-athletes-dropped          PIC 9(06)  COMP VALUE 0.
000920     05  FILLER                       PIC X(04).
000930
000940*    RAW DELIMITED FIELDS, ONE UNSTRING TARGET PER ATHREC COLUMN
000950 01  ws-raw-fields.
000960     05  ws-raw-name                  PIC X(30).
000970     05  ws-raw-gym                   PIC X(30).
000980     05  ws-raw-session               PIC X(10).
000990     05  ws-raw-level                 PIC X(05).
001000     05  ws-raw-division              PIC X(10).
001010     05  ws-raw-vault                 PIC X(07).
001020     05  ws-raw-bars                  PIC X(07).
001030     05  ws-raw-beam                  PIC X(07).
001040     05  ws-raw-floor                 PIC X(07).
001050     05  ws-raw-aa                    PIC X(07).
001060     05  ws-raw-vt-rank                 PIC X(04).
001070     05  ws-raw-ub-rank                 PIC X(04).
001080     05  ws-raw-bb-rank                 PIC X(04).
001090     05  ws-raw-fx-rank                 PIC X(04).
001100     05  ws-raw-aa-rank                 PIC X(04).
001110     05  FILLER                       PIC X(04).
001120 01  ws-raw-fields-tbl REDEFINES ws-raw-fields.
001130     05  FILLER                       PIC X(85).
001140     05  ws-raw-score-txt             PIC X(07)  OCCURS 4 TIMES
001150                                       INDEXED BY idx-ath-score.
001160     05  FILLER                       PIC X(31).
001170*    RAW PRINT VIEW - USED ONLY WHEN WE DUMP A BAD LINE TO
001180*    THE ERROR LOG, SAVES SPELLING OUT ALL FIFTEEN FIELDS.
001190 01  ws-raw-fields-asis REDEFINES ws-raw-fields.
001200     05  ws-raw-fields-print          PIC X(144).
001210
001220*    TRIM WORK AREAS - JUSTIFIED LEFT STRIPS THE LEADING BLANKS
001230*    A DELIMITED FIELD PICKS UP WHEN THE UPLOAD PADS COLUMNS.
001240 01  ws-trim-areas.
001250     05  ws-trim-name                 PIC X(30)  JUSTIFIED LEFT.
001260     05  ws-trim-gym                  PIC X(30)  JUSTIFIED LEFT.
001270     05  ws-trim-session              PIC X(10)  JUSTIFIED LEFT.
001280     05  ws-trim-level                PIC X(05)  JUSTIFIED LEFT.
001290     05  ws-trim-division             PIC X(10)  JUSTIFIED LEFT.
001300     05  FILLER                       PIC X(05).
001310
001320*    UPPERCASE SCRATCH COPIES USED ONLY TO TEST FOR A PREFIX
001330*    LABEL - THE REAL VALUE KEEPS ITS ORIGINAL CASE.
001340 01  ws-upper-scratch.
001350     05  ws-upper-session             PIC X(10).
001360     05  ws-upper-level               PIC X(05).
001370     05  ws-upper-division            PIC X(10).
001380     05  FILLER                       PIC X(05).
001390
001400 01  ws-paren-work.
001410     05  ws-paren-pos                 PIC 9(02)  COMP VALUE 0.
001420     05  FILLER                       PIC X(02).
001430
001440*    SCORE EDIT WORK - INTEGER/DECIMAL SPLIT, NO INTRINSIC
001450*    FUNCTIONS, THE THOUSANDTHS COME IN AS A RIGHT-PADDED
001460*    3-DIGIT STRING AND GO STRAIGHT INTO THE V999 PORTION.
001470 01  ws-score-edit-work.
001480     05  ws-score-raw-txt             PIC X(07).
001490     05  ws-score-int-txt             PIC X(03).
001500     05  ws-score-dec-txt             PIC X(03).
001510     05  ws-score-int-num             PIC 9(03)  VALUE 0.
001520     05  ws-score-dec-num             PIC 9(03)  VALUE 0.
001530     05  ws-score-dot-at              PIC 9(02)  COMP VALUE 0.
001540     05  ws-score-is-valid-sw         PIC X(01)  VALUE "N".
001550         88  ws-score-is-valid                    VALUE "Y".
001560     05  FILLER                       PIC X(02).
001570
001580 01  ws-rank-edit-work.
001590     05  ws-rank-txt                  PIC X(04).
001595*    NUMERIC VIEW OF WS-RANK-TXT - LEFT-JUSTIFIED, SO NO LONGER
001596*    USED TO TEST FOR NUMERIC DIRECTLY (SEE WS-RANK-TXT-RJ).
001600     05  ws-rank-txt-num REDEFINES ws-rank-txt
001610                                       PIC 9(04).
001620     05  ws-rank-last-char            PIC X(01).
001621     05  ws-rank-trim-len             PIC 9(02)  COMP VALUE 0.
001622     05  ws-rank-digit-len            PIC 9(02)  COMP VALUE 0.
001623     05  ws-rank-start-pos            PIC 9(02)  COMP VALUE 0.
001624     05  ws-rank-txt-rj               PIC 9(04)  VALUE 0.
001630     05  ws-rank-num                  PIC 9(03)  VALUE 0.
001640     05  FILLER                       PIC X(02).
001650
001660 PROCEDURE DIVISION.
001670 DECLARATIVES.
001680 athletes-in-handler SECTION.
001690     USE AFTER ERROR PROCEDURE ON athletes-in.
001700 athletes-in-error.
001710     DISPLAY "GYMVAL - I/O ERROR ON ATHLETES-IN, STATUS "
001720             fs-athletes-in.
001730     STOP RUN.
001740
001750 athwork-out-handler SECTION.
001760     USE AFTER ERROR PROCEDURE ON athwork-out.
001770 athwork-out-error.
001780     DISPLAY "GYMVAL - I/O ERROR ON ATHWORK-OUT, STATUS "
001790             fs-athwork-out.
001800     STOP RUN.
001810 END DECLARATIVES.
001820
001830 MAIN-PARAGRAPH.
001840     PERFORM 100-begin-start-program
001850        THRU 100-end-start-program
001860
001870     PERFORM 200-begin-validate-athletes
001880        THRU 200-end-validate-athletes
001890       UNTIL athletes-eof
001900
001910     PERFORM 300-begin-finish-program
001920        THRU 300-end-finish-program
001930
001940     STOP RUN.
001950
001960 100-begin-start-program.
001970     DISPLAY "GYMVAL - ATHLETE RESULT INTAKE AND EDIT."
001980     DISPLAY "ENTER THE RAW RESULTS FILE NAME: "
001990        WITH NO ADVANCING
002000     ACCEPT  ws-name-athletes-in
002010     DISPLAY "ENTER THE ATHWORK OUTPUT FILE NAME: "
002020        WITH NO ADVANCING
002030     ACCEPT  ws-name-athwork-out
002040
002050     OPEN INPUT  athletes-in
002060     OPEN OUTPUT athwork-out
002070
002080*    HEADER LINE ON THE UPLOAD - READ PAST IT, IT IS NOT A
002090*    GYMNAST RECORD.
002100     READ athletes-in
002110       AT END
002120          SET athletes-eof TO TRUE
002130     END-READ.
002140 100-end-start-program.
002150     EXIT.
002160
002170 200-begin-validate-athletes.
002180     READ athletes-in
002190       AT END
002200          SET athletes-eof TO TRUE
002210       NOT AT END
002220          ADD cte-01 TO ws-lines-read
002230          PERFORM 210-begin-parse-raw-line
002240             THRU 210-end-parse-raw-line
002250          PERFORM 220-begin-clean-text-fields
002260             THRU 220-end-clean-text-fields
002270          PERFORM 230-begin-edit-scores
002280             THRU 230-end-edit-scores
002290          PERFORM 240-begin-edit-ranks
002300             THRU 240-end-edit-ranks
002310          PERFORM 250-begin-file-athlete
002320             THRU 250-end-file-athlete
002330     END-READ.
002340 200-end-validate-athletes.
002350     EXIT.
002360
002370 210-begin-parse-raw-line.
002380     MOVE SPACES TO ws-raw-fields
002390
002400     UNSTRING ath-raw-line DELIMITED BY cte-comma
002410         INTO ws-raw-name     ws-raw-gym     ws-raw-session
002420              ws-raw-level    ws-raw-division
002430              ws-raw-vault    ws-raw-bars    ws-raw-beam
002440              ws-raw-floor    ws-raw-aa
002450              ws-raw-vt-rank  ws-raw-ub-rank ws-raw-bb-rank
002460              ws-raw-fx-rank  ws-raw-aa-rank
002470     END-UNSTRING.
002480 210-end-parse-raw-line.
002490     EXIT.
002500
002510 220-begin-clean-text-fields.
002520     MOVE ws-raw-name     TO ws-trim-name
002530     MOVE ws-raw-gym      TO ws-trim-gym
002540     MOVE ws-raw-session  TO ws-trim-session
002550     MOVE ws-raw-level    TO ws-trim-level
002560     MOVE ws-raw-division TO ws-trim-division
002570
002580*    PREFIX LABELS - "SESSION: P7", "LEVEL: 8", "DIVISION: JR A"
002590     MOVE ws-trim-session TO ws-upper-session
002600     INSPECT ws-upper-session CONVERTING
002610             "abcdefghijklmnopqrstuvwxyz" TO
002620             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002630     IF ws-upper-session(1:9) = "SESSION: "
002640        MOVE ws-trim-session(10:) TO ws-trim-session
002650     END-IF
002660
002670     MOVE ws-trim-level   TO ws-upper-level
002680     INSPECT ws-upper-level CONVERTING
002690             "abcdefghijklmnopqrstuvwxyz" TO
002700             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002710     IF ws-upper-level(1:7) = "LEVEL: "
002720        MOVE ws-trim-level(8:) TO ws-trim-level
002730     END-IF
002740
002750     MOVE ws-trim-division TO ws-upper-division
002760     INSPECT ws-upper-division CONVERTING
002770             "abcdefghijklmnopqrstuvwxyz" TO
002780             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002790     IF ws-upper-division(1:10) = "DIVISION: "
002800        MOVE ws-trim-division(11:) TO ws-trim-division
002810     END-IF
002820
002830*    OPTIONAL PARENTHETICAL NOTE ON THE NAME - "JANE DOE (VT)"
002840     MOVE ZERO TO ws-paren-pos
002850     INSPECT ws-trim-name TALLYING ws-paren-pos
002860             FOR CHARACTERS BEFORE INITIAL "("
002870     IF ws-paren-pos > ZERO AND ws-paren-pos < 30
002880        MOVE ws-trim-name(1:ws-paren-pos) TO ws-trim-name
002890     END-IF.
002900 220-end-clean-text-fields.
002910     EXIT.
002920
002930 230-begin-edit-scores.
002940     SET idx-ath-score TO 1
002950     PERFORM 232-begin-edit-one-score
002960        THRU 232-end-edit-one-score
002970        4 TIMES
002980
002990*    ALL-AROUND DOES NOT RIDE THE 4-OCCURS TABLE - ONE MORE
003000*    INTEGER DIGIT THAN A SINGLE EVENT, IT GETS ITS OWN FIELD.
003010     MOVE ws-raw-aa TO ws-score-raw-txt
003020     PERFORM 234-begin-edit-raw-score
003030        THRU 234-end-edit-raw-score
003040     IF ws-score-is-valid
003050        AND (ws-score-int-num > ZERO OR ws-score-dec-num > ZERO)
003060        COMPUTE ath-aa ROUNDED =
003070                ws-score-int-num + (ws-score-dec-num / 1000)
003080        SET ath-aa-has-score TO TRUE
003090     ELSE
003100        MOVE ZERO TO ath-aa
003110     END-IF.
003120 230-end-edit-scores.
003130     EXIT.
003140
003150 232-begin-edit-one-score.
003160     MOVE ws-raw-score-txt(idx-ath-score) TO ws-score-raw-txt
003170     PERFORM 234-begin-edit-raw-score
003180        THRU 234-end-edit-raw-score
003190
003200     IF ws-score-is-valid
003210        AND (ws-score-int-num > ZERO OR ws-score-dec-num > ZERO)
003220        COMPUTE ath-score-of-event(idx-ath-score) ROUNDED =
003230                ws-score-int-num + (ws-score-dec-num / 1000)
003240     ELSE
003250        MOVE ZERO TO ath-score-of-event(idx-ath-score)
003260     END-IF
003270
003280     EVALUATE idx-ath-score
003290        WHEN 1
003300           IF ws-score-is-valid
003301          AND (ws-score-int-num > ZERO OR ws-score-dec-num > ZERO)
003302              SET ath-vault-has-score TO TRUE
003310           END-IF
003320        WHEN 2
003330           IF ws-score-is-valid
003331          AND (ws-score-int-num > ZERO OR ws-score-dec-num > ZERO)
003332              SET ath-bars-has-score  TO TRUE
003340           END-IF
003350        WHEN 3
003360           IF ws-score-is-valid
003361          AND (ws-score-int-num > ZERO OR ws-score-dec-num > ZERO)
003362              SET ath-beam-has-score  TO TRUE
003370           END-IF
003380        WHEN 4
003390           IF ws-score-is-valid
003391          AND (ws-score-int-num > ZERO OR ws-score-dec-num > ZERO)
003392              SET ath-floor-has-score TO TRUE
003400           END-IF
003410     END-EVALUATE
003420
003430     SET idx-ath-score UP BY 1.
003440 232-end-edit-one-score.
003450     EXIT.
003460
003470*    SPLITS ONE RAW SCORE FIELD ON ITS DECIMAL POINT AND SETS
003480*    WS-SCORE-IS-VALID-SW - NO FUNCTION NUMVAL IN THIS SHOP,
003490*    JUST THE OLD INTEGER/THOUSANDTHS SPLIT.
003500 234-begin-edit-raw-score.
003510     MOVE "N" TO ws-score-is-valid-sw
003520     MOVE ZERO TO ws-score-int-num ws-score-dec-num
003530                  ws-score-dot-at
003540     MOVE SPACES TO ws-score-int-txt ws-score-dec-txt
003550
003560     IF ws-score-raw-txt NOT = SPACES
003570        INSPECT ws-score-raw-txt
003580                TALLYING ws-score-dot-at
003590                FOR CHARACTERS BEFORE INITIAL "."
003600        IF ws-score-dot-at > ZERO AND ws-score-dot-at < 4
003610           MOVE ws-score-raw-txt(1:ws-score-dot-at)
003620             TO ws-score-int-txt
003630           MOVE ws-score-raw-txt(ws-score-dot-at + 2:)
003640             TO ws-score-dec-txt
003650*          A SHORT DECIMAL LIKE ".5" LEAVES TRAILING BLANKS IN
003660*          THE 3-BYTE FIELD - PAD THEM WITH ZEROS, ".5" MEANS
003670*          FIVE TENTHS (.500) NOT FIVE THOUSANDTHS.
003680           INSPECT ws-score-dec-txt
003690                   REPLACING TRAILING SPACE BY "0"
003700           IF ws-score-int-txt IS NUMERIC
003710              AND ws-score-dec-txt IS NUMERIC
003720              MOVE ws-score-int-txt TO ws-score-int-num
003730              MOVE ws-score-dec-txt TO ws-score-dec-num
003740              SET ws-score-is-valid TO TRUE
003750           END-IF
003760        END-IF
003770     END-IF.
003780 234-end-edit-raw-score.
003790     EXIT.
003800
003810 240-begin-edit-ranks.
003820     SET idx-ath-rank TO 1
003830     PERFORM 242-begin-edit-one-rank
003840        THRU 242-end-edit-one-rank
003850        4 TIMES
003860
003870     MOVE ws-raw-aa-rank TO ws-rank-txt
003880     PERFORM 244-begin-edit-raw-rank
003890        THRU 244-end-edit-raw-rank
003900     MOVE ws-rank-num TO ath-aa-rank.
003910 240-end-edit-ranks.
003920     EXIT.
003930
003940 242-begin-edit-one-rank.
003950     EVALUATE idx-ath-rank
003960        WHEN 1 MOVE ws-raw-vt-rank TO ws-rank-txt
003970        WHEN 2 MOVE ws-raw-ub-rank TO ws-rank-txt
003980        WHEN 3 MOVE ws-raw-bb-rank TO ws-rank-txt
003990        WHEN 4 MOVE ws-raw-fx-rank TO ws-rank-txt
004000     END-EVALUATE
004010
004020     PERFORM 244-begin-edit-raw-rank
004030        THRU 244-end-edit-raw-rank
004040
004050     MOVE ws-rank-num TO ath-rank-of-event(idx-ath-rank)
004060
004070     SET idx-ath-rank UP BY 1.
004080 242-end-edit-one-rank.
004090     EXIT.
004100
004110*    STRIPS A TRAILING TIE MARKER (T OR t), THEN RIGHT-JUSTIFIES
004120*    AND ZERO-FILLS WHAT IS LEFT BEFORE TESTING FOR NUMERIC - THE
004121*    UNSTRING IN 210-BEGIN-PARSE-RAW-LINE LEAVES SHORT RANKS
004122*    LEFT-JUSTIFIED WITH TRAILING SPACES ("4" COMES IN AS "4   "),
004123*    AND SPACES FAIL THE NUMERIC TEST, SO WE CANNOT TEST
004124*    WS-RANK-TXT AS-IS.
004130 244-begin-edit-raw-rank.
004140     MOVE ZERO TO ws-rank-num
004141     MOVE ZERO TO ws-rank-digit-len
004142     PERFORM 246-begin-find-rank-trim-len
004143        THRU 246-end-find-rank-trim-len
004144
004150     IF ws-rank-trim-len > ZERO
004151        MOVE ws-rank-txt(ws-rank-trim-len:1) TO ws-rank-last-char
004152        IF ws-rank-last-char = "T" OR ws-rank-last-char = "t"
004153           COMPUTE ws-rank-digit-len = ws-rank-trim-len - 1
004154        ELSE
004155           MOVE ws-rank-trim-len TO ws-rank-digit-len
004156        END-IF
004157     END-IF
004160
004170     MOVE ZEROS TO ws-rank-txt-rj
004180     IF ws-rank-digit-len > ZERO
004190        COMPUTE ws-rank-start-pos = 5 - ws-rank-digit-len
004200        MOVE ws-rank-txt(1:ws-rank-digit-len)
004201          TO ws-rank-txt-rj(ws-rank-start-pos:ws-rank-digit-len)
004210        IF ws-rank-txt-rj IS NUMERIC
004220           MOVE ws-rank-txt-rj TO ws-rank-num
004221        END-IF
004222     END-IF.
004230 244-end-edit-raw-rank.
004240     EXIT.
004250
004251*----------------------------------------------------------------
004252*    FIND THE LAST NON-SPACE POSITION IN WS-RANK-TXT, SCANNING
004253*    BACKWARD FROM ITS 4-BYTE WIDTH.  SAME IDIOM AS GYMCSV'S
004254*    800-BEGIN-FIND-TRIM-LEN, SIZED FOR THIS FIXED-WIDTH FIELD.
004255*----------------------------------------------------------------
004256 246-begin-find-rank-trim-len.
004257     PERFORM 248-begin-test-one-rank-trim-pos
004258        THRU 248-end-test-one-rank-trim-pos
004259        VARYING ws-rank-trim-len FROM 4 BY -1
004260        UNTIL ws-rank-trim-len = 0
004261           OR ws-rank-txt(ws-rank-trim-len:1) NOT = SPACE.
004262 246-end-find-rank-trim-len.
004263     EXIT.
004264
004265 248-begin-test-one-rank-trim-pos.
004266     CONTINUE.
004267 248-end-test-one-rank-trim-pos.
004268     EXIT.
004269
004270 250-begin-file-athlete.
004271     MOVE "N" TO ath-name-empty-sw
004280     IF ws-trim-name = SPACES
004290        SET ath-name-is-empty TO TRUE
004300     END-IF
004310
004320     IF ath-name-is-empty
004330        ADD cte-01 TO ws-athletes-dropped
004340     ELSE
004350        MOVE ws-trim-name     TO ath-name
004360        MOVE ws-trim-gym      TO ath-gym
004370        MOVE ws-trim-gym      TO ath-raw-gym
004380        MOVE ws-trim-session  TO ath-session
004390        MOVE ws-trim-level    TO ath-level
004400        MOVE ws-trim-division TO ath-division
004410        WRITE ath-result-rec
004420        ADD cte-01 TO ws-athletes-written
004430     END-IF.
004440 250-end-file-athlete.
004450     EXIT.
004460
004470 300-begin-finish-program.
004480     CLOSE athletes-in
004490     CLOSE athwork-out
004500
004510     DISPLAY SPACE
004520     DISPLAY "GYMVAL - CONTROL TOTALS."
004530     DISPLAY "  LINES READ (EXCL HEADER) . . : " ws-lines-read
004540     DISPLAY "  ATHLETES WRITTEN TO ATHWORK  : "
004542        ws-athletes-written
004550     DISPLAY "  ATHLETES DROPPED, NO NAME. . : "
004552        ws-athletes-dropped.
004560 300-end-finish-program.
004570     EXIT.
004580
004590 END PROGRAM GYMVAL.
