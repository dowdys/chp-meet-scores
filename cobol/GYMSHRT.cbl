000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. GYMSHRT.
000030 AUTHOR. D M SHOTWELL.
000040 INSTALLATION. STATE GYMNASTICS OFFICE - BATCH SECTION.
000050 DATE-WRITTEN. 1990-04-12.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED - STATE MEET RESULTS ARE PUBLIC RECORD.
000080******************************************************************
000090*                                                                *
000100*   GYMSHRT - BACK-OF-SHIRT REPORT GENERATOR                    *
000110*                                                                *
000120*   PRINTS THE CHAMPION LIST THE EMBROIDERY SHOP PUTS ON THE     *
000130*   BACK OF THE AWARD SHIRTS, EITHER GROUPED LEVEL-FIRST (LEVEL  *
000140*   HEADING, THEN EVENT, THEN NAMES) OR EVENT-FIRST (EVENT       *
000150*   HEADING, THEN EACH LEVEL'S NAMES RUNNING TOGETHER) - THE     *
000160*   SHOP PICKS WHICHEVER LAYOUT FITS THIS YEAR'S SHIRT ART.      *
000170*                                                                *
000180******************************************************************
000190*
000200*   CHANGE LOG
000210*
000220*   DATE       BY   REQUEST     DESCRIPTION                       SRT-0101
000230*   ---------- ---- ----------- -----------------------           SRT-0102
000240*   1990-04-12 DMS  WO-1347     FIRST CUT, LEVEL-FIRST LAYOUT     SRT-0103
000250*                               ONLY.                             SRT-0104
000260*   1992-09-03 DMS  WO-1511     ADDED THE EVENT-FIRST LAYOUT,     SRT-0105
000270*                               THE EMBROIDERY SHOP CHANGED ITS   SRT-0106
000280*                               ART TEMPLATE.                     SRT-0107
000290*   1999-10-05 DMS  Y2K-0007    Y2K REVIEW - NO DATE FIELDS IN    SRT-0108
000300*                               THIS PROGRAM, NO CHANGE NEEDED.   SRT-0109
000310*   2001-06-14 KAP  WO-2077     ADDED THE OPTIONAL TITLE LINE,    SRT-0110
000320*                               SOME MEETS WANT "# STATE CHAMPS"  SRT-0111
000330*                               ON THE FIRST LINE.                SRT-0112
000340*   2004-03-02 KAP  WO-2215     ADDED THE EVENT-TITLE TABLE SO A  SRT-0113
000350*                               SIXTH EVENT WOULD BE A ONE-LINE   SRT-0114
000360*                               CHANGE.                           SRT-0115
000370*
000380******************************************************************
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SPECIAL-NAMES.
000420     c01 IS TOP-OF-FORM.
000430
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460     SELECT winwork-in   ASSIGN TO ws-name-winwork
000470            FILE STATUS IS fs-winwork.
000480
000490     SELECT shirt-out    ASSIGN TO ws-name-shirt-rpt
000500            FILE STATUS IS fs-shirt.
000510
000520 DATA DIVISION.
000530 FILE SECTION.
000540 FD  winwork-in.
000550     COPY WINREC.
000560
000570 FD  shirt-out.
000580 01  bos-line.
000590     05  bos-text                     PIC X(78).
000600     05  FILLER                       PIC X(02).
000610
000620 WORKING-STORAGE SECTION.
000630 77  fs-winwork                       PIC 9(02)  VALUE ZEROES.
000640 77  fs-shirt                         PIC 9(02)  VALUE ZEROES.
000650 77  ws-name-winwork                  PIC X(20)  VALUE SPACES.
000660 77  ws-name-shirt-rpt                PIC X(20)  VALUE SPACES.
000670 77  ws-title                         PIC X(40)  VALUE SPACES.
000680 77  ws-format-sw                     PIC X(01)  VALUE "L".
000690     88  ws-format-is-level-first                 VALUE "L".
000700     88  ws-format-is-event-first                 VALUE "E".
000710
000720 78  cte-01                                       VALUE 1.
000730 78  cte-max-events                               VALUE 5.
000740
000750*    EVENT CODE / SHORT TITLE / LONG TITLE, INDEX 1-5 - ADD A
000760*    SIXTH EVENT HERE ONLY.
000770 01  ws-event-lit.
000780     05  FILLER  PIC X(05) VALUE "VAULT".
000790     05  FILLER  PIC X(05) VALUE "Vault".
000800     05  FILLER  PIC X(10) VALUE "Vault     ".
000810     05  FILLER  PIC X(01) VALUE SPACE.
000820     05  FILLER  PIC X(05) VALUE "BARS ".
000830     05  FILLER  PIC X(05) VALUE "Bars ".
000840     05  FILLER  PIC X(10) VALUE "Bars      ".
000850     05  FILLER  PIC X(01) VALUE SPACE.
000860     05  FILLER  PIC X(05) VALUE "BEAM ".
000870     05  FILLER  PIC X(05) VALUE "Beam ".
000880     05  FILLER  PIC X(10) VALUE "Beam      ".
000890     05  FILLER  PIC X(01) VALUE SPACE.
000900     05  FILLER  PIC X(05) VALUE "FLOOR".
000910     05  FILLER  PIC X(05) VALUE "Floor".
000920     05  FILLER  PIC X(10) VALUE "Floor     ".
000930     05  FILLER  PIC X(01) VALUE SPACE.
000940     05  FILLER  PIC X(05) VALUE "AA   ".
000950     05  FILLER  PIC X(05) VALUE "AA   ".
000960     05  FILLER  PIC X(10) VALUE "All Around".
000970     05  FILLER  PIC X(01) VALUE SPACE.
000980 01  ws-event-tbl REDEFINES ws-event-lit.
000990     05  ws-evt-entry  OCCURS 5 TIMES INDEXED BY idx-evt.
001000         10  ws-evt-code               PIC X(05).
001010         10  ws-evt-short              PIC X(05).
001020         10  ws-evt-long               PIC X(10).
001030         10  FILLER                    PIC X(01).
001040
001050 01  ws-eof-switches.
001060     05  ws-winwork-eof-sw            PIC X(01)  VALUE "N".
001070         88  winwork-eof                          VALUE "Y".
001080     05  FILLER                       PIC X(05).
001090 01  ws-eof-switches-line REDEFINES ws-eof-switches.
001100     05  ws-eof-dump                  PIC X(06).
001110
001120 01  ws-control-counters.
001130     05  ws-records-read              PIC 9(06)  COMP VALUE 0.
001140     05  ws-names-printed             PIC 9(06)  COMP VALUE 0.
001150     05  FILLER                       PIC X(06).
001160 01  ws-control-counters-line REDEFINES ws-control-counters.
001170     05  ws-ctl-dump                  PIC X(12).
001180
001190*    ONE ROW PER DISTINCT (LEVEL, EVENT, NAME) WINNER ENTRY -
001200*    DEDUPED AS WE READ, SINCE ONE ATHLETE CAN SHOW UP MORE THAN
001210*    ONCE WHEN A MEET RUNS SEVERAL SESSIONS AT THE SAME LEVEL.
001220 01  ws-entry-count                   PIC 9(03)  COMP VALUE 0.
001230 01  ws-entry-table.
001240     05  ws-entry  OCCURS 1 TO 300 TIMES
001250                    DEPENDING ON ws-entry-count
001260                    INDEXED BY idx-ent.
001270         10  ent-level-text            PIC X(05).
001280         10  ent-event-idx             PIC 9(01)  COMP.
001290         10  ent-name                  PIC X(30).
001300         10  FILLER                    PIC X(04).
001310
001320*    ONE ROW PER DISTINCT LEVEL SEEN, WITH ITS NUMERIC SORT KEY
001330*    AND ITS ASSIGNED PRINT ORDER (1, 2, 3, ... ASCENDING).
001340 01  ws-level-count                   PIC 9(02)  COMP VALUE 0.
001350 01  ws-level-table.
001360     05  ws-level-entry  OCCURS 1 TO 20 TIMES
001370                          DEPENDING ON ws-level-count
001380                          INDEXED BY idx-lvl.
001390         10  lvl-text                  PIC X(05).
001400         10  lvl-num                   PIC 9(03)  COMP.
001410         10  lvl-order                 PIC 9(02)  COMP.
001420         10  FILLER                    PIC X(03).
001430
001440*    NAMES GATHERED FOR THE GROUP CURRENTLY BEING PRINTED, WITH
001450*    THEIR ALPHABETICAL PRINT ORDER.
001460 01  ws-group-count                    PIC 9(02)  COMP VALUE 0.
001470 01  ws-group-table.
001480     05  ws-group-entry  OCCURS 1 TO 50 TIMES
001490                           DEPENDING ON ws-group-count
001500                           INDEXED BY idx-grn.
001510         10  grn-name                  PIC X(30).
001520         10  grn-order                 PIC 9(02)  COMP.
001530         10  FILLER                    PIC X(03).
001540
001550 01  ws-print-scratch.
001560     05  ws-want-order                PIC 9(02)  COMP VALUE 0.
001570     05  ws-cur-lvl-idx                PIC 9(02)  COMP VALUE 0.
001580     05  FILLER                       PIC X(04).
001590
001600*    GENERIC TRAILING-SPACE TRIM AREA - SOME OF THE TEXT WE
001610*    PRINT (TITLES, FULL NAMES) CARRIES EMBEDDED SPACES, SO WE
001620*    CANNOT LEAN ON STRING'S "DELIMITED BY SPACE" TO DROP THE
001630*    TRAILING PAD - IT WOULD STOP AT THE FIRST WORD BREAK.
001640 01  ws-trim-work                     PIC X(40)  VALUE SPACES.
001650 01  ws-trim-max                      PIC 9(02)  COMP VALUE 0.
001660 01  ws-trim-len                      PIC 9(02)  COMP VALUE 0.
001670
001680 PROCEDURE DIVISION.
001690 DECLARATIVES.
001700 winwork-handler SECTION.
001710     USE AFTER ERROR PROCEDURE ON winwork-in.
001720 winwork-error.
001730     DISPLAY "GYMSHRT - I/O ERROR ON WINWORK, STATUS " fs-winwork.
001740     STOP RUN.
001750
001760 shirt-handler SECTION.
001770     USE AFTER ERROR PROCEDURE ON shirt-out.
001780 shirt-error.
001790     DISPLAY "GYMSHRT - I/O ERROR ON REPORT, STATUS " fs-shirt.
001800     STOP RUN.
001810 END DECLARATIVES.
001820
001830 MAIN-PARAGRAPH.
001840     PERFORM 100-begin-start-program
001850        THRU 100-end-start-program
001860
001870     PERFORM 200-begin-collect-winners
001880        THRU 200-end-collect-winners
001890
001900     PERFORM 300-begin-rank-levels
001910        THRU 300-end-rank-levels
001920
001930     PERFORM 400-begin-generate-report
001940        THRU 400-end-generate-report
001950
001960     PERFORM 900-begin-finish-program
001970        THRU 900-end-finish-program
001980
001990     STOP RUN.
002000
002010 100-begin-start-program.
002020     DISPLAY "GYMSHRT - BACK-OF-SHIRT REPORT GENERATOR."
002030     DISPLAY "ENTER THE WINWORK FILE NAME: " WITH NO ADVANCING
002040     ACCEPT  ws-name-winwork
002050     DISPLAY "ENTER THE BACK-OF-SHIRT REPORT FILE NAME: "
002060         WITH NO ADVANCING
002070     ACCEPT  ws-name-shirt-rpt
002080     DISPLAY "ENTER A TITLE LINE, OR SPACES FOR NONE: "
002090         WITH NO ADVANCING
002100     ACCEPT  ws-title
002110     DISPLAY "ENTER L FOR LEVEL-FIRST OR E FOR EVENT-FIRST: "
002120         WITH NO ADVANCING
002130     ACCEPT  ws-format-sw.
002140 100-end-start-program.
002150     EXIT.
002160
002170*----------------------------------------------------------------
002180*    ONE PASS OVER WINWORK, DEDUPING INTO WS-ENTRY-TABLE AND
002190*    NOTING EVERY DISTINCT LEVEL SEEN ALONG THE WAY.
002200*----------------------------------------------------------------
002210 200-begin-collect-winners.
002220     OPEN INPUT winwork-in
002230     READ winwork-in
002240       AT END
002250          SET winwork-eof TO TRUE
002260     END-READ
002270     PERFORM 210-begin-fold-one-winner
002280        THRU 210-end-fold-one-winner
002290       UNTIL winwork-eof
002300     CLOSE winwork-in.
002310 200-end-collect-winners.
002320     EXIT.
002330
002340 210-begin-fold-one-winner.
002350     ADD cte-01 TO ws-records-read
002360
002370     SET idx-lvl TO 1
002380     SEARCH ws-level-entry
002390        AT END
002400           PERFORM 220-begin-insert-new-level
002410              THRU 220-end-insert-new-level
002420        WHEN lvl-text(idx-lvl) = win-level
002430           CONTINUE
002440     END-SEARCH
002450
002460     SET idx-evt TO 1
002470     SEARCH ws-evt-entry
002480        AT END
002490           CONTINUE
002500        WHEN ws-evt-code(idx-evt) = win-event
002510           CONTINUE
002520     END-SEARCH
002530
002540     SET idx-ent TO 1
002550     SEARCH ws-entry
002560        AT END
002570           PERFORM 230-begin-insert-new-entry
002580              THRU 230-end-insert-new-entry
002590        WHEN ent-level-text(idx-ent) = win-level
002600         AND ent-event-idx(idx-ent)  = idx-evt
002610         AND ent-name(idx-ent)       = win-name
002620           CONTINUE
002630     END-SEARCH
002640
002650     READ winwork-in
002660       AT END
002670          SET winwork-eof TO TRUE
002680     END-READ.
002690 210-end-fold-one-winner.
002700     EXIT.
002710
002720 220-begin-insert-new-level.
002730     ADD cte-01 TO ws-level-count
002740     SET idx-lvl TO ws-level-count
002750     MOVE win-level TO lvl-text(idx-lvl)
002760     MOVE ZERO      TO lvl-num(idx-lvl)
002770     MOVE ZERO      TO lvl-order(idx-lvl)
002780     IF win-level IS NUMERIC
002790        MOVE win-level TO lvl-num(idx-lvl)
002800     END-IF.
002810 220-end-insert-new-level.
002820     EXIT.
002830
002840 230-begin-insert-new-entry.
002850     ADD cte-01 TO ws-entry-count
002860     SET idx-ent TO ws-entry-count
002870     MOVE win-level TO ent-level-text(idx-ent)
002880     SET ent-event-idx(idx-ent) TO idx-evt
002890     MOVE win-name  TO ent-name(idx-ent)
002900     ADD cte-01 TO ws-names-printed.
002910 230-end-insert-new-entry.
002920     EXIT.
002930
002940*----------------------------------------------------------------
002950*    ASSIGN EVERY DISTINCT LEVEL A PRINT ORDER, NUMERIC ASCENDING
002960*    (NON-NUMERIC LEVELS CARRY A SORT KEY OF ZERO SO THEY PRINT
002970*    FIRST).
002980*----------------------------------------------------------------
002990 300-begin-rank-levels.
003000     SET idx-lvl TO 1
003010     PERFORM 310-begin-rank-one-level
003020        THRU 310-end-rank-one-level
003030        ws-level-count TIMES.
003040 300-end-rank-levels.
003050     EXIT.
003060
003070 310-begin-rank-one-level.
003080     MOVE 1 TO lvl-order(idx-lvl)
003090     SET idx-ent TO 1
003100     PERFORM 320-begin-compare-one-other-lvl
003110        THRU 320-end-compare-one-other-lvl
003120        ws-level-count TIMES
003130     SET idx-lvl UP BY 1.
003140 310-end-rank-one-level.
003150     EXIT.
003160
003170*    IDX-ENT IS BORROWED HERE AS THE "OTHER LEVEL" SUBSCRIPT -
003180*    THE ENTRY TABLE IS NOT IN USE WHILE LEVELS ARE BEING RANKED.
003190 320-begin-compare-one-other-lvl.
003200     IF lvl-num(idx-ent) < lvl-num(idx-lvl)
003210        ADD cte-01 TO lvl-order(idx-lvl)
003220     ELSE
003230        IF lvl-num(idx-ent) = lvl-num(idx-lvl)
003240           AND idx-ent < idx-lvl
003250           ADD cte-01 TO lvl-order(idx-lvl)
003260        END-IF
003270     END-IF
003280     SET idx-ent UP BY 1.
003290 320-end-compare-one-other-lvl.
003300     EXIT.
003310
003320*----------------------------------------------------------------
003330*    WRITE THE REPORT IN WHICHEVER LAYOUT THE OPERATOR ASKED FOR.
003340*----------------------------------------------------------------
003350 400-begin-generate-report.
003360     OPEN OUTPUT shirt-out
003370
003380     IF ws-title NOT = SPACES
003390        MOVE SPACES   TO ws-trim-work
003400        MOVE ws-title TO ws-trim-work
003410        MOVE 40       TO ws-trim-max
003420        PERFORM 800-begin-find-trim-len
003430           THRU 800-end-find-trim-len
003440        MOVE SPACES   TO bos-line
003450        STRING "# " DELIMITED BY SIZE
003460               ws-trim-work(1:ws-trim-len) DELIMITED BY SIZE
003470               INTO bos-text
003480        WRITE bos-line
003490     END-IF
003500
003510     IF ws-format-is-level-first
003520        PERFORM 410-begin-level-first-layout
003530           THRU 410-end-level-first-layout
003540     ELSE
003550        PERFORM 500-begin-event-first-layout
003560           THRU 500-end-event-first-layout
003570     END-IF
003580
003590     CLOSE shirt-out.
003600 400-end-generate-report.
003610     EXIT.
003620
003630*----------------------------------------------------------------
003640*    LEVEL-FIRST - "## LEVEL N", THEN "### EVENT" FOR EVERY EVENT
003650*    THAT HAD A WINNER AT THAT LEVEL, THEN THE NAMES.
003660*----------------------------------------------------------------
003670 410-begin-level-first-layout.
003680     PERFORM 420-begin-one-level-block
003690        THRU 420-end-one-level-block
003700        VARYING ws-want-order FROM 1 BY 1
003710        UNTIL ws-want-order > ws-level-count.
003720 410-end-level-first-layout.
003730     EXIT.
003740
003750*    FIND THE LEVEL WHOSE PRINT ORDER IS WS-WANT-ORDER, WRITE ITS
003760*    "## LEVEL N" HEADING, THEN WALK THE FIXED EVENT LIST.
003770 420-begin-one-level-block.
003780     SET idx-lvl TO 1
003790     SEARCH ws-level-entry
003800        AT END
003810           CONTINUE
003820        WHEN lvl-order(idx-lvl) = ws-want-order
003830           CONTINUE
003840     END-SEARCH
003850     SET ws-cur-lvl-idx TO idx-lvl
003860
003870     MOVE SPACES TO bos-line
003880     STRING "## Level " DELIMITED BY SIZE
003890            lvl-text(ws-cur-lvl-idx) DELIMITED BY SPACE
003900            INTO bos-text
003910     WRITE bos-line
003920
003930     PERFORM 430-begin-one-level-event
003940        THRU 430-end-one-level-event
003950        VARYING idx-evt FROM 1 BY 1
003960        UNTIL idx-evt > cte-max-events.
003970 420-end-one-level-block.
003980     EXIT.
003990
004000*    ONE EVENT, WITHIN THE LEVEL BLOCK BEING PRINTED BY 420 -
004010*    SKIP IT ENTIRELY IF THE LEVEL HAD NO WINNER FOR THIS EVENT.
004020 430-begin-one-level-event.
004030     PERFORM 600-begin-gather-group
004040        THRU 600-end-gather-group
004050
004060     IF ws-group-count > 0
004070        MOVE SPACES           TO ws-trim-work
004080        MOVE ws-evt-long(idx-evt) TO ws-trim-work
004090        MOVE 10                TO ws-trim-max
004100        PERFORM 800-begin-find-trim-len
004110           THRU 800-end-find-trim-len
004120        MOVE SPACES TO bos-line
004130        STRING "### " DELIMITED BY SIZE
004140               ws-trim-work(1:ws-trim-len) DELIMITED BY SIZE
004150               INTO bos-text
004160        WRITE bos-line
004170
004180        PERFORM 700-begin-print-group-names
004190           THRU 700-end-print-group-names
004200
004210        MOVE SPACES TO bos-line
004220        WRITE bos-line
004230     END-IF.
004240 430-end-one-level-event.
004250     EXIT.
004260
004270*----------------------------------------------------------------
004280*    EVENT-FIRST - "## EVENT" (SHORT TITLE), THEN EVERY LEVEL'S
004290*    NAMES RUN TOGETHER WITH NO LEVEL HEADING, A BLANK LINE
004300*    BETWEEN EACH LEVEL'S GROUP.
004310*----------------------------------------------------------------
004320 500-begin-event-first-layout.
004330     PERFORM 510-begin-one-event-block
004340        THRU 510-end-one-event-block
004350        VARYING idx-evt FROM 1 BY 1
004360        UNTIL idx-evt > cte-max-events.
004370 500-end-event-first-layout.
004380     EXIT.
004390
004400 510-begin-one-event-block.
004410     MOVE SPACES TO bos-line
004420     STRING "## " DELIMITED BY SIZE
004430            ws-evt-short(idx-evt) DELIMITED BY SPACE
004440            INTO bos-text
004450     WRITE bos-line
004460
004470     PERFORM 520-begin-one-event-level
004480        THRU 520-end-one-event-level
004490        VARYING ws-want-order FROM 1 BY 1
004500        UNTIL ws-want-order > ws-level-count.
004510 510-end-one-event-block.
004520     EXIT.
004530
004540*    ONE LEVEL'S NAMES WITHIN THE EVENT BLOCK BEING PRINTED BY
004550*    510 - NO LEVEL HEADING HERE, JUST THE NAMES AND A BLANK
004560*    LINE TO SEPARATE ONE LEVEL'S GROUP FROM THE NEXT.
004570 520-begin-one-event-level.
004580     SET idx-lvl TO 1
004590     SEARCH ws-level-entry
004600        AT END
004610           CONTINUE
004620        WHEN lvl-order(idx-lvl) = ws-want-order
004630           CONTINUE
004640     END-SEARCH
004650     SET ws-cur-lvl-idx TO idx-lvl
004660
004670     PERFORM 600-begin-gather-group
004680        THRU 600-end-gather-group
004690
004700     IF ws-group-count > 0
004710        PERFORM 700-begin-print-group-names
004720           THRU 700-end-print-group-names
004730
004740        MOVE SPACES TO bos-line
004750        WRITE bos-line
004760     END-IF.
004770 520-end-one-event-level.
004780     EXIT.
004790
004800*----------------------------------------------------------------
004810*    GATHER THE NAMES FOR (WS-CUR-LVL-IDX, IDX-EVT) INTO
004820*    WS-GROUP-TABLE AND ASSIGN EACH ONE AN ALPHABETICAL PRINT
004830*    ORDER.  WS-GROUP-COUNT = 0 MEANS THIS LEVEL HAD NO WINNER
004840*    ON THIS EVENT - THE CALLER SKIPS THE HEADING ENTIRELY.
004850*----------------------------------------------------------------
004860 600-begin-gather-group.
004870     MOVE ZERO TO ws-group-count
004880     PERFORM 610-begin-test-one-entry
004890        THRU 610-end-test-one-entry
004900        VARYING idx-ent FROM 1 BY 1
004910        UNTIL idx-ent > ws-entry-count
004920
004930     IF ws-group-count > 0
004940        SET idx-grn TO 1
004950        PERFORM 620-begin-rank-one-name
004960           THRU 620-end-rank-one-name
004970           ws-group-count TIMES
004980     END-IF.
004990 600-end-gather-group.
005000     EXIT.
005010
005020 610-begin-test-one-entry.
005030     IF ent-level-text(idx-ent) = lvl-text(ws-cur-lvl-idx)
005040        AND ent-event-idx(idx-ent) = idx-evt
005050        ADD cte-01 TO ws-group-count
005060        SET idx-grn TO ws-group-count
005070        MOVE ent-name(idx-ent) TO grn-name(idx-grn)
005080        MOVE ZERO TO grn-order(idx-grn)
005090     END-IF.
005100 610-end-test-one-entry.
005110     EXIT.
005120
005130 620-begin-rank-one-name.
005140     MOVE 1 TO grn-order(idx-grn)
005150     SET idx-lvl TO 1
005160     PERFORM 630-begin-compare-one-other-name
005170        THRU 630-end-compare-one-other-name
005180        ws-group-count TIMES
005190     SET idx-grn UP BY 1.
005200 620-end-rank-one-name.
005210     EXIT.
005220
005230*    IDX-LVL IS BORROWED HERE AS THE "OTHER NAME" SUBSCRIPT - THE
005240*    LEVEL TABLE IS NOT IN USE WHILE A GROUP IS BEING RANKED.
005250 630-begin-compare-one-other-name.
005260     IF grn-name(idx-lvl) < grn-name(idx-grn)
005270        ADD cte-01 TO grn-order(idx-grn)
005280     ELSE
005290        IF grn-name(idx-lvl) = grn-name(idx-grn)
005300           AND idx-lvl < idx-grn
005310           ADD cte-01 TO grn-order(idx-grn)
005320        END-IF
005330     END-IF
005340     SET idx-lvl UP BY 1.
005350 630-end-compare-one-other-name.
005360     EXIT.
005370
005380*----------------------------------------------------------------
005390*    PRINT WS-GROUP-TABLE IN ALPHABETICAL ORDER, ONE NAME PER
005400*    LINE.
005410*----------------------------------------------------------------
005420 700-begin-print-group-names.
005430     PERFORM 710-begin-print-one-name
005440        THRU 710-end-print-one-name
005450        VARYING ws-want-order FROM 1 BY 1
005460        UNTIL ws-want-order > ws-group-count.
005470 700-end-print-group-names.
005480     EXIT.
005490
005500 710-begin-print-one-name.
005510     SET idx-grn TO 1
005520     SEARCH ws-group-entry
005530        AT END
005540           CONTINUE
005550        WHEN grn-order(idx-grn) = ws-want-order
005560           CONTINUE
005570     END-SEARCH
005580
005590     MOVE SPACES         TO ws-trim-work
005600     MOVE grn-name(idx-grn) TO ws-trim-work
005610     MOVE 30              TO ws-trim-max
005620     PERFORM 800-begin-find-trim-len
005630        THRU 800-end-find-trim-len
005640     MOVE SPACES TO bos-line
005650     STRING ws-trim-work(1:ws-trim-len) DELIMITED BY SIZE
005660            INTO bos-text
005670     WRITE bos-line.
005680 710-end-print-one-name.
005690     EXIT.
005700
005710*----------------------------------------------------------------
005720*    FIND THE SIGNIFICANT (NON-TRAILING-SPACE) LENGTH OF
005730*    WS-TRIM-WORK, STARTING FROM WS-TRIM-MAX AND SCANNING
005740*    BACKWARD.  CALLER LOADS WS-TRIM-WORK AND WS-TRIM-MAX FIRST.
005750*----------------------------------------------------------------
005760 800-begin-find-trim-len.
005770     PERFORM 810-begin-test-one-trim-pos
005780        THRU 810-end-test-one-trim-pos
005790        VARYING ws-trim-len FROM ws-trim-max BY -1
005800        UNTIL ws-trim-len = 0
005810           OR ws-trim-work(ws-trim-len:1) NOT = SPACE.
005820 800-end-find-trim-len.
005830     EXIT.
005840
005850 810-begin-test-one-trim-pos.
005860     CONTINUE.
005870 810-end-test-one-trim-pos.
005880     EXIT.
005890
005900*----------------------------------------------------------------
005910*    CONTROL TOTALS FOR THE RUN LOG.
005920*----------------------------------------------------------------
005930 900-begin-finish-program.
005940     DISPLAY "GYMSHRT - WINREC RECORDS READ    : "
005950        ws-records-read
005960     DISPLAY "GYMSHRT - DISTINCT WINNER ENTRIES : "
005970        ws-names-printed
005980     DISPLAY "GYMSHRT - DISTINCT LEVELS SEEN    : "
005990        ws-level-count
006000     DISPLAY "GYMSHRT - RAW EOF SWITCH DUMP     : " ws-eof-dump
006010     DISPLAY "GYMSHRT - RAW CONTROL CTR DUMP    : " ws-ctl-dump
006020     DISPLAY "GYMSHRT - RUN COMPLETE.".
006030 900-end-finish-program.
006040     EXIT.
006050******************************************************************
